      *************************
       IDENTIFICATION DIVISION.
      *************************
       PROGRAM-ID.     SSTXHSH.
       AUTHOR.         DESMOND LIM.
       INSTALLATION.   SST TAX RESEARCH DIVISION.
       DATE-WRITTEN.   23 SEP 1990.
       DATE-COMPILED.
       SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
      *
      *DESCRIPTION :  THIS ROUTINE COMPUTES A CONTENT HASH FOR A
      *               DOCUMENT (ONE RUNNING CHECKSUM PER DOCUMENT,
      *               ACCUMULATED ROW BY ROW) AND MAINTAINS THE
      *               IN-MEMORY LOADING-STATUS TABLE USED TO DETECT
      *               A REPEAT FILE BY CONTENT HASH.  THE TABLE IS
      *               BUILT ONCE AT START OF RUN FROM STATUSIN AND
      *               KEPT FOR THE LIFE OF THE RUN.
      *
      *FUNCTION CODE  ACTION
      *  A            ACCUMULATE ONE ROW'S BYTES INTO THE RUNNING HASH
      *  F            FINALIZE THE RUNNING HASH TO 16 HEX CHARACTERS
      *               AND RESET THE ACCUMULATOR FOR THE NEXT DOCUMENT
      *  T            LOAD ONE STATUS ENTRY INTO THE TABLE (STARTUP)
      *  K            LOOK UP A HASH VALUE IN THE TABLE
      *  I            INSERT OR UPDATE AN ENTRY KEYED BY ITS OWN HASH
      *
      *================================================================
      * HISTORY OF MODIFICATION:
      *================================================================
      * SST007 DLM    23/09/1990 - INITIAL VERSION - PARAMETER LOOKUP
      *                            ONLY (COPIED FROM SSTXVER SHELL)
      *----------------------------------------------------------------*
      * SST014 PMO    09/02/1999 - Y2K REVIEW - NO DATE FIELDS IN THIS
      *                            PROGRAM, NO CHANGE REQUIRED
      *----------------------------------------------------------------*
      * SST025 DLM    11/03/2004 - RE-PURPOSED FOR DOCUMENT LOAD SUITE
      *                            - ADD ROW-LEVEL HASH ACCUMULATOR
      *                            - ADD IN-MEMORY STATUS TABLE AND
      *                              LOOKUP/INSERT FUNCTIONS
      *----------------------------------------------------------------*
      * SST030 RTH    19/01/2007 - REQUEST 20118 - RAISE TABLE MAX FROM
      *                            500 TO 2000 ENTRIES (MULTI-YEAR RUNS)
      *----------------------------------------------------------------*
       EJECT
      **********************
       ENVIRONMENT DIVISION.
      **********************
       CONFIGURATION SECTION.
       SOURCE-COMPUTER.  IBM-AS400.
       OBJECT-COMPUTER.  IBM-AS400.
       SPECIAL-NAMES.    C01 IS TOP-OF-FORM.

       EJECT
      ***************
       DATA DIVISION.
      ***************
       WORKING-STORAGE SECTION.
      *************************
       01  FILLER              PIC X(24)  VALUE
           "** PROGRAM SSTXHSH   **".

      * ------------------ PROGRAM WORKING STORAGE -------------------*
       01  WK-N-ACCUM               PIC S9(09)  COMP VALUE ZERO.
       01  WK-N-HEXSRC              PIC 9(09)   COMP VALUE ZERO.
       01  WK-N-QUOT                PIC 9(09)   COMP VALUE ZERO.
       01  WK-N-REM                 PIC 9(02)   COMP VALUE ZERO.
       01  WK-N-SUB                 PIC 9(02)   COMP VALUE ZERO.
       01  WK-N-TABLE-MAX           PIC 9(04)   COMP VALUE 2000.
       01  WK-N-TABLE-COUNT         PIC 9(04)   COMP VALUE ZERO.
       01  WK-C-SEARCH-HASH         PIC X(16)   VALUE SPACES.
       01  WK-C-FOUND-SW            PIC X(01)   VALUE "N".
           88  WK-FOUND-YES                     VALUE "Y".
           88  WK-FOUND-NO                      VALUE "N".
       01  WK-C-HEX-DIGITS          PIC X(16)   VALUE
           "0123456789ABCDEF".
       01  WK-C-HEX-TABLE REDEFINES WK-C-HEX-DIGITS.
           05  WK-C-HEX-CHAR        PIC X(01)   OCCURS 16 TIMES.

       01  WK-T-STATUS-TABLE.
           05  WK-T-ENTRY OCCURS 1 TO 2000 TIMES
                  DEPENDING ON WK-N-TABLE-COUNT
                  INDEXED BY WK-X-IDX.
               10  TBL-HASH          PIC X(16).
               10  TBL-STATE-CODE    PIC X(02).
               10  TBL-DOC-TYPE      PIC X(04).
               10  TBL-VERSION       PIC X(10).
               10  TBL-STATUS        PIC X(10).
               10  TBL-ROWS          PIC 9(06).
               10  TBL-ERROR         PIC X(40).
               10  FILLER            PIC X(12).

       EJECT
       LINKAGE SECTION.
      *****************
       01  WK-C-XHSH-RECORD.
           05  XHSH-FUNCTION            PIC X(01).
               88  XHSH-FN-ACCUM                 VALUE "A".
               88  XHSH-FN-FINALIZE               VALUE "F".
               88  XHSH-FN-TABLE-LOAD              VALUE "T".
               88  XHSH-FN-LOOKUP                   VALUE "K".
               88  XHSH-FN-INSERT                    VALUE "I".
           05  XHSH-ROW-TEXT            PIC X(260).
           05  XHSH-ROW-CHUNKS REDEFINES XHSH-ROW-TEXT.
               10  XHSH-CHUNK           PIC S9(09) COMP
                                         OCCURS 65 TIMES.
           05  XHSH-HASH-OUT            PIC X(16).
           05  XHSH-HASH-CHARS REDEFINES XHSH-HASH-OUT.
               10  XHSH-HASH-CHAR       PIC X(01) OCCURS 16 TIMES.
           05  XHSH-FOUND-SW            PIC X(01).
               88  XHSH-WAS-FOUND                VALUE "Y".
               88  XHSH-NOT-FOUND                 VALUE "N".
           05  XHSH-TABLE-ENTRY.
               10  XHSH-TE-HASH         PIC X(16).
               10  XHSH-TE-STATE-CODE   PIC X(02).
               10  XHSH-TE-DOC-TYPE     PIC X(04).
               10  XHSH-TE-VERSION      PIC X(10).
               10  XHSH-TE-STATUS       PIC X(10).
               10  XHSH-TE-ROWS         PIC 9(06).
               10  XHSH-TE-ERROR        PIC X(40).
               10  FILLER               PIC X(12).
           05  FILLER                   PIC X(10).

      EJECT
      ********************************************
       PROCEDURE DIVISION USING WK-C-XHSH-RECORD.
      ********************************************
       MAIN-MODULE.
           PERFORM A000-PROCESS-CALLED-ROUTINE
              THRU A099-PROCESS-CALLED-ROUTINE-EX.
           GOBACK.

       EJECT
      *---------------------------------------------------------------*
       A000-PROCESS-CALLED-ROUTINE.
      *---------------------------------------------------------------*
           IF      XHSH-FN-ACCUM
                   PERFORM B000-ACCUMULATE-ROW
                      THRU B099-ACCUMULATE-ROW-EX
           ELSE
           IF      XHSH-FN-FINALIZE
                   PERFORM C000-FINALIZE-HASH
                      THRU C099-FINALIZE-HASH-EX
           ELSE
           IF      XHSH-FN-TABLE-LOAD
                   PERFORM D000-TABLE-LOAD
                      THRU D099-TABLE-LOAD-EX
           ELSE
           IF      XHSH-FN-LOOKUP
                   PERFORM E000-LOOKUP-HASH
                      THRU E099-LOOKUP-HASH-EX
           ELSE
           IF      XHSH-FN-INSERT
                   PERFORM F000-INSERT-UPDATE
                      THRU F099-INSERT-UPDATE-EX.

       A099-PROCESS-CALLED-ROUTINE-EX.
           EXIT.

      *---------------------------------------------------------------*
       B000-ACCUMULATE-ROW.
      *    TREAT THE 260-BYTE ROW AS 65 FOUR-BYTE BINARY CHUNKS AND
      *    ADD EACH ONE INTO THE RUNNING CHECKSUM - DELIBERATELY A
      *    ROLLING (WRAPPING) ADD, NOT A CRYPTOGRAPHIC HASH.
      *---------------------------------------------------------------*
           PERFORM B100-ADD-CHUNK
              VARYING WK-N-SUB FROM 1 BY 1 UNTIL WK-N-SUB > 65.

       B099-ACCUMULATE-ROW-EX.
           EXIT.

       B100-ADD-CHUNK.
           ADD     XHSH-CHUNK (WK-N-SUB)  TO  WK-N-ACCUM.

      *---------------------------------------------------------------*
       C000-FINALIZE-HASH.
      *    CONVERT THE RUNNING CHECKSUM TO 16 HEX CHARACTERS AND
      *    RESET THE ACCUMULATOR FOR THE NEXT DOCUMENT.
      *---------------------------------------------------------------*
           IF      WK-N-ACCUM < ZERO
                   COMPUTE WK-N-HEXSRC = WK-N-ACCUM * -1
           ELSE
                   MOVE    WK-N-ACCUM      TO   WK-N-HEXSRC.

           MOVE    SPACES                  TO   XHSH-HASH-OUT.
           PERFORM C100-EMIT-HEX-DIGIT
              VARYING WK-N-SUB FROM 16 BY -1 UNTIL WK-N-SUB < 1.

           MOVE    ZERO                    TO   WK-N-ACCUM.

       C099-FINALIZE-HASH-EX.
           EXIT.

       C100-EMIT-HEX-DIGIT.
           DIVIDE  WK-N-HEXSRC BY 16 GIVING WK-N-QUOT
                   REMAINDER WK-N-REM.
           MOVE    WK-C-HEX-CHAR (WK-N-REM + 1)
                                   TO   XHSH-HASH-CHAR (WK-N-SUB).
           MOVE    WK-N-QUOT               TO   WK-N-HEXSRC.

      *---------------------------------------------------------------*
       D000-TABLE-LOAD.
      *    APPEND ONE ENTRY TO THE STATUS TABLE, UNCONDITIONALLY -
      *    USED ONLY WHILE LOADING THE TABLE FROM STATUSIN AT THE
      *    START OF THE RUN.
      *---------------------------------------------------------------*
           IF      WK-N-TABLE-COUNT < WK-N-TABLE-MAX
                   ADD  1                  TO   WK-N-TABLE-COUNT
                   SET  WK-X-IDX           TO   WK-N-TABLE-COUNT
                   MOVE XHSH-TABLE-ENTRY   TO   WK-T-ENTRY (WK-X-IDX)
           ELSE
                   DISPLAY "SSTXHSH - STATUS TABLE FULL, ENTRY LOST".

       D099-TABLE-LOAD-EX.
           EXIT.

      *---------------------------------------------------------------*
       E000-LOOKUP-HASH.
      *    LOOK UP XHSH-HASH-OUT (THE CALLER'S SEARCH KEY) IN THE
      *    TABLE.  WHEN FOUND, RETURN THE MATCHING ENTRY.
      *---------------------------------------------------------------*
           MOVE    "N"                     TO   XHSH-FOUND-SW.

           IF      WK-N-TABLE-COUNT = ZERO
                   GO TO E099-LOOKUP-HASH-EX.

           SET     WK-X-IDX                TO   1.
           SEARCH  WK-T-ENTRY
              AT END
                   NEXT SENTENCE
              WHEN TBL-HASH (WK-X-IDX) = XHSH-HASH-OUT
                   MOVE "Y"                TO   XHSH-FOUND-SW
                   MOVE WK-T-ENTRY (WK-X-IDX) TO XHSH-TABLE-ENTRY.

       E099-LOOKUP-HASH-EX.
           EXIT.

      *---------------------------------------------------------------*
       F000-INSERT-UPDATE.
      *    UPSERT XHSH-TABLE-ENTRY BY ITS OWN HASH (XHSH-TE-HASH) -
      *    UPDATE IN PLACE WHEN THE HASH ALREADY EXISTS, ELSE APPEND.
      *---------------------------------------------------------------*
           MOVE    XHSH-TE-HASH            TO   WK-C-SEARCH-HASH.
           MOVE    "N"                     TO   WK-C-FOUND-SW.

           IF      WK-N-TABLE-COUNT = ZERO
                   GO TO F050-APPEND-OR-FULL.

           SET     WK-X-IDX                TO   1.
           SEARCH  WK-T-ENTRY
              AT END
                   NEXT SENTENCE
              WHEN TBL-HASH (WK-X-IDX) = WK-C-SEARCH-HASH
                   MOVE "Y"                TO   WK-C-FOUND-SW.

           IF      WK-FOUND-YES
                   MOVE XHSH-TABLE-ENTRY   TO   WK-T-ENTRY (WK-X-IDX)
                   GO TO F099-INSERT-UPDATE-EX.

       F050-APPEND-OR-FULL.
           IF      WK-N-TABLE-COUNT < WK-N-TABLE-MAX
                   ADD  1                  TO   WK-N-TABLE-COUNT
                   SET  WK-X-IDX           TO   WK-N-TABLE-COUNT
                   MOVE XHSH-TABLE-ENTRY   TO   WK-T-ENTRY (WK-X-IDX)
           ELSE
                   DISPLAY "SSTXHSH - STATUS TABLE FULL, ENTRY LOST".

       F099-INSERT-UPDATE-EX.
           EXIT.

      ******************************************************************
      *************** END OF PROGRAM SOURCE - SSTXHSH ****************
      ******************************************************************
