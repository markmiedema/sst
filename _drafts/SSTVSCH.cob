       IDENTIFICATION DIVISION.
       PROGRAM-ID.     SSTVSCH.
       AUTHOR.         ACNDUS.
       INSTALLATION.   SST TAX RESEARCH DIVISION.
       DATE-WRITTEN.   14 SEP 1992.
       DATE-COMPILED.
       SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
      *DESCRIPTION : SUBROUTINE - SCHEMA VALIDATION OF ONE NORMALIZED
      *              TAXABILITY ITEM (LOD/CERT/TAP) PRIOR TO WRITE TO
      *              ITEMOUT.  A NON-BLANK VSCH-ERROR-OUT IS A BLOCKING
      *              ERROR - THE ROW IS NOT LOADED.  VSCH-WARNING-SW
      *              IS ADVISORY ONLY - THE ROW STILL LOADS.
      *=================================================================
      *
      * HISTORY OF MODIFICATION:
      *
      *=================================================================
      *
      * TAG    DEV    DATE        DESCRIPTION
      *
      *-----------------------------------------------------------------
      *
      * SST010 DUS    14/09/1992 - INITIAL VERSION - REQUIRED FIELD,
      *                            ITEM TYPE, AND TAXABLE/EXEMPT CHECKS
      *-----------------------------------------------------------------
      * SST014 PMO    09/02/1999 - Y2K REVIEW - NO DATE FIELDS IN THIS
      *                            PROGRAM, NO CHANGE REQUIRED
      *-----------------------------------------------------------------
      * SST023 RTH    08/08/2003 - REQUEST 17210 - ADD HOLIDAY
      *                            THRESHOLD CHECK AND CODE-FORMAT
      *                            WARNING CHECK
      *-----------------------------------------------------------------
      * SST035 DLM    26/02/2008 - REQUEST 22005 - ADD CERT ANSWER AND
      *                            TAP GROUP-NAME WARNING CHECKS
      *-----------------------------------------------------------------
      *

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-AS400.
       OBJECT-COMPUTER. IBM-AS400.
       SPECIAL-NAMES. C01 IS TOP-OF-FORM.

       DATA DIVISION.
       WORKING-STORAGE SECTION.
      ***********************
       01  FILLER                  PIC X(24) VALUE
              "** PROGRAM SSTVSCH  **".

      * -------------------- PROGRAM WORKING STORAGE -------------------*
       01  WK-N-SUB                PIC 9(02) COMP.
       01  WK-N-LEN                PIC 9(02) COMP.

       01  WK-C-UPPER-CODE         PIC X(10).
       01  WK-T-UPPER-CODE REDEFINES WK-C-UPPER-CODE.
           05  WK-T-UPPER-CHAR     PIC X(01) OCCURS 10 TIMES.

       01  WK-C-TYPE-FOUND-SW      PIC X(01) VALUE "N".
           88  WK-TYPE-FOUND                 VALUE "Y".
           88  WK-TYPE-NOT-FOUND             VALUE "N".
       01  WK-C-CHAR-FOUND-SW      PIC X(01) VALUE "N".
           88  WK-CHAR-FOUND                 VALUE "Y".
           88  WK-CHAR-NOT-FOUND             VALUE "N".
       01  WK-C-FORMAT-OK-SW       PIC X(01) VALUE "Y".
           88  WK-FORMAT-OK                  VALUE "Y".
           88  WK-FORMAT-BAD                 VALUE "N".

      *    THE FIVE VALID ITEM TYPES (SST010)
       01  WK-C-VALID-TYPES.
           05  FILLER               PIC X(02) VALUE "AD".
           05  FILLER               PIC X(02) VALUE "PD".
           05  FILLER               PIC X(02) VALUE "HI".
           05  FILLER               PIC X(02) VALUE "CI".
           05  FILLER               PIC X(02) VALUE "TP".
       01  WK-T-VALID-TYPES REDEFINES WK-C-VALID-TYPES.
           05  WK-T-VALID-TYPE      PIC X(02) OCCURS 5 TIMES
                                     INDEXED BY WK-X-TYPE.

      *    VALID CODE CHARACTER SET FOR THE CODE-FORMAT CHECK (SST023)
       01  WK-C-CLASS-CHARS         PIC X(36) VALUE
              "0123456789ABCDEFGHIJKLMNOPQRSTUVWXYZ".
       01  WK-T-CLASS REDEFINES WK-C-CLASS-CHARS.
           05  WK-T-CLASS-CHAR      PIC X(01) OCCURS 36 TIMES
                                     INDEXED BY WK-X-CLASS.

      ****************
       LINKAGE SECTION.
      ****************
       01  WK-C-VSCH-RECORD.
           05  VSCH-ITEM-TYPE          PIC X(02).
               88  VSCH-TYPE-AD                 VALUE "AD".
               88  VSCH-TYPE-PD                 VALUE "PD".
               88  VSCH-TYPE-HI                 VALUE "HI".
               88  VSCH-TYPE-CI                 VALUE "CI".
               88  VSCH-TYPE-TP                 VALUE "TP".
           05  VSCH-CODE               PIC X(10).
           05  VSCH-CODE-VIEW REDEFINES VSCH-CODE.
               10  VSCH-CODE-CHAR      PIC X(01) OCCURS 10 TIMES.
           05  VSCH-DESCRIPTION        PIC X(60).
           05  VSCH-GROUP-NAME         PIC X(30).
           05  VSCH-TAXABLE            PIC X(01).
           05  VSCH-EXEMPT             PIC X(01).
           05  VSCH-ANSWER             PIC X(03).
           05  VSCH-THRESHOLD-ERR-SW   PIC X(01).
               88  VSCH-THRESHOLD-BAD            VALUE "Y".
               88  VSCH-THRESHOLD-OK             VALUE "N".
           05  VSCH-ERROR-OUT          PIC X(40).
           05  VSCH-WARNING-SW         PIC X(01).
               88  VSCH-HAS-WARNING              VALUE "Y".
               88  VSCH-NO-WARNING                VALUE "N".
           05  FILLER                  PIC X(10).

              EJECT
      ****************************************
       PROCEDURE DIVISION USING WK-C-VSCH-RECORD.
      ****************************************
       MAIN-MODULE.
           PERFORM A000-PROCESS-CALLED-ROUTINE
              THRU A099-PROCESS-CALLED-ROUTINE-EX.
           GOBACK.

      *-----------------------------------------------------------------
       A000-PROCESS-CALLED-ROUTINE.
      *-----------------------------------------------------------------
           MOVE    SPACES              TO    VSCH-ERROR-OUT.
           MOVE    "N"                 TO    VSCH-WARNING-SW.

           PERFORM B000-CHECK-REQUIRED
              THRU B099-CHECK-REQUIRED-EX.
           IF      VSCH-ERROR-OUT NOT = SPACES
                   GO TO A099-PROCESS-CALLED-ROUTINE-EX.

           PERFORM C000-CHECK-TYPE-VALID
              THRU C099-CHECK-TYPE-VALID-EX.
           IF      VSCH-ERROR-OUT NOT = SPACES
                   GO TO A099-PROCESS-CALLED-ROUTINE-EX.

           PERFORM D000-CHECK-TAXABLE-EXEMPT
              THRU D099-CHECK-TAXABLE-EXEMPT-EX.
           IF      VSCH-ERROR-OUT NOT = SPACES
                   GO TO A099-PROCESS-CALLED-ROUTINE-EX.

           IF      VSCH-TYPE-HI
                   PERFORM E000-CHECK-THRESHOLD
                      THRU E099-CHECK-THRESHOLD-EX
                   IF VSCH-ERROR-OUT NOT = SPACES
                      GO TO A099-PROCESS-CALLED-ROUTINE-EX
                   END-IF
           END-IF.

           PERFORM F000-CHECK-CODE-FORMAT
              THRU F099-CHECK-CODE-FORMAT-EX.

           IF      VSCH-TYPE-CI
                   PERFORM G000-CHECK-CERT-ANSWER
                      THRU G099-CHECK-CERT-ANSWER-EX
           END-IF.

           IF      VSCH-TYPE-TP
                   PERFORM H000-CHECK-TAP-GROUP
                      THRU H099-CHECK-TAP-GROUP-EX
           END-IF.

       A099-PROCESS-CALLED-ROUTINE-EX.
           EXIT.

      *-----------------------------------------------------------------
       B000-CHECK-REQUIRED.
      *-----------------------------------------------------------------
           IF      VSCH-ITEM-TYPE = SPACES
                   OR VSCH-CODE = SPACES
                   OR VSCH-DESCRIPTION = SPACES
                   MOVE "MISSING REQUIRED FIELD"
                                       TO    VSCH-ERROR-OUT.

       B099-CHECK-REQUIRED-EX.
           EXIT.

      *-----------------------------------------------------------------
       C000-CHECK-TYPE-VALID.
      *-----------------------------------------------------------------
           MOVE    "N"                 TO    WK-C-TYPE-FOUND-SW.
           SET     WK-X-TYPE           TO    1.
           SEARCH  WK-T-VALID-TYPE
              AT END
                   NEXT SENTENCE
              WHEN WK-T-VALID-TYPE (WK-X-TYPE) = VSCH-ITEM-TYPE
                   MOVE "Y"            TO    WK-C-TYPE-FOUND-SW.

           IF      WK-TYPE-NOT-FOUND
                   MOVE "INVALID ITEM TYPE"
                                       TO    VSCH-ERROR-OUT.

       C099-CHECK-TYPE-VALID-EX.
           EXIT.

      *-----------------------------------------------------------------
       D000-CHECK-TAXABLE-EXEMPT.
      *-----------------------------------------------------------------
           IF      VSCH-TAXABLE = "T" AND VSCH-EXEMPT = "T"
                   MOVE "TAXABLE AND EXEMPT"
                                       TO    VSCH-ERROR-OUT.

       D099-CHECK-TAXABLE-EXEMPT-EX.
           EXIT.

      *-----------------------------------------------------------------
       E000-CHECK-THRESHOLD.
      *-----------------------------------------------------------------
           IF      VSCH-THRESHOLD-BAD
                   MOVE "INVALID THRESHOLD"
                                       TO    VSCH-ERROR-OUT.

       E099-CHECK-THRESHOLD-EX.
           EXIT.

      *-----------------------------------------------------------------
       F000-CHECK-CODE-FORMAT.
      *    FIRST CHAR ALPHANUMERIC, REST ALPHANUMERIC/./- (SST023).
      *    A VIOLATION IS A WARNING ONLY - THE ITEM STILL LOADS.
      *-----------------------------------------------------------------
           MOVE    VSCH-CODE           TO    WK-C-UPPER-CODE.
           INSPECT WK-C-UPPER-CODE CONVERTING
                   "abcdefghijklmnopqrstuvwxyz" TO
                   "ABCDEFGHIJKLMNOPQRSTUVWXYZ".

           MOVE    ZERO                TO    WK-N-LEN.
           PERFORM F050-FIND-CODE-LENGTH
              THRU F050-FIND-CODE-LENGTH-EX
                 VARYING WK-N-SUB FROM 10 BY -1
                    UNTIL WK-N-SUB < 1 OR WK-N-LEN NOT = ZERO.

           MOVE    "Y"                 TO    WK-C-FORMAT-OK-SW.

           PERFORM F100-CHECK-ONE-CODE-CHAR
              THRU F100-CHECK-ONE-CODE-CHAR-EX
                 VARYING WK-N-SUB FROM 1 BY 1
                    UNTIL WK-N-SUB > WK-N-LEN.

           IF      WK-FORMAT-BAD
                   MOVE "Y"            TO    VSCH-WARNING-SW.

       F099-CHECK-CODE-FORMAT-EX.
           EXIT.

       F050-FIND-CODE-LENGTH.
           IF      WK-T-UPPER-CHAR (WK-N-SUB) NOT = SPACE
                   MOVE WK-N-SUB       TO    WK-N-LEN.

       F050-FIND-CODE-LENGTH-EX.
           EXIT.

      *-----------------------------------------------------------------
       F100-CHECK-ONE-CODE-CHAR.
      *    POSITION 1 MUST BE ALPHANUMERIC.  POSITIONS 2-N MAY ALSO
      *    BE "." OR "-".
      *-----------------------------------------------------------------
           IF      WK-N-SUB > 1 AND
                       (WK-T-UPPER-CHAR (WK-N-SUB) = "." OR
                        WK-T-UPPER-CHAR (WK-N-SUB) = "-")
                   GO TO F100-CHECK-ONE-CODE-CHAR-EX.

           MOVE    "N"                 TO    WK-C-CHAR-FOUND-SW.
           SET     WK-X-CLASS          TO    1.
           SEARCH  WK-T-CLASS-CHAR
              AT END
                   NEXT SENTENCE
              WHEN WK-T-CLASS-CHAR (WK-X-CLASS) =
                       WK-T-UPPER-CHAR (WK-N-SUB)
                   MOVE "Y"            TO    WK-C-CHAR-FOUND-SW.

           IF      WK-CHAR-NOT-FOUND
                   MOVE "N"            TO    WK-C-FORMAT-OK-SW.

       F100-CHECK-ONE-CODE-CHAR-EX.
           EXIT.

      *-----------------------------------------------------------------
       G000-CHECK-CERT-ANSWER.
      *-----------------------------------------------------------------
           IF      VSCH-ANSWER NOT = "YES" AND VSCH-ANSWER NOT = "NO "
                       AND VSCH-ANSWER NOT = SPACES
                   MOVE "Y"            TO    VSCH-WARNING-SW.

       G099-CHECK-CERT-ANSWER-EX.
           EXIT.

      *-----------------------------------------------------------------
       H000-CHECK-TAP-GROUP.
      *-----------------------------------------------------------------
           IF      VSCH-GROUP-NAME = SPACES
                   MOVE "Y"            TO    VSCH-WARNING-SW.

       H099-CHECK-TAP-GROUP-EX.
           EXIT.

      *=================================================================
      *************** END OF PROGRAM SOURCE - SSTVSCH ****************
      *=================================================================
