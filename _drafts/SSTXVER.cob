      *************************
       IDENTIFICATION DIVISION.
      *************************
       PROGRAM-ID.     SSTXVER.
       AUTHOR.         R. THOMAS.
       INSTALLATION.   SST TAX RESEARCH DIVISION.
       DATE-WRITTEN.   03 FEB 1987.
       DATE-COMPILED.
       SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
      *
      *DESCRIPTION :  THIS ROUTINE VALIDATES THE DOCUMENT VERSION
      *               STRING CARRIED ON A RAW DOCUMENT ROW.  A VALID
      *               VERSION IS "v" FOLLOWED BY A 4-DIGIT YEAR, A
      *               PERIOD, AND ONE OR MORE DIGITS (E.G. v2024.1).
      *               AN INVALID OR BLANK VERSION IS REPLACED BY
      *               "<STATE>_unknown" SO DOWNSTREAM PROGRAMS ALWAYS
      *               SEE A POPULATED 10-BYTE VERSION FIELD.
      *
      *================================================================
      * HISTORY OF MODIFICATION:
      *================================================================
      * SST002 RTH    03/02/1987 - INITIAL VERSION
      *----------------------------------------------------------------*
      * SST008 GKL    14/11/1990 - ALLOW MORE THAN ONE DIGIT AFTER THE
      *                            PERIOD (WAS HARD-CODED TO ONE DIGIT)
      *----------------------------------------------------------------*
      * SST014 PMO    09/02/1999 - Y2K REVIEW - YEAR DIGITS ARE TESTED
      *                            NUMERIC ONLY, NO 2-DIGIT YEAR WINDOW
      *                            LOGIC IN THIS PROGRAM, NO CHANGE
      *----------------------------------------------------------------*
      * SST029 DLM    02/06/2006 - REQUEST 19940 - REJECT A VERSION
      *                            THAT ENDS IN A PERIOD WITH NO DIGIT
      *                            FOLLOWING (WAS ACCEPTED IN ERROR)
      *----------------------------------------------------------------*
       EJECT
      **********************
       ENVIRONMENT DIVISION.
      **********************
       CONFIGURATION SECTION.
       SOURCE-COMPUTER.  IBM-AS400.
       OBJECT-COMPUTER.  IBM-AS400.
       SPECIAL-NAMES.    C01 IS TOP-OF-FORM.

       EJECT
      ***************
       DATA DIVISION.
      ***************
       WORKING-STORAGE SECTION.
      *************************
       01  FILLER              PIC X(24)  VALUE
           "** PROGRAM SSTXVER   **".

      * ------------------ PROGRAM WORKING STORAGE -------------------*
       01  WK-N-SUB                PIC 9(02)   COMP.
       01  WK-N-DIGIT-AFTER-DOT    PIC 9(02)   COMP.
       01  WK-C-VALID-SW           PIC X(01)   VALUE "N".
           88  WK-VALID-YES                    VALUE "Y".
           88  WK-VALID-NO                     VALUE "N".
       01  WK-C-BAD-CHAR-SW        PIC X(01)   VALUE "N".
           88  WK-BAD-CHAR-FOUND                VALUE "Y".
           88  WK-BAD-CHAR-NONE                 VALUE "N".
       01  FILLER                  PIC X(10)   VALUE SPACES.

       EJECT
       LINKAGE SECTION.
      *****************
       01  WK-C-XVER-RECORD.
           05  XVER-STATE-CODE        PIC X(02).
           05  XVER-RAW-VERSION       PIC X(10).
           05  XVER-VCHARS REDEFINES XVER-RAW-VERSION.
               10  XVER-VCHAR         PIC X(01) OCCURS 10 TIMES.
           05  XVER-YEAR-VIEW REDEFINES XVER-RAW-VERSION.
               10  FILLER             PIC X(01).
               10  XVER-YEAR-DIGITS   PIC 9(04).
               10  FILLER             PIC X(05).
           05  XVER-TAIL-VIEW REDEFINES XVER-RAW-VERSION.
               10  FILLER             PIC X(06).
               10  XVER-TAIL-CHAR     PIC X(01) OCCURS 4 TIMES.
           05  XVER-VALID-VERSION     PIC X(10).
           05  XVER-IS-VALID          PIC X(01).
               88  XVER-VALID                   VALUE "Y".
               88  XVER-NOT-VALID                VALUE "N".
           05  FILLER                 PIC X(07).
      EJECT
      ********************************************
       PROCEDURE DIVISION USING WK-C-XVER-RECORD.
      ********************************************
       MAIN-MODULE.
           PERFORM A000-MAIN-PROCESSING
              THRU A099-MAIN-PROCESSING-EX.
           GOBACK.

       EJECT
      *---------------------------------------------------------------*
       A000-MAIN-PROCESSING.
      *---------------------------------------------------------------*
           MOVE    SPACES              TO    XVER-VALID-VERSION.
           MOVE    "N"                 TO    XVER-IS-VALID.
           MOVE    "N"                 TO    WK-C-VALID-SW.

           IF      XVER-RAW-VERSION = SPACES OR LOW-VALUES
                   GO TO A090-SUBSTITUTE-UNKNOWN.

           PERFORM A100-CHECK-FORMAT
              THRU A100-CHECK-FORMAT-EX.

           IF      WK-VALID-NO
                   GO TO A090-SUBSTITUTE-UNKNOWN.

           MOVE    "Y"                 TO    XVER-IS-VALID.
           MOVE    XVER-RAW-VERSION    TO    XVER-VALID-VERSION.
           GO TO   A099-MAIN-PROCESSING-EX.

       A090-SUBSTITUTE-UNKNOWN.
           STRING  XVER-STATE-CODE  DELIMITED BY SIZE
                   "_unknown"       DELIMITED BY SIZE
                   INTO XVER-VALID-VERSION.

       A099-MAIN-PROCESSING-EX.
           EXIT.

      *---------------------------------------------------------------*
       A100-CHECK-FORMAT.
      *---------------------------------------------------------------*
      *    FIRST CHAR MUST BE "v", NEXT 4 MUST BE NUMERIC, NEXT MUST
      *    BE A PERIOD, AND AT LEAST ONE DIGIT MUST FOLLOW (SST029).
      *---------------------------------------------------------------*
           IF      XVER-VCHAR (1) NOT = "v"
                   GO TO A100-CHECK-FORMAT-EX.

           IF      NOT XVER-YEAR-DIGITS NUMERIC
                   GO TO A100-CHECK-FORMAT-EX.

           IF      XVER-VCHAR (6) NOT = "."
                   GO TO A100-CHECK-FORMAT-EX.

           MOVE    ZERO                TO    WK-N-DIGIT-AFTER-DOT.
           MOVE    "N"                 TO    WK-C-BAD-CHAR-SW.

           PERFORM A110-SCAN-TAIL-CHAR
              VARYING WK-N-SUB FROM 1 BY 1
                 UNTIL WK-N-SUB > 4.

           IF      WK-BAD-CHAR-FOUND
                   GO TO A100-CHECK-FORMAT-EX.

           IF      WK-N-DIGIT-AFTER-DOT = ZERO
                   GO TO A100-CHECK-FORMAT-EX.

           MOVE    "Y"                 TO    WK-C-VALID-SW.

       A100-CHECK-FORMAT-EX.
           EXIT.

      *---------------------------------------------------------------*
       A110-SCAN-TAIL-CHAR.
      *---------------------------------------------------------------*
      *    A TAIL CHARACTER IS EITHER A DIGIT, OR A TRAILING SPACE
      *    ONCE THE DIGITS HAVE RUN OUT - ANYTHING ELSE IS BAD.
      *---------------------------------------------------------------*
           IF      XVER-TAIL-CHAR (WK-N-SUB) = SPACE
                   GO TO A110-SCAN-TAIL-CHAR-EX.

           IF      XVER-TAIL-CHAR (WK-N-SUB) NOT NUMERIC
                   MOVE    "Y"         TO    WK-C-BAD-CHAR-SW
                   GO TO A110-SCAN-TAIL-CHAR-EX.

           ADD     1                   TO    WK-N-DIGIT-AFTER-DOT.

       A110-SCAN-TAIL-CHAR-EX.
           EXIT.

      ******************************************************************
      *************** END OF PROGRAM SOURCE - SSTXVER ****************
      ******************************************************************
