      *************************
       IDENTIFICATION DIVISION.
      *************************
       PROGRAM-ID.     SSTXRPT.
       AUTHOR.         DESMOND LIM.
       INSTALLATION.   SST TAX RESEARCH DIVISION.
       DATE-WRITTEN.   12 JUN 1986.
       DATE-COMPILED.
       SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
      *
      *DESCRIPTION :  THIS ROUTINE BUILDS ONE PRINT LINE OF THE SST
      *               DOCUMENT LOAD SUMMARY REPORT.  THE CALLER OWNS
      *               RPTOUT AND WRITES XRPT-LINE-OUT AS RETURNED - THIS
      *               ROUTINE DOES NOT DO ITS OWN FILE I/O.
      *
      *FUNCTION CODE  ACTION
      *  H            BUILD THE PAGE HEADER LINE (RUN EFFECTIVE DATE)
      *  S            BUILD A SECTION 1 LOADS-BY-STATUS DETAIL LINE
      *  T            BUILD A SECTION 2 ITEMS-BY-DOC-TYPE DETAIL LINE
      *  C            BUILD A SECTION 3 ITEMS-BY-STATE DETAIL LINE
      *  G            BUILD THE SECTION 3 "** TOTAL ITEMS" GRAND-TOTAL
      *               LINE
      *  W            BUILD THE SECTION 5 WARNING-TOTALS LINE
      *
      *================================================================
      * HISTORY OF MODIFICATION:
      *================================================================
      * SST001 RTH    12/06/1986 - INITIAL VERSION - PAGE HEADER AND
      *                            SECTION 1/2 DETAIL LINES ONLY
      *----------------------------------------------------------------*
      * SST014 PMO    09/02/1999 - Y2K REVIEW - RPT-HDR-DATE CARRIES A
      *                            4-DIGIT YEAR, NO CHANGE REQUIRED
      *----------------------------------------------------------------*
      * SST031 RTH    02/05/2007 - REQUEST 20340 - ADD SECTION 3
      *                            STATE CONTROL-BREAK AND GRAND-TOTAL
      *                            LINE FUNCTIONS ("C" AND "G")
      *----------------------------------------------------------------*
      * SST044 DLM    11/01/2017 - REQUEST 52201 - ADD SECTION 5 WARNING
      *                            TOTALS LINE FUNCTION ("W")
      *----------------------------------------------------------------*
       EJECT
      **********************
       ENVIRONMENT DIVISION.
      **********************
       CONFIGURATION SECTION.
       SOURCE-COMPUTER.  IBM-AS400.
       OBJECT-COMPUTER.  IBM-AS400.
       SPECIAL-NAMES.    C01 IS TOP-OF-FORM.

       EJECT
      ***************
       DATA DIVISION.
      ***************
       WORKING-STORAGE SECTION.
      *************************
       01  FILLER              PIC X(24)  VALUE
           "** PROGRAM SSTXRPT   **".

      * -------------------- PROGRAM WORKING STORAGE -------------------*
           COPY SSTRPT.

       EJECT
       LINKAGE SECTION.
      *****************
       01  WK-C-XRPT-RECORD.
           05  XRPT-FUNCTION           PIC X(01).
               88  XRPT-FN-HEADER               VALUE "H".
               88  XRPT-FN-STATUS               VALUE "S".
               88  XRPT-FN-DOCTYPE              VALUE "T".
               88  XRPT-FN-STATE                VALUE "C".
               88  XRPT-FN-GRANDTOTAL           VALUE "G".
               88  XRPT-FN-WARNING              VALUE "W".
           05  XRPT-RUN-DATE            PIC 9(08).
           05  XRPT-LABEL-1             PIC X(30).
           05  XRPT-COUNT-1             PIC 9(07).
           05  XRPT-LABEL-2             PIC X(30).
           05  XRPT-COUNT-2             PIC 9(07).
           05  XRPT-LINE-OUT            PIC X(132).
           05  FILLER                   PIC X(10).

       EJECT
      ********************************************
       PROCEDURE DIVISION USING WK-C-XRPT-RECORD.
      ********************************************
       MAIN-MODULE.
           PERFORM A000-PROCESS-CALLED-ROUTINE
              THRU A099-PROCESS-CALLED-ROUTINE-EX.
           GOBACK.

      *---------------------------------------------------------------*
       A000-PROCESS-CALLED-ROUTINE.
      *---------------------------------------------------------------*
           MOVE    SPACES                  TO   SST-RPT-LINE.

           IF      XRPT-FN-HEADER
                   PERFORM B000-BUILD-HEADER
                      THRU B099-BUILD-HEADER-EX
           ELSE
           IF      XRPT-FN-STATUS
                   PERFORM C000-BUILD-STATUS
                      THRU C099-BUILD-STATUS-EX
           ELSE
           IF      XRPT-FN-DOCTYPE
                   PERFORM D000-BUILD-DOCTYPE
                      THRU D099-BUILD-DOCTYPE-EX
           ELSE
           IF      XRPT-FN-STATE
                   PERFORM E000-BUILD-STATE
                      THRU E099-BUILD-STATE-EX
           ELSE
           IF      XRPT-FN-GRANDTOTAL
                   PERFORM F000-BUILD-GRAND-TOTAL
                      THRU F099-BUILD-GRAND-TOTAL-EX
           ELSE
           IF      XRPT-FN-WARNING
                   PERFORM G000-BUILD-WARNING
                      THRU G099-BUILD-WARNING-EX.

           MOVE    SST-RPT-LINE            TO   XRPT-LINE-OUT.

       A099-PROCESS-CALLED-ROUTINE-EX.
           EXIT.

      *---------------------------------------------------------------*
       B000-BUILD-HEADER.
      *---------------------------------------------------------------*
           MOVE    "SST DOCUMENT LOAD SUMMARY"
                                           TO   RPT-HDR-TITLE.
           MOVE    "RUN EFF DATE: "        TO   RPT-HDR-DATE-LBL.
           MOVE    XRPT-RUN-DATE           TO   RPT-HDR-DATE.

       B099-BUILD-HEADER-EX.
           EXIT.

      *---------------------------------------------------------------*
       C000-BUILD-STATUS.
      *---------------------------------------------------------------*
           MOVE    XRPT-LABEL-1            TO   RPT-STC-LABEL.
           MOVE    XRPT-COUNT-1            TO   RPT-STC-COUNT.

       C099-BUILD-STATUS-EX.
           EXIT.

      *---------------------------------------------------------------*
       D000-BUILD-DOCTYPE.
      *---------------------------------------------------------------*
           MOVE    XRPT-LABEL-1            TO   RPT-DTC-LABEL.
           MOVE    XRPT-COUNT-1            TO   RPT-DTC-COUNT.

       D099-BUILD-DOCTYPE-EX.
           EXIT.

      *---------------------------------------------------------------*
       E000-BUILD-STATE.
      *---------------------------------------------------------------*
           MOVE    XRPT-LABEL-1            TO   RPT-STA-LABEL.
           MOVE    XRPT-COUNT-1            TO   RPT-STA-COUNT.

       E099-BUILD-STATE-EX.
           EXIT.

      *---------------------------------------------------------------*
       F000-BUILD-GRAND-TOTAL.
      *    SST031 - THE GRAND TOTAL USES THE SAME PRINT VIEW AS A
      *    STATE DETAIL LINE, WITH A FIXED "** TOTAL ITEMS" LABEL.
      *---------------------------------------------------------------*
           MOVE    "** TOTAL ITEMS"        TO   RPT-STA-LABEL.
           MOVE    XRPT-COUNT-1            TO   RPT-STA-COUNT.

       F099-BUILD-GRAND-TOTAL-EX.
           EXIT.

      *---------------------------------------------------------------*
       G000-BUILD-WARNING.
      *---------------------------------------------------------------*
           MOVE    XRPT-LABEL-1            TO   RPT-WRN-LABEL1.
           MOVE    XRPT-COUNT-1            TO   RPT-WRN-COUNT1.
           MOVE    XRPT-LABEL-2            TO   RPT-WRN-LABEL2.
           MOVE    XRPT-COUNT-2            TO   RPT-WRN-COUNT2.

       G099-BUILD-WARNING-EX.
           EXIT.

      ******************************************************************
      *************** END OF PROGRAM SOURCE - SSTXRPT ****************
      ******************************************************************
