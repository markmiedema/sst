      *****************************************************************
      * SSTRPT.cpybk
      * WORKING STORAGE FORMATS FOR THE SST DOCUMENT LOAD SUMMARY
      * REPORT PRINT LINE. USED BY SSTXRPT ONLY.
      *****************************************************************
      * MODIFICATION HISTORY                                          *
      *****************************************************************
      * TAG    DATE     DEV    DESCRIPTION                             *
      *------- -------- ------ --------------------------------------- *
      * SST001  12/06/86 RTH    INITIAL VERSION                        *
      *---------------------------------------------------------------*
      * SST014  02/09/99 PMO    Y2K REVIEW - RPT-HDR-DATE CARRIES A     *
      *                         4-DIGIT YEAR, NO CHANGE REQUIRED        *
      *---------------------------------------------------------------*
      * SST044  11/01/17 DLM    - SST 2017 Q1 RELEASE                  *
      *                         - REQUEST# 52201                        *
      *                         - ADD RPT-WARNING-VIEW FOR SECTION 5    *
      *---------------------------------------------------------------*
       01 WK-C-SSTRPT.
           05 SST-RPT-LINE             PIC X(132).
      *
      *    SECTION 0 - PAGE HEADER
      *
           05 RPT-HEADER-VIEW REDEFINES SST-RPT-LINE.
              10 RPT-HDR-TITLE         PIC X(26).
      *           "SST DOCUMENT LOAD SUMMARY"
              10 FILLER                PIC X(04).
              10 RPT-HDR-DATE-LBL      PIC X(15).
      *           "RUN EFF DATE: "
              10 RPT-HDR-DATE          PIC 9(08).
      *           YYYYMMDD
              10 FILLER                PIC X(79).
      *
      *    SECTION 1 - LOADS BY STATUS (COMPLETED/FAILED/SKIPPED)
      *
           05 RPT-STATUS-VIEW REDEFINES SST-RPT-LINE.
              10 RPT-STC-LABEL         PIC X(20).
              10 RPT-STC-COUNT         PIC ZZZ,ZZ9.
              10 FILLER                PIC X(105).
      *
      *    SECTION 2 - ITEMS BY DOCUMENT TYPE (LOD/CERT/TAP)
      *
           05 RPT-DOCTYPE-VIEW REDEFINES SST-RPT-LINE.
              10 RPT-DTC-LABEL         PIC X(20).
              10 RPT-DTC-COUNT         PIC ZZZ,ZZ9.
              10 FILLER                PIC X(105).
      *
      *    SECTION 3 - ITEMS BY STATE (CONTROL BREAK), INCLUDING THE
      *    "** TOTAL ITEMS" GRAND-TOTAL LINE
      *
           05 RPT-STATE-VIEW REDEFINES SST-RPT-LINE.
              10 RPT-STA-LABEL         PIC X(20).
              10 RPT-STA-COUNT         PIC ZZZ,ZZ9.
              10 FILLER                PIC X(105).
      *
      *    SECTION 5 - WARNING TOTALS (SCHEMA / VERSION-SEQUENCE)
      *
           05 RPT-WARNING-VIEW REDEFINES SST-RPT-LINE.
              10 RPT-WRN-LABEL1        PIC X(30).
              10 RPT-WRN-COUNT1        PIC ZZZ,ZZ9.
              10 RPT-WRN-LABEL2        PIC X(30).
              10 RPT-WRN-COUNT2        PIC ZZZ,ZZ9.
              10 FILLER                PIC X(58).
