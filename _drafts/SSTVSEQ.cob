       IDENTIFICATION DIVISION.
      ***********************
       PROGRAM-ID. SSTVSEQ.
       AUTHOR. TYK.
       INSTALLATION. SST TAX RESEARCH DIVISION.
       DATE-WRITTEN. 11 MAR 1996.
       DATE-COMPILED.
       SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.
      *DESCRIPTION : SUBROUTINE - VERSION SEQUENCE CHECK.
      *             COMPARES TWO DOCUMENT VERSION STRINGS (vYYYY.N) AND
      *             REPORTS WHETHER THE SECOND IS THE IMMEDIATE
      *             SUCCESSOR OF THE FIRST - SAME YEAR NEXT SEQUENCE
      *             NUMBER, OR NEXT YEAR SEQUENCE NUMBER ZERO.  IF
      *             EITHER STRING DOES NOT MATCH THE VERSION PATTERN
      *             THE PAIR CANNOT BE VALIDATED AND IS TREATED AS
      *             SEQUENTIAL (NO WARNING).
      *______________________________________________________________________
      * HISTORY OF MODIFICATION:
      *======================================================================
      * SST012  11/03/1996 TYK     - INITIAL VERSION
      *----------------------------------------------------------------------
      * SST014  09/02/1999 PMO     - Y2K REVIEW - YEAR DIGITS ARE TESTED
      *                             NUMERIC ONLY, NO 2-DIGIT WINDOW LOGIC
      *                             IN THIS PROGRAM, NO CHANGE REQUIRED
      *----------------------------------------------------------------------
      * SST034  07/11/2007 DLM     - REQUEST 21980 - ADD "NEXT YEAR, SEQ
      *                             ZERO" CASE - WAS ONLY CHECKING THE
      *                             SAME-YEAR-NEXT-SEQUENCE CASE
      *======================================================================

       ENVIRONMENT DIVISION.
      *********************
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-AS400.
       OBJECT-COMPUTER. IBM-AS400.
       SPECIAL-NAMES. C01 IS TOP-OF-FORM.

       DATA DIVISION.
       WORKING-STORAGE SECTION.
      ***********************
       01  FILLER                  PIC X(24) VALUE
              "** PROGRAM SSTVSEQ  **".

      * -------------------- PROGRAM WORKING STORAGE -------------------*
       01  WK-N-SUB                PIC 9(02) COMP.
       01  WK-N-LEN                PIC 9(02) COMP.

       01  WK-N-V1-YEAR            PIC 9(04) COMP.
       01  WK-N-V1-SEQ             PIC 9(04) COMP.
       01  WK-N-V2-YEAR            PIC 9(04) COMP.
       01  WK-N-V2-SEQ             PIC 9(04) COMP.

       01  WK-C-V1-VALID-SW        PIC X(01) VALUE "N".
           88  WK-V1-VALID                   VALUE "Y".
           88  WK-V1-NOT-VALID                VALUE "N".
       01  WK-C-V2-VALID-SW        PIC X(01) VALUE "N".
           88  WK-V2-VALID                   VALUE "Y".
           88  WK-V2-NOT-VALID                VALUE "N".
       01  WK-C-BAD-SW             PIC X(01) VALUE "N".
           88  WK-BAD-YES                    VALUE "Y".
           88  WK-BAD-NO                     VALUE "N".

       01  WK-C-TAIL-BUILD         PIC X(04) JUSTIFIED RIGHT.
       01  WK-N-TAIL-BUILD REDEFINES WK-C-TAIL-BUILD
                                   PIC 9(04).

       EJECT
      ****************
       LINKAGE SECTION.
      ****************
       01  WK-C-VSEQ-RECORD.
           05  VSEQ-VERSION-1          PIC X(10).
           05  VSEQ-V1-VCHARS REDEFINES VSEQ-VERSION-1.
               10  VSEQ-V1-VCHAR       PIC X(01) OCCURS 10 TIMES.
           05  VSEQ-V1-YEAR-VIEW REDEFINES VSEQ-VERSION-1.
               10  FILLER              PIC X(01).
               10  VSEQ-V1-YEAR        PIC 9(04).
               10  FILLER              PIC X(05).
           05  VSEQ-VERSION-2          PIC X(10).
           05  VSEQ-V2-VCHARS REDEFINES VSEQ-VERSION-2.
               10  VSEQ-V2-VCHAR       PIC X(01) OCCURS 10 TIMES.
           05  VSEQ-V2-YEAR-VIEW REDEFINES VSEQ-VERSION-2.
               10  FILLER              PIC X(01).
               10  VSEQ-V2-YEAR        PIC 9(04).
               10  FILLER              PIC X(05).
           05  VSEQ-IS-SEQUENTIAL      PIC X(01).
               88  VSEQ-SEQUENTIAL               VALUE "Y".
               88  VSEQ-NOT-SEQUENTIAL           VALUE "N".
           05  FILLER                  PIC X(10).

              EJECT
      ****************************************
       PROCEDURE DIVISION USING WK-C-VSEQ-RECORD.
      ****************************************
       MAIN-MODULE.
           PERFORM A000-PROCESS-CALLED-ROUTINE
              THRU A099-PROCESS-CALLED-ROUTINE-EX.
           GOBACK.

      *-----------------------------------------------------------------
       A000-PROCESS-CALLED-ROUTINE.
      *-----------------------------------------------------------------
           MOVE    "Y"                 TO    VSEQ-IS-SEQUENTIAL.
           MOVE    "N"                 TO    WK-C-V1-VALID-SW
                                             WK-C-V2-VALID-SW.

           PERFORM B000-PARSE-VERSION-1
              THRU B099-PARSE-VERSION-1-EX.
           PERFORM C000-PARSE-VERSION-2
              THRU C099-PARSE-VERSION-2-EX.

           IF      WK-V1-VALID AND WK-V2-VALID
                   PERFORM D000-COMPARE-SEQUENCE
                      THRU D099-COMPARE-SEQUENCE-EX.

       A099-PROCESS-CALLED-ROUTINE-EX.
           EXIT.

      *-----------------------------------------------------------------
       B000-PARSE-VERSION-1.
      *-----------------------------------------------------------------
           IF      VSEQ-V1-VCHAR (1) NOT = "v"
                   GO TO B099-PARSE-VERSION-1-EX.

           IF      NOT VSEQ-V1-YEAR NUMERIC
                   GO TO B099-PARSE-VERSION-1-EX.

           IF      VSEQ-V1-VCHAR (6) NOT = "."
                   GO TO B099-PARSE-VERSION-1-EX.

           MOVE    ZERO                TO    WK-N-LEN.
           PERFORM B100-FIND-TAIL-END-1
              THRU B100-FIND-TAIL-END-1-EX
                 VARYING WK-N-SUB FROM 10 BY -1
                    UNTIL WK-N-SUB < 7 OR WK-N-LEN NOT = ZERO.

           IF      WK-N-LEN = ZERO
                   GO TO B099-PARSE-VERSION-1-EX.

           MOVE    "N"                 TO    WK-C-BAD-SW.
           PERFORM B200-CHECK-TAIL-DIGIT-1
              THRU B200-CHECK-TAIL-DIGIT-1-EX
                 VARYING WK-N-SUB FROM 7 BY 1
                    UNTIL WK-N-SUB > WK-N-LEN OR WK-BAD-YES.

           IF      WK-BAD-YES
                   GO TO B099-PARSE-VERSION-1-EX.

           MOVE    SPACES              TO    WK-C-TAIL-BUILD.
           MOVE    VSEQ-VERSION-1 (7 : WK-N-LEN - 6)
                                       TO    WK-C-TAIL-BUILD.
           INSPECT WK-C-TAIL-BUILD REPLACING LEADING SPACE BY "0".
           MOVE    WK-N-TAIL-BUILD     TO    WK-N-V1-SEQ.
           MOVE    VSEQ-V1-YEAR        TO    WK-N-V1-YEAR.
           MOVE    "Y"                 TO    WK-C-V1-VALID-SW.

       B099-PARSE-VERSION-1-EX.
           EXIT.

       B100-FIND-TAIL-END-1.
           IF      VSEQ-V1-VCHAR (WK-N-SUB) NOT = SPACE
                   MOVE WK-N-SUB        TO    WK-N-LEN.

       B100-FIND-TAIL-END-1-EX.
           EXIT.

       B200-CHECK-TAIL-DIGIT-1.
           IF      VSEQ-V1-VCHAR (WK-N-SUB) NOT NUMERIC
                   MOVE "Y"            TO    WK-C-BAD-SW.

       B200-CHECK-TAIL-DIGIT-1-EX.
           EXIT.

      *-----------------------------------------------------------------
       C000-PARSE-VERSION-2.
      *-----------------------------------------------------------------
           IF      VSEQ-V2-VCHAR (1) NOT = "v"
                   GO TO C099-PARSE-VERSION-2-EX.

           IF      NOT VSEQ-V2-YEAR NUMERIC
                   GO TO C099-PARSE-VERSION-2-EX.

           IF      VSEQ-V2-VCHAR (6) NOT = "."
                   GO TO C099-PARSE-VERSION-2-EX.

           MOVE    ZERO                TO    WK-N-LEN.
           PERFORM C100-FIND-TAIL-END-2
              THRU C100-FIND-TAIL-END-2-EX
                 VARYING WK-N-SUB FROM 10 BY -1
                    UNTIL WK-N-SUB < 7 OR WK-N-LEN NOT = ZERO.

           IF      WK-N-LEN = ZERO
                   GO TO C099-PARSE-VERSION-2-EX.

           MOVE    "N"                 TO    WK-C-BAD-SW.
           PERFORM C200-CHECK-TAIL-DIGIT-2
              THRU C200-CHECK-TAIL-DIGIT-2-EX
                 VARYING WK-N-SUB FROM 7 BY 1
                    UNTIL WK-N-SUB > WK-N-LEN OR WK-BAD-YES.

           IF      WK-BAD-YES
                   GO TO C099-PARSE-VERSION-2-EX.

           MOVE    SPACES              TO    WK-C-TAIL-BUILD.
           MOVE    VSEQ-VERSION-2 (7 : WK-N-LEN - 6)
                                       TO    WK-C-TAIL-BUILD.
           INSPECT WK-C-TAIL-BUILD REPLACING LEADING SPACE BY "0".
           MOVE    WK-N-TAIL-BUILD     TO    WK-N-V2-SEQ.
           MOVE    VSEQ-V2-YEAR        TO    WK-N-V2-YEAR.
           MOVE    "Y"                 TO    WK-C-V2-VALID-SW.

       C099-PARSE-VERSION-2-EX.
           EXIT.

       C100-FIND-TAIL-END-2.
           IF      VSEQ-V2-VCHAR (WK-N-SUB) NOT = SPACE
                   MOVE WK-N-SUB        TO    WK-N-LEN.

       C100-FIND-TAIL-END-2-EX.
           EXIT.

       C200-CHECK-TAIL-DIGIT-2.
           IF      VSEQ-V2-VCHAR (WK-N-SUB) NOT NUMERIC
                   MOVE "Y"            TO    WK-C-BAD-SW.

       C200-CHECK-TAIL-DIGIT-2-EX.
           EXIT.

      *-----------------------------------------------------------------
       D000-COMPARE-SEQUENCE.
      *    SAME YEAR, NEXT SEQUENCE - OR - NEXT YEAR, SEQUENCE ZERO
      *    (SST034).
      *-----------------------------------------------------------------
           IF      WK-N-V1-YEAR = WK-N-V2-YEAR
                       AND WK-N-V2-SEQ = WK-N-V1-SEQ + 1
                   MOVE "Y"            TO    VSEQ-IS-SEQUENTIAL
           ELSE
           IF      WK-N-V2-YEAR = WK-N-V1-YEAR + 1
                       AND WK-N-V2-SEQ = ZERO
                   MOVE "Y"            TO    VSEQ-IS-SEQUENTIAL
           ELSE
                   MOVE "N"            TO    VSEQ-IS-SEQUENTIAL.

       D099-COMPARE-SEQUENCE-EX.
           EXIT.

      *=================================================================
      *************** END OF PROGRAM SOURCE - SSTVSEQ ****************
      *=================================================================
