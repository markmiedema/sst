       IDENTIFICATION DIVISION.
      *************************
       PROGRAM-ID.     SSTLOAD.
       AUTHOR.         R THOMAS.
       INSTALLATION.   SST TAX RESEARCH DIVISION.
       DATE-WRITTEN.   12 JUN 1986.
       DATE-COMPILED.
       SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
      *----------------------------------------------------------------*
      *DESCRIPTION : MAIN BATCH DRIVER FOR THE SST TAXABILITY DOCUMENT  *
      *              LOAD SUITE.  READS RAWDOCS (ONE LINE PER STATE    *
      *              LOD/CERT/TAP DOCUMENT ROW, PRE-SORTED BY STATE,   *
      *              DOC TYPE, VERSION), GROUPS CONSECUTIVE ROWS INTO  *
      *              DOCUMENTS ON A CHANGE OF THAT COMPOSITE KEY,      *
      *              COMPUTES A CONTENT HASH PER DOCUMENT FOR REPEAT-  *
      *              FILE DETECTION (SSTXHSH), VALIDATES THE VERSION   *
      *              STRING (SSTXVER), ROUTES EACH ROW TO THE LOD,     *
      *              CERT OR TAP NORMALIZER (SSTVLOD/SSTVCRT/SSTVTAP), *
      *              SCHEMA-VALIDATES EACH NORMALIZED ITEM (SSTVSCH)   *
      *              AND WRITES ITEMOUT, APPLIES THE 10 PERCENT ERROR  *
      *              RATE THRESHOLD TO DECIDE COMPLETED/FAILED, WRITES *
      *              DOCVOUT AND STATOUT, CHECKS VERSION SEQUENCE      *
      *              AGAINST THE PRIOR COMPLETED VERSION OF THE SAME   *
      *              STATE/DOC TYPE (SSTVSEQ), AND PRODUCES THE LOAD   *
      *              SUMMARY REPORT (SSTXRPT) ON RPTOUT.               *
      *----------------------------------------------------------------*
      * HISTORY OF MODIFICATION:
      *----------------------------------------------------------------*
      * TAG    DEV    DATE        DESCRIPTION
      *----------------------------------------------------------------*
      * SST001 RTH    12/06/1986 - INITIAL VERSION - RAWDOCS READ LOOP,
      *                            DOCUMENT-BREAK DETECTION, LOD ROUTING
      *                            AND ITEMOUT/DOCVOUT WRITE
      *----------------------------------------------------------------*
      * SST005 RTH    02/02/1989 - ADD STATUSIN/STATOUT STATUS STORE AND
      *                            CARRY-FORWARD OF PRIOR-RUN ENTRIES
      *----------------------------------------------------------------*
      * SST009 RTH    30/03/1991 - ADD TAP ROUTING (SSTVTAP) - TAP GROUP
      *                            HEADER ROWS EMIT NO ITEM
      *----------------------------------------------------------------*
      * SST010 DUS    14/09/1992 - ADD CERT ROUTING (SSTVCRT) AND CALL
      *                            SSTVSCH SCHEMA VALIDATION ON EVERY
      *                            NORMALIZED ITEM BEFORE WRITING
      *                            ITEMOUT - REJECTED ROWS GO TO ERRLOG
      *----------------------------------------------------------------*
      * SST012 TYK    11/03/1996 - ADD SSTVSEQ VERSION-SEQUENCE CHECK
      *                            AGAINST THE PRIOR COMPLETED VERSION
      *                            OF THE SAME STATE AND DOC TYPE
      *----------------------------------------------------------------*
      * SST013 RTH    19/08/1997 - REQUEST 14402 - ADD 10 PERCENT ERROR
      *                            RATE THRESHOLD - DOCUMENT FAILS AND
      *                            NO DOC-VERSION-RECORD IS KEPT WHEN
      *                            EXCEEDED
      *----------------------------------------------------------------*
      * SST014 PMO    09/02/1999 - Y2K REVIEW - ALL DATE FIELDS IN THIS
      *                            PROGRAM ARE ALREADY 4-DIGIT YYYYMMDD
      *                            (WK-N-RUN-DATE BUILT FROM A 2-DIGIT
      *                            CENTURY PREFIX PLUS THE OS DATE) - NO
      *                            CHANGE REQUIRED TO STORED DATA
      *----------------------------------------------------------------*
      * SST017 RTH    23/11/2000 - REQUEST 15810 - CONTENT HASH NOW
      *                            COMPUTED OVER THE WHOLE DOCUMENT
      *                            (SSTXHSH FUNCTION A/F) INSTEAD OF
      *                            THE FIRST ROW ONLY - CATCHES MORE
      *                            DUPLICATE RESUBMISSIONS
      *----------------------------------------------------------------*
      * SST021 RTH    14/01/2002 - REQUEST 16330 - ROWS ARE NOW BUFFERED
      *                            FOR THE WHOLE DOCUMENT BEFORE ANY ARE
      *                            LOADED, SO THE DUPLICATE-HASH LOOKUP
      *                            HAPPENS BEFORE ANY ITEMOUT IS WRITTEN
      *----------------------------------------------------------------*
      * SST024 RTH    02/12/2003 - REQUEST 17640 - PRINT A SUMMARY
      *                            REPORT (SSTXRPT/RPTOUT) AT END OF RUN
      *                            - LOADS BY STATUS, ITEMS BY DOC TYPE
      *----------------------------------------------------------------*
      * SST031 RTH    02/05/2007 - REQUEST 20340 - ADD REPORT SECTION 3,
      *                            ITEMS BY STATE WITH GRAND TOTAL LINE
      *----------------------------------------------------------------*
      * SST035 DLM    26/02/2008 - REQUEST 22005 - SCHEMA WARNINGS (CODE
      *                            FORMAT, CERT ANSWER, TAP GROUP) NOW
      *                            WRITE AN ADVISORY ERRLOG LINE AND ARE
      *                            COUNTED FOR THE REPORT WARNING LINE
      *----------------------------------------------------------------*
      * SST038 DLM    14/02/2009 - E-REQUEST 30114 - UPSERT THE SSTXHSH
      *                            IN-MEMORY TABLE (FUNCTION I) AFTER
      *                            EVERY FAILED/COMPLETED DOCUMENT SO A
      *                            REPEAT LATER IN THE SAME RUN IS ALSO
      *                            CAUGHT, NOT JUST ACROSS RUNS
      *----------------------------------------------------------------*
      * SST044 DLM    11/01/2017 - REQUEST 52201 - ADD REPORT SECTION 5
      *                            WARNING TOTALS LINE (SCHEMA WARNINGS,
      *                            NON-SEQUENTIAL VERSION WARNINGS) AND
      *                            WRITE AN ERRLOG LINE FOR EACH NON-
      *                            SEQUENTIAL VERSION PAIR FOUND
      *----------------------------------------------------------------*
       EJECT
      **********************
       ENVIRONMENT DIVISION.
      **********************
       CONFIGURATION SECTION.
       SOURCE-COMPUTER.  IBM-AS400.
       OBJECT-COMPUTER.  IBM-AS400.
       SPECIAL-NAMES.    C01 IS TOP-OF-FORM.

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT RAWDOCS  ASSIGN TO RAWDOCS
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS  IS WK-C-FILE-STATUS.
           SELECT STATUSIN ASSIGN TO STATUSIN
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS  IS WK-C-FILE-STATUS.
           SELECT ITEMOUT  ASSIGN TO ITEMOUT
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS  IS WK-C-FILE-STATUS.
           SELECT DOCVOUT  ASSIGN TO DOCVOUT
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS  IS WK-C-FILE-STATUS.
           SELECT STATOUT  ASSIGN TO STATOUT
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS  IS WK-C-FILE-STATUS.
           SELECT ERRLOG   ASSIGN TO ERRLOG
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS  IS WK-C-FILE-STATUS.
           SELECT RPTOUT   ASSIGN TO RPTOUT
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS  IS WK-C-FILE-STATUS.

       EJECT
      ***************
       DATA DIVISION.
      ***************
       FILE SECTION.
      ***************
       FD  RAWDOCS
           LABEL RECORDS ARE STANDARD.
       01  WK-C-RAWDOCS-RECORD.
           COPY SSTRAW.

       FD  STATUSIN
           LABEL RECORDS ARE STANDARD.
       01  STATUSIN-RECORD             PIC X(100).

       FD  ITEMOUT
           LABEL RECORDS ARE STANDARD.
       01  WK-C-ITEMOUT-RECORD.
           COPY SSTITM.

       FD  DOCVOUT
           LABEL RECORDS ARE STANDARD.
           COPY SSTDVC.

       FD  STATOUT
           LABEL RECORDS ARE STANDARD.
       01  STATOUT-RECORD              PIC X(100).

       FD  ERRLOG
           LABEL RECORDS ARE STANDARD.
       01  ERRLOG-RECORD.
           05  ERR-ROW-NO              PIC 9(06).
           05  FILLER                  PIC X(02).
           05  ERR-MESSAGE             PIC X(40).
           05  FILLER                  PIC X(84).

       FD  RPTOUT
           LABEL RECORDS ARE STANDARD.
       01  RPTOUT-RECORD                PIC X(132).

       EJECT
       WORKING-STORAGE SECTION.
      *************************
       01  FILLER                  PIC X(24) VALUE
              "** PROGRAM SSTLOAD  **".

      * -------------------- COMMON WORK AREA ---------------------------*
       01  WK-C-COMMON-AREA.
           COPY SSTCOM.

      * -------------------- SHARED STATUS RECORD AREA ------------------*
      *    ONE WORKING COPY IS SHARED BY STATUSIN (READ INTO) AND
      *    STATOUT (WRITE FROM) SO THE SAME FIELD NAMES SERVE BOTH
      *    FILES WITHOUT A DUPLICATE-DATA-NAME CONFLICT (SST005).
       01  WK-C-STATUS-AREA.
           COPY SSTSTC.

      * -------------------- RUN CONTROL SWITCHES ------------------------*
       01  WK-C-RAWDOCS-EOF-SW     PIC X(01) VALUE "N".
           88  WK-C-RAWDOCS-EOF              VALUE "Y".
       01  WK-C-STATUSIN-EOF-SW    PIC X(01) VALUE "N".
           88  WK-C-STATUSIN-EOF             VALUE "Y".
       01  WK-C-FIRST-ROW-SW       PIC X(01) VALUE "Y".
           88  WK-C-FIRST-ROW                VALUE "Y".
       01  WK-C-PRIOR-VALID-SW     PIC X(01) VALUE "N".
           88  WK-C-PRIOR-VALID               VALUE "Y".

      * -------------------- RUN DATE (SST014 - Y2K REVIEW) --------------*
       01  WK-C-RUN-DATE-AREA.
           05  WK-C-RUN-CEN         PIC X(02) VALUE "20".
           05  WK-C-RUN-YMD         PIC X(06).
       01  WK-N-RUN-DATE REDEFINES WK-C-RUN-DATE-AREA
                                    PIC 9(08).

      * -------------------- CURRENT OPEN DOCUMENT KEY --------------------*
       01  WK-C-DOC-STATE           PIC X(02).
       01  WK-C-DOC-DOCTYPE         PIC X(04).
       01  WK-C-DOC-RAWVER          PIC X(10).
       01  WK-C-DOC-VERSION         PIC X(10).
       01  WK-C-DOC-HASH            PIC X(16).
       01  WK-N-NEXT-DVID           PIC 9(06) COMP VALUE ZERO.
       01  WK-N-ITEM-COUNT          PIC 9(06) COMP.
       01  WK-N-ERROR-COUNT         PIC 9(06) COMP.
       01  WK-N-ROWS-SUBMITTED      PIC 9(06) COMP.
       01  WK-N-DOC-EFF-DATE        PIC 9(08).

      * -------------------- PRIOR COMPLETED DOCUMENT (SST012) -----------*
       01  WK-C-PRIOR-STATE         PIC X(02).
       01  WK-C-PRIOR-DOCTYPE       PIC X(04).
       01  WK-C-PRIOR-VERSION       PIC X(10).

      * -------------------- THRESHOLD CARRIED FROM LOD ROW (SST010) -----*
       01  WK-C-ROW-THRESHOLD-ERR-SW PIC X(01).

      * -------------------- ONE BUFFERED ROW, UNPACKED (SST021) ---------*
      *    LOCAL COPY OF ONE DOCUMENT ROW, SEPARATE FROM THE LIVE
      *    RAW-DOC-FIELDS OF THE FD RECORD SO EACH CAN BE REFERENCED
      *    UNQUALIFIED WHILE THE FD RECORD MOVES AHEAD.
       01  WK-C-CUR-ROW-TEXT        PIC X(260).
       01  WK-C-CUR-ROW-FIELDS REDEFINES WK-C-CUR-ROW-TEXT.
           05  CUR-STATE-CODE       PIC X(02).
           05  CUR-DOC-TYPE         PIC X(04).
           05  CUR-VERSION          PIC X(10).
           05  CUR-SECTION-TAG      PIC X(01).
           05  CUR-CODE             PIC X(10).
           05  CUR-DESCRIPTION      PIC X(60).
           05  CUR-TREATMENT        PIC X(10).
           05  CUR-ANSWER           PIC X(05).
           05  CUR-THRESHOLD        PIC X(08).
           05  CUR-CITATION         PIC X(30).
           05  CUR-NOTES            PIC X(40).
           05  CUR-GROUP            PIC X(30).
           05  CUR-EFFECTIVE-DATE   PIC X(10).
           05  FILLER               PIC X(40).

      * -------------------- DOCUMENT ROW BUFFER (SST021) -----------------*
       01  WK-N-BUFFER-MAX          PIC 9(04) COMP VALUE 500.
       01  WK-N-BUFFER-COUNT        PIC 9(04) COMP VALUE ZERO.
       01  WK-N-BUFIDX              PIC 9(04) COMP.
       01  WK-T-DOC-BUFFER-AREA.
           05  WK-T-DOC-ROW         PIC X(260) OCCURS 500 TIMES.

      * -------------------- RUN TOTALS FOR THE REPORT (SST024) ----------*
       01  WK-N-DOCS-COMPLETED      PIC 9(07) COMP VALUE ZERO.
       01  WK-N-DOCS-FAILED         PIC 9(07) COMP VALUE ZERO.
       01  WK-N-DOCS-SKIPPED        PIC 9(07) COMP VALUE ZERO.
       01  WK-N-ITEMS-LOD           PIC 9(07) COMP VALUE ZERO.
       01  WK-N-ITEMS-CERT          PIC 9(07) COMP VALUE ZERO.
       01  WK-N-ITEMS-TAP           PIC 9(07) COMP VALUE ZERO.
       01  WK-N-TOTAL-ITEMS         PIC 9(07) COMP VALUE ZERO.
       01  WK-N-SCHEMA-WARNINGS     PIC 9(07) COMP VALUE ZERO.
       01  WK-N-SEQUENCE-WARNINGS   PIC 9(07) COMP VALUE ZERO.

      * -------------------- ITEMS-BY-STATE TABLE (SST031) ----------------*
       01  WK-N-STATE-TAB-MAX        PIC 9(02) COMP VALUE 60.
       01  WK-N-STATE-TAB-COUNT      PIC 9(02) COMP VALUE ZERO.
       01  WK-T-STATE-TOTALS.
           05  WK-T-STATE-ENTRY      OCCURS 60 TIMES
                                      INDEXED BY WK-X-STATE.
               10  WK-T-STATE-CODE   PIC X(02).
               10  WK-T-STATE-COUNT  PIC 9(07) COMP.

      * -------------------- REPORT LABEL BUILD AREA -----------------------*
       01  WK-C-STATE-LABEL          PIC X(30).

       EJECT
      * -------------------- CALLED-ROUTINE LINKAGE COPIES ----------------*
      *    THESE MIRROR THE LINKAGE SECTION OF EACH CALLED ROUTINE
      *    EXACTLY, AS IS THE HOUSE PRACTICE IN THIS SUITE - NONE OF
      *    THE CALLED ROUTINES SHARE A LINKAGE COPYBOOK.

       01  WK-C-XHSH-RECORD.
           05  XHSH-FUNCTION            PIC X(01).
               88  XHSH-FN-ACCUM                  VALUE "A".
               88  XHSH-FN-FINALIZE                VALUE "F".
               88  XHSH-FN-TABLE-LOAD               VALUE "T".
               88  XHSH-FN-LOOKUP                    VALUE "K".
               88  XHSH-FN-INSERT                     VALUE "I".
           05  XHSH-ROW-TEXT            PIC X(260).
           05  XHSH-ROW-CHUNKS REDEFINES XHSH-ROW-TEXT.
               10  XHSH-CHUNK           PIC S9(09) COMP
                                          OCCURS 65 TIMES.
           05  XHSH-HASH-OUT            PIC X(16).
           05  XHSH-HASH-CHARS REDEFINES XHSH-HASH-OUT.
               10  XHSH-HASH-CHAR       PIC X(01) OCCURS 16 TIMES.
           05  XHSH-FOUND-SW            PIC X(01).
               88  XHSH-WAS-FOUND                 VALUE "Y".
               88  XHSH-NOT-FOUND                  VALUE "N".
           05  XHSH-TABLE-ENTRY.
               10  XHSH-TE-HASH         PIC X(16).
               10  XHSH-TE-STATE-CODE   PIC X(02).
               10  XHSH-TE-DOC-TYPE     PIC X(04).
               10  XHSH-TE-VERSION      PIC X(10).
               10  XHSH-TE-STATUS       PIC X(10).
               10  XHSH-TE-ROWS         PIC 9(06).
               10  XHSH-TE-ERROR        PIC X(40).
               10  FILLER               PIC X(12).
           05  FILLER                   PIC X(10).

       01  WK-C-XVER-RECORD.
           05  XVER-STATE-CODE        PIC X(02).
           05  XVER-RAW-VERSION       PIC X(10).
           05  XVER-VCHARS REDEFINES XVER-RAW-VERSION.
               10  XVER-VCHAR         PIC X(01) OCCURS 10 TIMES.
           05  XVER-YEAR-VIEW REDEFINES XVER-RAW-VERSION.
               10  FILLER             PIC X(01).
               10  XVER-YEAR-DIGITS   PIC 9(04).
               10  FILLER             PIC X(05).
           05  XVER-TAIL-VIEW REDEFINES XVER-RAW-VERSION.
               10  FILLER             PIC X(06).
               10  XVER-TAIL-CHAR     PIC X(01) OCCURS 4 TIMES.
           05  XVER-VALID-VERSION     PIC X(10).
           05  XVER-IS-VALID          PIC X(01).
               88  XVER-VALID                   VALUE "Y".
               88  XVER-NOT-VALID                VALUE "N".
           05  FILLER                 PIC X(07).

       01  WK-C-XNRM-RECORD.
           05  XNRM-FUNCTION          PIC X(01).
               88  XNRM-FN-BOOLEAN             VALUE "B".
               88  XNRM-FN-DATE                 VALUE "D".
           05  XNRM-INPUT-TEXT        PIC X(10).
           05  XNRM-SLASH-VIEW REDEFINES XNRM-INPUT-TEXT.
               10  XNS-FLD-A          PIC 9(02).
               10  XNS-SEP1           PIC X(01).
               10  XNS-FLD-B          PIC 9(02).
               10  XNS-SEP2           PIC X(01).
               10  XNS-FLD-C          PIC 9(04).
           05  XNRM-DASH-VIEW REDEFINES XNRM-INPUT-TEXT.
               10  XND-YEAR           PIC 9(04).
               10  XND-SEP1           PIC X(01).
               10  XND-MONTH          PIC 9(02).
               10  XND-SEP2           PIC X(01).
               10  XND-DAY            PIC 9(02).
           05  XNRM-OUTPUT-FLAG       PIC X(01).
           05  XNRM-OUTPUT-DATE       PIC 9(08).
           05  XNRM-OUT-DATE-X REDEFINES XNRM-OUTPUT-DATE
                                    PIC X(08).
           05  FILLER                 PIC X(04).

       01  WK-C-VLOD-RECORD.
           05  VLOD-FUNCTION               PIC X(01).
               88  VLOD-FN-RESET                     VALUE "R".
               88  VLOD-FN-CLASSIFY                   VALUE "C".
           05  VLOD-VERSION-IN             PIC X(10).
           05  VLOD-SECTION-TAG-IN         PIC X(01).
           05  VLOD-CODE-IN                PIC X(10).
           05  VLOD-CODE-VIEW REDEFINES VLOD-CODE-IN.
               10  VLOD-CODE-NUM           PIC 9(05).
               10  FILLER                  PIC X(05).
           05  VLOD-TREATMENT-IN           PIC X(10).
           05  VLOD-THRESHOLD-IN           PIC X(08).
           05  VLOD-THRESH-CHARS REDEFINES VLOD-THRESHOLD-IN.
               10  VLOD-TC                 PIC X(01) OCCURS 8 TIMES.
           05  VLOD-ITEM-TYPE-OUT          PIC X(02).
           05  VLOD-TAXABLE-OUT            PIC X(01).
           05  VLOD-EXEMPT-OUT             PIC X(01).
           05  VLOD-INCLUDED-OUT           PIC X(01).
           05  VLOD-EXCLUDED-OUT           PIC X(01).
           05  VLOD-THRESHOLD-OUT          PIC S9(05)V99.
           05  VLOD-THRESHOLD-ERR-SW       PIC X(01).
               88  VLOD-THRESHOLD-BAD               VALUE "Y".
               88  VLOD-THRESHOLD-OK                 VALUE "N".
           05  FILLER                      PIC X(08).

       01  WK-C-VCRT-RECORD.
           05  VCRT-RAW-DESCRIPTION        PIC X(60).
           05  VCRT-RAW-ANSWER             PIC X(05).
           05  VCRT-ANSWER-VIEW REDEFINES VCRT-RAW-ANSWER.
               10  VCRT-ANSWER-CHAR1       PIC X(01).
               10  FILLER                  PIC X(04).
           05  VCRT-DROP-SW                PIC X(01).
               88  VCRT-DROP-ROW                     VALUE "Y".
               88  VCRT-KEEP-ROW                      VALUE "N".
           05  VCRT-ANSWER-OUT             PIC X(03).
           05  VCRT-COMPLIANCE-OUT         PIC X(01).
           05  FILLER                      PIC X(10).

       01  WK-C-VTAP-RECORD.
           05  VTAP-FUNCTION            PIC X(01).
               88  VTAP-FN-RESET                   VALUE "R".
               88  VTAP-FN-PROCESS                  VALUE "P".
           05  VTAP-RAW-CODE            PIC X(10).
           05  VTAP-CODE-VIEW REDEFINES VTAP-RAW-CODE.
               10  VTAP-CODE-CHAR       PIC X(01) OCCURS 10 TIMES.
           05  VTAP-RAW-GROUP           PIC X(30).
           05  VTAP-GROUP-VIEW REDEFINES VTAP-RAW-GROUP.
               10  VTAP-GROUP-CHAR      PIC X(01) OCCURS 30 TIMES.
           05  VTAP-RAW-DESCRIPTION     PIC X(60).
           05  VTAP-ROW-TYPE-OUT        PIC X(01).
               88  VTAP-ROW-IS-GROUP                VALUE "G".
               88  VTAP-ROW-IS-DATA                  VALUE "D".
               88  VTAP-ROW-IS-DROP                   VALUE "X".
           05  VTAP-GROUP-OUT           PIC X(30).
           05  VTAP-QUESTION-NO-OUT     PIC 9(04).
           05  VTAP-QNO-VIEW REDEFINES VTAP-QUESTION-NO-OUT.
               10  VTAP-QNO-CHARS       PIC X(04).
           05  FILLER                   PIC X(10).

       01  WK-C-VSCH-RECORD.
           05  VSCH-ITEM-TYPE          PIC X(02).
               88  VSCH-TYPE-AD                  VALUE "AD".
               88  VSCH-TYPE-PD                  VALUE "PD".
               88  VSCH-TYPE-HI                  VALUE "HI".
               88  VSCH-TYPE-CI                  VALUE "CI".
               88  VSCH-TYPE-TP                  VALUE "TP".
           05  VSCH-CODE               PIC X(10).
           05  VSCH-CODE-VIEW REDEFINES VSCH-CODE.
               10  VSCH-CODE-CHAR      PIC X(01) OCCURS 10 TIMES.
           05  VSCH-DESCRIPTION        PIC X(60).
           05  VSCH-GROUP-NAME         PIC X(30).
           05  VSCH-TAXABLE            PIC X(01).
           05  VSCH-EXEMPT             PIC X(01).
           05  VSCH-ANSWER             PIC X(03).
           05  VSCH-THRESHOLD-ERR-SW   PIC X(01).
               88  VSCH-THRESHOLD-BAD             VALUE "Y".
               88  VSCH-THRESHOLD-OK               VALUE "N".
           05  VSCH-ERROR-OUT          PIC X(40).
           05  VSCH-WARNING-SW         PIC X(01).
               88  VSCH-HAS-WARNING               VALUE "Y".
               88  VSCH-NO-WARNING                 VALUE "N".
           05  FILLER                  PIC X(10).

       01  WK-C-VSEQ-RECORD.
           05  VSEQ-VERSION-1          PIC X(10).
           05  VSEQ-V1-VCHARS REDEFINES VSEQ-VERSION-1.
               10  VSEQ-V1-VCHAR       PIC X(01) OCCURS 10 TIMES.
           05  VSEQ-VERSION-2          PIC X(10).
           05  VSEQ-V2-VCHARS REDEFINES VSEQ-VERSION-2.
               10  VSEQ-V2-VCHAR       PIC X(01) OCCURS 10 TIMES.
           05  VSEQ-IS-SEQUENTIAL      PIC X(01).
               88  VSEQ-SEQUENTIAL               VALUE "Y".
               88  VSEQ-NOT-SEQUENTIAL            VALUE "N".
           05  FILLER                  PIC X(10).

       01  WK-C-XRPT-RECORD.
           05  XRPT-FUNCTION           PIC X(01).
               88  XRPT-FN-HEADER               VALUE "H".
               88  XRPT-FN-STATUS               VALUE "S".
               88  XRPT-FN-DOCTYPE              VALUE "T".
               88  XRPT-FN-STATE                VALUE "C".
               88  XRPT-FN-GRANDTOTAL           VALUE "G".
               88  XRPT-FN-WARNING              VALUE "W".
           05  XRPT-RUN-DATE            PIC 9(08).
           05  XRPT-LABEL-1             PIC X(30).
           05  XRPT-COUNT-1             PIC 9(07).
           05  XRPT-LABEL-2             PIC X(30).
           05  XRPT-COUNT-2             PIC 9(07).
           05  XRPT-LINE-OUT            PIC X(132).
           05  FILLER                   PIC X(10).

       EJECT
      ****************
       PROCEDURE DIVISION.
      ****************
       MAIN-MODULE.
           PERFORM 1000-INITIALIZATION
              THRU 1099-INITIALIZATION-EX.

           PERFORM 2000-PROCESS-ONE-ROW
              THRU 2099-PROCESS-ONE-ROW-EX
                 UNTIL WK-C-RAWDOCS-EOF.

           IF      WK-N-BUFFER-COUNT > ZERO
                   PERFORM 5000-END-DOCUMENT
                      THRU 5099-END-DOCUMENT-EX
           END-IF.

           PERFORM 9000-PRODUCE-REPORT
              THRU 9099-PRODUCE-REPORT-EX.

           PERFORM 9900-TERMINATION
              THRU 9999-TERMINATION-EX.

           STOP RUN.

      *------------------------------------------------------------------*
       1000-INITIALIZATION.
      *------------------------------------------------------------------*
           OPEN    INPUT   RAWDOCS.
           IF      NOT WK-C-SUCCESSFUL
                   PERFORM Y900-ABNORMAL-TERMINATION
                      THRU Y999-ABNORMAL-TERMINATION-EX
           END-IF.

           OPEN    INPUT   STATUSIN.
           IF      NOT WK-C-SUCCESSFUL
                   PERFORM Y900-ABNORMAL-TERMINATION
                      THRU Y999-ABNORMAL-TERMINATION-EX
           END-IF.

           OPEN    OUTPUT  ITEMOUT.
           IF      NOT WK-C-SUCCESSFUL
                   PERFORM Y900-ABNORMAL-TERMINATION
                      THRU Y999-ABNORMAL-TERMINATION-EX
           END-IF.

           OPEN    OUTPUT  DOCVOUT.
           IF      NOT WK-C-SUCCESSFUL
                   PERFORM Y900-ABNORMAL-TERMINATION
                      THRU Y999-ABNORMAL-TERMINATION-EX
           END-IF.

           OPEN    OUTPUT  STATOUT.
           IF      NOT WK-C-SUCCESSFUL
                   PERFORM Y900-ABNORMAL-TERMINATION
                      THRU Y999-ABNORMAL-TERMINATION-EX
           END-IF.

           OPEN    OUTPUT  ERRLOG.
           IF      NOT WK-C-SUCCESSFUL
                   PERFORM Y900-ABNORMAL-TERMINATION
                      THRU Y999-ABNORMAL-TERMINATION-EX
           END-IF.

           OPEN    OUTPUT  RPTOUT.
           IF      NOT WK-C-SUCCESSFUL
                   PERFORM Y900-ABNORMAL-TERMINATION
                      THRU Y999-ABNORMAL-TERMINATION-EX
           END-IF.

           PERFORM 1010-GET-RUN-DATE
              THRU 1010-GET-RUN-DATE-EX.

           PERFORM 1020-LOAD-STATUS-TABLE
              THRU 1020-LOAD-STATUS-TABLE-EX
                 UNTIL WK-C-STATUSIN-EOF.

           PERFORM 1030-PRIME-RAWDOCS
              THRU 1030-PRIME-RAWDOCS-EX.

       1099-INITIALIZATION-EX.
           EXIT.

      *------------------------------------------------------------------*
       1010-GET-RUN-DATE.
      *    SST014 - Y2K REVIEW - CENTURY PREFIX IS FIXED "20" SINCE THE
      *    SST SUITE WAS NEVER RUN IN THE 1900S ON THIS MACHINE.
      *------------------------------------------------------------------*
           ACCEPT  WK-C-RUN-YMD        FROM DATE.

       1010-GET-RUN-DATE-EX.
           EXIT.

      *------------------------------------------------------------------*
       1020-LOAD-STATUS-TABLE.
      *    CARRY EVERY PRIOR-RUN STATUS ENTRY FORWARD TO STATOUT AND
      *    INTO THE SSTXHSH IN-MEMORY LOOKUP TABLE (SST005/SST017).
      *------------------------------------------------------------------*
           READ    STATUSIN INTO WK-C-STATUS-AREA
              AT END
                   MOVE "Y"            TO    WK-C-STATUSIN-EOF-SW
              NOT AT END
                   PERFORM 1021-CARRY-FORWARD-ENTRY
                      THRU 1021-CARRY-FORWARD-ENTRY-EX
           END-READ.

       1020-LOAD-STATUS-TABLE-EX.
           EXIT.

       1021-CARRY-FORWARD-ENTRY.
           WRITE   STATOUT-RECORD      FROM  WK-C-STATUS-AREA.

           MOVE    ST-FILE-HASH        TO    XHSH-TE-HASH.
           MOVE    ST-STATE-CODE       TO    XHSH-TE-STATE-CODE.
           MOVE    ST-DOC-TYPE         TO    XHSH-TE-DOC-TYPE.
           MOVE    ST-VERSION          TO    XHSH-TE-VERSION.
           MOVE    ST-STATUS           TO    XHSH-TE-STATUS.
           MOVE    ST-ROWS             TO    XHSH-TE-ROWS.
           MOVE    ST-ERROR            TO    XHSH-TE-ERROR.
           MOVE    "T"                 TO    XHSH-FUNCTION.
           CALL    "SSTXHSH"           USING WK-C-XHSH-RECORD.

       1021-CARRY-FORWARD-ENTRY-EX.
           EXIT.

      *------------------------------------------------------------------*
       1030-PRIME-RAWDOCS.
      *------------------------------------------------------------------*
           READ    RAWDOCS INTO WK-C-CUR-ROW-TEXT
              AT END
                   MOVE "Y"            TO    WK-C-RAWDOCS-EOF-SW
           END-READ.

       1030-PRIME-RAWDOCS-EX.
           EXIT.

      *------------------------------------------------------------------*
       2000-PROCESS-ONE-ROW.
      *    ONE ITERATION FOR THE PRIMED ROW CURRENTLY HELD IN THE FD
      *    RECORD RAW-DOC-FIELDS.
      *------------------------------------------------------------------*
           PERFORM 2100-CHECK-DOC-BREAK
              THRU 2100-CHECK-DOC-BREAK-EX.

           PERFORM 2200-BUFFER-CURRENT-ROW
              THRU 2200-BUFFER-CURRENT-ROW-EX.

           PERFORM 2900-READ-NEXT-RAWDOCS
              THRU 2900-READ-NEXT-RAWDOCS-EX.

       2099-PROCESS-ONE-ROW-EX.
           EXIT.

      *------------------------------------------------------------------*
       2100-CHECK-DOC-BREAK.
      *------------------------------------------------------------------*
           IF      WK-C-FIRST-ROW
                   MOVE "N"            TO    WK-C-FIRST-ROW-SW
                   PERFORM 3000-START-DOCUMENT
                      THRU 3099-START-DOCUMENT-EX
           ELSE
           IF      RAW-STATE-CODE NOT = WK-C-DOC-STATE
                   OR RAW-DOC-TYPE NOT = WK-C-DOC-DOCTYPE
                   OR RAW-VERSION NOT = WK-C-DOC-RAWVER
                   PERFORM 5000-END-DOCUMENT
                      THRU 5099-END-DOCUMENT-EX
                   PERFORM 3000-START-DOCUMENT
                      THRU 3099-START-DOCUMENT-EX
           END-IF.

       2100-CHECK-DOC-BREAK-EX.
           EXIT.

      *------------------------------------------------------------------*
       3000-START-DOCUMENT.
      *------------------------------------------------------------------*
           MOVE    RAW-STATE-CODE      TO    WK-C-DOC-STATE.
           MOVE    RAW-DOC-TYPE        TO    WK-C-DOC-DOCTYPE.
           MOVE    RAW-VERSION         TO    WK-C-DOC-RAWVER.
           MOVE    ZERO                TO    WK-N-BUFFER-COUNT.

       3099-START-DOCUMENT-EX.
           EXIT.

      *------------------------------------------------------------------*
       2200-BUFFER-CURRENT-ROW.
      *    SST021 - BUFFER THE ROW AND FOLD IT INTO THE RUNNING CONTENT
      *    HASH - NOTHING IS LOADED UNTIL THE DOCUMENT IS COMPLETE.
      *------------------------------------------------------------------*
           IF      WK-N-BUFFER-COUNT < WK-N-BUFFER-MAX
                   ADD 1               TO    WK-N-BUFFER-COUNT
                   MOVE RAW-DOC-TEXT   TO    WK-T-DOC-ROW (WK-N-BUFFER-COUNT)
           ELSE
                   DISPLAY "SSTLOAD - DOCUMENT BUFFER FULL, ROW DROPPED"
           END-IF.

           MOVE    RAW-DOC-TEXT        TO    XHSH-ROW-TEXT.
           MOVE    "A"                 TO    XHSH-FUNCTION.
           CALL    "SSTXHSH"           USING WK-C-XHSH-RECORD.

       2200-BUFFER-CURRENT-ROW-EX.
           EXIT.

      *------------------------------------------------------------------*
       2900-READ-NEXT-RAWDOCS.
      *------------------------------------------------------------------*
           READ    RAWDOCS INTO WK-C-CUR-ROW-TEXT
              AT END
                   MOVE "Y"            TO    WK-C-RAWDOCS-EOF-SW
           END-READ.

       2900-READ-NEXT-RAWDOCS-EX.
           EXIT.

      *------------------------------------------------------------------*
       5000-END-DOCUMENT.
      *    FLUSH THE DOCUMENT CURRENTLY HELD IN WK-T-DOC-BUFFER-AREA -
      *    FINALIZE THE HASH, VALIDATE THE VERSION, THEN DECIDE SKIP
      *    OR LOAD (SST017/SST021).
      *------------------------------------------------------------------*
           MOVE    "F"                 TO    XHSH-FUNCTION.
           CALL    "SSTXHSH"           USING WK-C-XHSH-RECORD.
           MOVE    XHSH-HASH-OUT       TO    WK-C-DOC-HASH.

           MOVE    WK-C-DOC-STATE      TO    XVER-STATE-CODE.
           MOVE    WK-C-DOC-RAWVER     TO    XVER-RAW-VERSION.
           CALL    "SSTXVER"           USING WK-C-XVER-RECORD.
           MOVE    XVER-VALID-VERSION  TO    WK-C-DOC-VERSION.

           MOVE    "K"                 TO    XHSH-FUNCTION.
           CALL    "SSTXHSH"           USING WK-C-XHSH-RECORD.

           IF      XHSH-WAS-FOUND
                   PERFORM 5100-SKIP-DOCUMENT
                      THRU 5100-SKIP-DOCUMENT-EX
           ELSE
                   PERFORM 5200-LOAD-DOCUMENT
                      THRU 5200-LOAD-DOCUMENT-EX
           END-IF.

       5099-END-DOCUMENT-EX.
           EXIT.

      *------------------------------------------------------------------*
       5100-SKIP-DOCUMENT.
      *------------------------------------------------------------------*
           MOVE    SPACES              TO    WK-C-STATUS-AREA.
           MOVE    WK-C-DOC-HASH       TO    ST-FILE-HASH.
           MOVE    WK-C-DOC-STATE      TO    ST-STATE-CODE.
           MOVE    WK-C-DOC-DOCTYPE    TO    ST-DOC-TYPE.
           MOVE    WK-C-DOC-VERSION    TO    ST-VERSION.
           SET     ST-SKIPPED          TO    TRUE.
           MOVE    ZERO                TO    ST-ROWS.
           MOVE    "DUPLICATE FILE CONTENT - PREVIOUSLY LOADED"
                                       TO    ST-ERROR.
           WRITE   STATOUT-RECORD      FROM  WK-C-STATUS-AREA.
           ADD     1                   TO    WK-N-DOCS-SKIPPED.

       5100-SKIP-DOCUMENT-EX.
           EXIT.

      *------------------------------------------------------------------*
       5200-LOAD-DOCUMENT.
      *------------------------------------------------------------------*
           ADD     1                   TO    WK-N-NEXT-DVID.

           MOVE    SPACES              TO    WK-C-STATUS-AREA.
           MOVE    WK-C-DOC-HASH       TO    ST-FILE-HASH.
           MOVE    WK-C-DOC-STATE      TO    ST-STATE-CODE.
           MOVE    WK-C-DOC-DOCTYPE    TO    ST-DOC-TYPE.
           MOVE    WK-C-DOC-VERSION    TO    ST-VERSION.
           SET     ST-STARTED          TO    TRUE.
           MOVE    ZERO                TO    ST-ROWS.
           MOVE    SPACES              TO    ST-ERROR.
           WRITE   STATOUT-RECORD      FROM  WK-C-STATUS-AREA.

           MOVE    "R"                 TO    VLOD-FUNCTION.
           CALL    "SSTVLOD"           USING WK-C-VLOD-RECORD.
           MOVE    "R"                 TO    VTAP-FUNCTION.
           CALL    "SSTVTAP"           USING WK-C-VTAP-RECORD.

      *    DOCUMENT EFFECTIVE DATE IS PARSED ONCE, FROM THE FIRST
      *    BUFFERED ROW, AND SHARED BY EVERY ITEM OF THIS DOCUMENT.
           MOVE    WK-T-DOC-ROW (1)    TO    WK-C-CUR-ROW-TEXT.
           MOVE    CUR-EFFECTIVE-DATE  TO    XNRM-INPUT-TEXT.
           MOVE    "D"                 TO    XNRM-FUNCTION.
           CALL    "SSTXNRM"           USING WK-C-XNRM-RECORD.
           MOVE    XNRM-OUTPUT-DATE    TO    WK-N-DOC-EFF-DATE.

           MOVE    ZERO                TO    WK-N-ITEM-COUNT
                                              WK-N-ERROR-COUNT
                                              WK-N-ROWS-SUBMITTED.

           PERFORM 5300-PROCESS-BUFFERED-ROWS
              THRU 5300-PROCESS-BUFFERED-ROWS-EX
                 VARYING WK-N-BUFIDX FROM 1 BY 1
                    UNTIL WK-N-BUFIDX > WK-N-BUFFER-COUNT.

           PERFORM 5400-CHECK-ERROR-RATE
              THRU 5400-CHECK-ERROR-RATE-EX.

       5200-LOAD-DOCUMENT-EX.
           EXIT.

      *------------------------------------------------------------------*
       5300-PROCESS-BUFFERED-ROWS.
      *------------------------------------------------------------------*
           MOVE    WK-T-DOC-ROW (WK-N-BUFIDX)
                                       TO    WK-C-CUR-ROW-TEXT.
           MOVE    SPACES              TO    SSTITM-RECORD.

           PERFORM 5310-ROUTE-ROW-BY-TYPE
              THRU 5310-ROUTE-ROW-BY-TYPE-EX.

       5300-PROCESS-BUFFERED-ROWS-EX.
           EXIT.

      *------------------------------------------------------------------*
       5310-ROUTE-ROW-BY-TYPE.
      *------------------------------------------------------------------*
           IF      WK-C-DOC-DOCTYPE = "LOD"
                   PERFORM 5320-PROCESS-LOD-ROW
                      THRU 5320-PROCESS-LOD-ROW-EX
           ELSE
           IF      WK-C-DOC-DOCTYPE = "CERT"
                   PERFORM 5330-PROCESS-CERT-ROW
                      THRU 5330-PROCESS-CERT-ROW-EX
           ELSE
           IF      WK-C-DOC-DOCTYPE = "TAP"
                   PERFORM 5340-PROCESS-TAP-ROW
                      THRU 5340-PROCESS-TAP-ROW-EX.

       5310-ROUTE-ROW-BY-TYPE-EX.
           EXIT.

      *------------------------------------------------------------------*
       5320-PROCESS-LOD-ROW.
      *------------------------------------------------------------------*
           MOVE    WK-C-DOC-RAWVER     TO    VLOD-VERSION-IN.
           MOVE    CUR-SECTION-TAG     TO    VLOD-SECTION-TAG-IN.
           MOVE    CUR-CODE            TO    VLOD-CODE-IN.
           MOVE    CUR-TREATMENT       TO    VLOD-TREATMENT-IN.
           MOVE    CUR-THRESHOLD       TO    VLOD-THRESHOLD-IN.
           MOVE    "C"                 TO    VLOD-FUNCTION.
           CALL    "SSTVLOD"           USING WK-C-VLOD-RECORD.

           IF      VLOD-ITEM-TYPE-OUT = SPACES
                   GO TO 5320-PROCESS-LOD-ROW-EX.

           MOVE    WK-N-NEXT-DVID      TO    ITM-DOC-VERSION-ID.
           MOVE    WK-C-DOC-STATE      TO    ITM-STATE-CODE.
           MOVE    VLOD-ITEM-TYPE-OUT  TO    ITM-ITEM-TYPE.
           MOVE    CUR-CODE            TO    ITM-CODE.
           MOVE    CUR-GROUP           TO    ITM-GROUP-NAME.
           MOVE    CUR-DESCRIPTION     TO    ITM-DESCRIPTION.
           MOVE    VLOD-TAXABLE-OUT    TO    ITM-TAXABLE.
           MOVE    VLOD-EXEMPT-OUT     TO    ITM-EXEMPT.
           MOVE    VLOD-INCLUDED-OUT   TO    ITM-INCLUDED.
           MOVE    VLOD-EXCLUDED-OUT   TO    ITM-EXCLUDED.
           MOVE    SPACE               TO    ITM-COMPLIANCE-MET.
           MOVE    SPACES              TO    ITM-ANSWER.
           MOVE    VLOD-THRESHOLD-OUT  TO    ITM-THRESHOLD.
           MOVE    CUR-CITATION        TO    ITM-CITATION.
           MOVE    CUR-NOTES           TO    ITM-NOTES.
           MOVE    WK-N-DOC-EFF-DATE   TO    ITM-EFFECTIVE-DATE.
           MOVE    VLOD-THRESHOLD-ERR-SW
                                       TO    WK-C-ROW-THRESHOLD-ERR-SW.

           PERFORM 5350-VALIDATE-AND-WRITE-ITEM
              THRU 5350-VALIDATE-AND-WRITE-ITEM-EX.

       5320-PROCESS-LOD-ROW-EX.
           EXIT.

      *------------------------------------------------------------------*
       5330-PROCESS-CERT-ROW.
      *------------------------------------------------------------------*
           MOVE    CUR-DESCRIPTION     TO    VCRT-RAW-DESCRIPTION.
           MOVE    CUR-ANSWER          TO    VCRT-RAW-ANSWER.
           CALL    "SSTVCRT"           USING WK-C-VCRT-RECORD.

           IF      VCRT-DROP-ROW
                   GO TO 5330-PROCESS-CERT-ROW-EX.

           MOVE    WK-N-NEXT-DVID      TO    ITM-DOC-VERSION-ID.
           MOVE    WK-C-DOC-STATE      TO    ITM-STATE-CODE.
           MOVE    "CI"                TO    ITM-ITEM-TYPE.
           MOVE    CUR-CODE            TO    ITM-CODE.
           MOVE    SPACES              TO    ITM-GROUP-NAME.
           MOVE    CUR-DESCRIPTION     TO    ITM-DESCRIPTION.
           MOVE    SPACE               TO    ITM-TAXABLE
                                              ITM-EXEMPT
                                              ITM-INCLUDED
                                              ITM-EXCLUDED.
           MOVE    VCRT-COMPLIANCE-OUT TO    ITM-COMPLIANCE-MET.
           MOVE    VCRT-ANSWER-OUT     TO    ITM-ANSWER.
           MOVE    ZERO                TO    ITM-THRESHOLD.
           MOVE    CUR-CITATION        TO    ITM-CITATION.
           MOVE    CUR-NOTES           TO    ITM-NOTES.
           MOVE    WK-N-DOC-EFF-DATE   TO    ITM-EFFECTIVE-DATE.
           MOVE    "N"                 TO    WK-C-ROW-THRESHOLD-ERR-SW.

           PERFORM 5350-VALIDATE-AND-WRITE-ITEM
              THRU 5350-VALIDATE-AND-WRITE-ITEM-EX.

       5330-PROCESS-CERT-ROW-EX.
           EXIT.

      *------------------------------------------------------------------*
       5340-PROCESS-TAP-ROW.
      *------------------------------------------------------------------*
           MOVE    CUR-CODE            TO    VTAP-RAW-CODE.
           MOVE    CUR-GROUP           TO    VTAP-RAW-GROUP.
           MOVE    CUR-DESCRIPTION     TO    VTAP-RAW-DESCRIPTION.
           MOVE    "P"                 TO    VTAP-FUNCTION.
           CALL    "SSTVTAP"           USING WK-C-VTAP-RECORD.

           IF      VTAP-ROW-IS-GROUP OR VTAP-ROW-IS-DROP
                   GO TO 5340-PROCESS-TAP-ROW-EX.

           MOVE    WK-N-NEXT-DVID      TO    ITM-DOC-VERSION-ID.
           MOVE    WK-C-DOC-STATE      TO    ITM-STATE-CODE.
           MOVE    "TP"                TO    ITM-ITEM-TYPE.
           MOVE    VTAP-QNO-CHARS      TO    ITM-CODE.
           MOVE    VTAP-GROUP-OUT      TO    ITM-GROUP-NAME.
           MOVE    CUR-DESCRIPTION     TO    ITM-DESCRIPTION.
           MOVE    SPACE               TO    ITM-TAXABLE
                                              ITM-EXEMPT
                                              ITM-INCLUDED
                                              ITM-EXCLUDED
                                              ITM-COMPLIANCE-MET.
           MOVE    CUR-ANSWER          TO    ITM-ANSWER.
           MOVE    ZERO                TO    ITM-THRESHOLD.
           MOVE    CUR-CITATION        TO    ITM-CITATION.
           MOVE    CUR-NOTES           TO    ITM-NOTES.
           MOVE    WK-N-DOC-EFF-DATE   TO    ITM-EFFECTIVE-DATE.
           MOVE    "N"                 TO    WK-C-ROW-THRESHOLD-ERR-SW.

           PERFORM 5350-VALIDATE-AND-WRITE-ITEM
              THRU 5350-VALIDATE-AND-WRITE-ITEM-EX.

       5340-PROCESS-TAP-ROW-EX.
           EXIT.

      *------------------------------------------------------------------*
       5350-VALIDATE-AND-WRITE-ITEM.
      *    SST010 - SCHEMA-VALIDATE THE ITEM JUST BUILT.  A BLOCKING
      *    ERROR GOES TO ERRLOG, NOT ITEMOUT.  THE ERROR-RATE DIVISOR
      *    (SST013) COUNTS ONLY ROWS THAT REACH THIS PARAGRAPH.
      *------------------------------------------------------------------*
           ADD     1                   TO    WK-N-ROWS-SUBMITTED.

           MOVE    ITM-ITEM-TYPE       TO    VSCH-ITEM-TYPE.
           MOVE    ITM-CODE            TO    VSCH-CODE.
           MOVE    ITM-DESCRIPTION     TO    VSCH-DESCRIPTION.
           MOVE    ITM-GROUP-NAME      TO    VSCH-GROUP-NAME.
           MOVE    ITM-TAXABLE         TO    VSCH-TAXABLE.
           MOVE    ITM-EXEMPT          TO    VSCH-EXEMPT.
           MOVE    ITM-ANSWER          TO    VSCH-ANSWER.
           MOVE    WK-C-ROW-THRESHOLD-ERR-SW
                                       TO    VSCH-THRESHOLD-ERR-SW.
           CALL    "SSTVSCH"           USING WK-C-VSCH-RECORD.

           IF      VSCH-ERROR-OUT NOT = SPACES
                   PERFORM 5370-WRITE-ERROR
                      THRU 5370-WRITE-ERROR-EX
                   GO TO 5350-VALIDATE-AND-WRITE-ITEM-EX.

           IF      VSCH-HAS-WARNING
                   ADD 1               TO    WK-N-SCHEMA-WARNINGS
                   MOVE WK-N-BUFIDX    TO    ERR-ROW-NO
                   MOVE "SCHEMA WARNING - ROW LOADED WITH WARNING"
                                       TO    ERR-MESSAGE
                   WRITE ERRLOG-RECORD
           END-IF.

           WRITE   WK-C-ITEMOUT-RECORD.

           ADD     1                   TO    WK-N-ITEM-COUNT
                                              WK-N-TOTAL-ITEMS.

           IF      WK-C-DOC-DOCTYPE = "LOD"
                   ADD 1               TO    WK-N-ITEMS-LOD
           ELSE
           IF      WK-C-DOC-DOCTYPE = "CERT"
                   ADD 1               TO    WK-N-ITEMS-CERT
           ELSE
           IF      WK-C-DOC-DOCTYPE = "TAP"
                   ADD 1               TO    WK-N-ITEMS-TAP.

           PERFORM 5380-ADD-STATE-TOTAL
              THRU 5380-ADD-STATE-TOTAL-EX.

       5350-VALIDATE-AND-WRITE-ITEM-EX.
           EXIT.

      *------------------------------------------------------------------*
       5370-WRITE-ERROR.
      *------------------------------------------------------------------*
           ADD     1                   TO    WK-N-ERROR-COUNT.
           MOVE    WK-N-BUFIDX         TO    ERR-ROW-NO.
           MOVE    VSCH-ERROR-OUT      TO    ERR-MESSAGE.
           WRITE   ERRLOG-RECORD.

       5370-WRITE-ERROR-EX.
           EXIT.

      *------------------------------------------------------------------*
       5380-ADD-STATE-TOTAL.
      *    SST031 - ACCUMULATE THE SECTION 3 ITEMS-BY-STATE TOTAL FOR
      *    THE STATE OF THE ITEM JUST WRITTEN.
      *------------------------------------------------------------------*
           SET     WK-X-STATE          TO    1.
           SEARCH  WK-T-STATE-ENTRY
              AT END
                   IF WK-N-STATE-TAB-COUNT < WK-N-STATE-TAB-MAX
                      ADD 1            TO    WK-N-STATE-TAB-COUNT
                      SET WK-X-STATE   TO    WK-N-STATE-TAB-COUNT
                      MOVE WK-C-DOC-STATE
                                       TO    WK-T-STATE-CODE (WK-X-STATE)
                      MOVE 1           TO    WK-T-STATE-COUNT (WK-X-STATE)
                   ELSE
                      DISPLAY "SSTLOAD - STATE TOTALS TABLE FULL"
                   END-IF
              WHEN WK-T-STATE-CODE (WK-X-STATE) = WK-C-DOC-STATE
                   ADD 1               TO    WK-T-STATE-COUNT (WK-X-STATE)
           END-SEARCH.

       5380-ADD-STATE-TOTAL-EX.
           EXIT.

      *------------------------------------------------------------------*
       5400-CHECK-ERROR-RATE.
      *    SST013 - ERROR ROWS OVER 10 PERCENT OF ROWS SUBMITTED TO
      *    NORMALIZATION FAILS THE DOCUMENT.  EXACTLY 10 PERCENT DOES
      *    NOT ABORT - "ERRORCOUNT * 10 > SUBMITTED" AVOIDS DIVISION.
      *------------------------------------------------------------------*
           IF      WK-N-ROWS-SUBMITTED > ZERO
                   AND WK-N-ERROR-COUNT * 10 > WK-N-ROWS-SUBMITTED
                   PERFORM 5410-FAIL-DOCUMENT
                      THRU 5410-FAIL-DOCUMENT-EX
           ELSE
                   PERFORM 5420-COMPLETE-DOCUMENT
                      THRU 5420-COMPLETE-DOCUMENT-EX
           END-IF.

       5400-CHECK-ERROR-RATE-EX.
           EXIT.

      *------------------------------------------------------------------*
       5410-FAIL-DOCUMENT.
      *------------------------------------------------------------------*
           MOVE    SPACES              TO    WK-C-STATUS-AREA.
           MOVE    WK-C-DOC-HASH       TO    ST-FILE-HASH.
           MOVE    WK-C-DOC-STATE      TO    ST-STATE-CODE.
           MOVE    WK-C-DOC-DOCTYPE    TO    ST-DOC-TYPE.
           MOVE    WK-C-DOC-VERSION    TO    ST-VERSION.
           SET     ST-FAILED           TO    TRUE.
           MOVE    WK-N-ITEM-COUNT     TO    ST-ROWS.
           MOVE    "ERROR-RATE EXCEEDED THRESHOLD"
                                       TO    ST-ERROR.
           WRITE   STATOUT-RECORD      FROM  WK-C-STATUS-AREA.
           ADD     1                   TO    WK-N-DOCS-FAILED.

           MOVE    WK-C-DOC-HASH       TO    XHSH-TE-HASH.
           MOVE    WK-C-DOC-STATE      TO    XHSH-TE-STATE-CODE.
           MOVE    WK-C-DOC-DOCTYPE    TO    XHSH-TE-DOC-TYPE.
           MOVE    WK-C-DOC-VERSION    TO    XHSH-TE-VERSION.
           MOVE    "FAILED"            TO    XHSH-TE-STATUS.
           MOVE    WK-N-ITEM-COUNT     TO    XHSH-TE-ROWS.
           MOVE    ST-ERROR            TO    XHSH-TE-ERROR.
           MOVE    "I"                 TO    XHSH-FUNCTION.
           CALL    "SSTXHSH"           USING WK-C-XHSH-RECORD.

       5410-FAIL-DOCUMENT-EX.
           EXIT.

      *------------------------------------------------------------------*
       5420-COMPLETE-DOCUMENT.
      *------------------------------------------------------------------*
           MOVE    WK-N-NEXT-DVID      TO    DV-ID.
           MOVE    WK-C-DOC-STATE      TO    DV-STATE-CODE.
           MOVE    WK-C-DOC-DOCTYPE    TO    DV-DOC-TYPE.
           MOVE    WK-C-DOC-VERSION    TO    DV-VERSION.
           MOVE    WK-N-DOC-EFF-DATE   TO    DV-EFFECTIVE-DATE.
           MOVE    WK-N-ITEM-COUNT     TO    DV-ITEM-COUNT.
           WRITE   WK-SSTDVC.

           MOVE    SPACES              TO    WK-C-STATUS-AREA.
           MOVE    WK-C-DOC-HASH       TO    ST-FILE-HASH.
           MOVE    WK-C-DOC-STATE      TO    ST-STATE-CODE.
           MOVE    WK-C-DOC-DOCTYPE    TO    ST-DOC-TYPE.
           MOVE    WK-C-DOC-VERSION    TO    ST-VERSION.
           SET     ST-COMPLETED        TO    TRUE.
           MOVE    WK-N-ITEM-COUNT     TO    ST-ROWS.
           MOVE    SPACES              TO    ST-ERROR.
           WRITE   STATOUT-RECORD      FROM  WK-C-STATUS-AREA.
           ADD     1                   TO    WK-N-DOCS-COMPLETED.

           MOVE    WK-C-DOC-HASH       TO    XHSH-TE-HASH.
           MOVE    WK-C-DOC-STATE      TO    XHSH-TE-STATE-CODE.
           MOVE    WK-C-DOC-DOCTYPE    TO    XHSH-TE-DOC-TYPE.
           MOVE    WK-C-DOC-VERSION    TO    XHSH-TE-VERSION.
           MOVE    "COMPLETED"         TO    XHSH-TE-STATUS.
           MOVE    WK-N-ITEM-COUNT     TO    XHSH-TE-ROWS.
           MOVE    SPACES              TO    XHSH-TE-ERROR.
           MOVE    "I"                 TO    XHSH-FUNCTION.
           CALL    "SSTXHSH"           USING WK-C-XHSH-RECORD.

           PERFORM 6000-CHECK-VERSION-SEQUENCE
              THRU 6099-CHECK-VERSION-SEQUENCE-EX.

           MOVE    WK-C-DOC-STATE      TO    WK-C-PRIOR-STATE.
           MOVE    WK-C-DOC-DOCTYPE    TO    WK-C-PRIOR-DOCTYPE.
           MOVE    WK-C-DOC-VERSION    TO    WK-C-PRIOR-VERSION.
           MOVE    "Y"                 TO    WK-C-PRIOR-VALID-SW.

       5420-COMPLETE-DOCUMENT-EX.
           EXIT.

      *------------------------------------------------------------------*
       6000-CHECK-VERSION-SEQUENCE.
      *    SST012 - COMPARE THIS COMPLETED VERSION WITH THE PRIOR
      *    COMPLETED VERSION OF THE SAME STATE AND DOC TYPE.  RAWDOCS
      *    IS PRE-SORTED BY STATE/DOC TYPE/VERSION SO CONSECUTIVE
      *    COMPLETIONS OF THE SAME PAIR ARE ALSO IN EFFECTIVE-DATE
      *    ORDER.
      *------------------------------------------------------------------*
           IF      WK-C-PRIOR-VALID
                   AND WK-C-DOC-STATE = WK-C-PRIOR-STATE
                   AND WK-C-DOC-DOCTYPE = WK-C-PRIOR-DOCTYPE
                   MOVE WK-C-PRIOR-VERSION TO VSEQ-VERSION-1
                   MOVE WK-C-DOC-VERSION   TO VSEQ-VERSION-2
                   CALL "SSTVSEQ"      USING WK-C-VSEQ-RECORD
                   IF VSEQ-NOT-SEQUENTIAL
                      ADD 1            TO    WK-N-SEQUENCE-WARNINGS
                      MOVE ZERO        TO    ERR-ROW-NO
                      MOVE "VERSION SEQUENCE WARNING - NOT SEQUENTIAL"
                                       TO    ERR-MESSAGE
                      WRITE ERRLOG-RECORD
                   END-IF
           END-IF.

       6099-CHECK-VERSION-SEQUENCE-EX.
           EXIT.

      *------------------------------------------------------------------*
       9000-PRODUCE-REPORT.
      *    SST024/SST031/SST044 - PRINT THE LOAD SUMMARY REPORT.
      *------------------------------------------------------------------*
           MOVE    WK-N-RUN-DATE       TO    XRPT-RUN-DATE.
           MOVE    "H"                 TO    XRPT-FUNCTION.
           CALL    "SSTXRPT"           USING WK-C-XRPT-RECORD.
           MOVE    XRPT-LINE-OUT       TO    RPTOUT-RECORD.
           WRITE   RPTOUT-RECORD.

           PERFORM 9020-PRINT-STATUS-SECTION
              THRU 9020-PRINT-STATUS-SECTION-EX.
           PERFORM 9030-PRINT-DOCTYPE-SECTION
              THRU 9030-PRINT-DOCTYPE-SECTION-EX.
           PERFORM 9040-PRINT-STATE-SECTION
              THRU 9040-PRINT-STATE-SECTION-EX.
           PERFORM 9050-PRINT-WARNING-SECTION
              THRU 9050-PRINT-WARNING-SECTION-EX.

       9099-PRODUCE-REPORT-EX.
           EXIT.

      *------------------------------------------------------------------*
       9020-PRINT-STATUS-SECTION.
      *------------------------------------------------------------------*
           MOVE    "DOCUMENTS COMPLETED" TO  XRPT-LABEL-1.
           MOVE    WK-N-DOCS-COMPLETED TO    XRPT-COUNT-1.
           MOVE    "S"                 TO    XRPT-FUNCTION.
           CALL    "SSTXRPT"           USING WK-C-XRPT-RECORD.
           MOVE    XRPT-LINE-OUT       TO    RPTOUT-RECORD.
           WRITE   RPTOUT-RECORD.

           MOVE    "DOCUMENTS FAILED"  TO    XRPT-LABEL-1.
           MOVE    WK-N-DOCS-FAILED    TO    XRPT-COUNT-1.
           MOVE    "S"                 TO    XRPT-FUNCTION.
           CALL    "SSTXRPT"           USING WK-C-XRPT-RECORD.
           MOVE    XRPT-LINE-OUT       TO    RPTOUT-RECORD.
           WRITE   RPTOUT-RECORD.

           MOVE    "DOCUMENTS SKIPPED" TO    XRPT-LABEL-1.
           MOVE    WK-N-DOCS-SKIPPED   TO    XRPT-COUNT-1.
           MOVE    "S"                 TO    XRPT-FUNCTION.
           CALL    "SSTXRPT"           USING WK-C-XRPT-RECORD.
           MOVE    XRPT-LINE-OUT       TO    RPTOUT-RECORD.
           WRITE   RPTOUT-RECORD.

       9020-PRINT-STATUS-SECTION-EX.
           EXIT.

      *------------------------------------------------------------------*
       9030-PRINT-DOCTYPE-SECTION.
      *------------------------------------------------------------------*
           MOVE    "ITEMS - LOD"       TO    XRPT-LABEL-1.
           MOVE    WK-N-ITEMS-LOD      TO    XRPT-COUNT-1.
           MOVE    "T"                 TO    XRPT-FUNCTION.
           CALL    "SSTXRPT"           USING WK-C-XRPT-RECORD.
           MOVE    XRPT-LINE-OUT       TO    RPTOUT-RECORD.
           WRITE   RPTOUT-RECORD.

           MOVE    "ITEMS - CERT"      TO    XRPT-LABEL-1.
           MOVE    WK-N-ITEMS-CERT     TO    XRPT-COUNT-1.
           MOVE    "T"                 TO    XRPT-FUNCTION.
           CALL    "SSTXRPT"           USING WK-C-XRPT-RECORD.
           MOVE    XRPT-LINE-OUT       TO    RPTOUT-RECORD.
           WRITE   RPTOUT-RECORD.

           MOVE    "ITEMS - TAP"       TO    XRPT-LABEL-1.
           MOVE    WK-N-ITEMS-TAP      TO    XRPT-COUNT-1.
           MOVE    "T"                 TO    XRPT-FUNCTION.
           CALL    "SSTXRPT"           USING WK-C-XRPT-RECORD.
           MOVE    XRPT-LINE-OUT       TO    RPTOUT-RECORD.
           WRITE   RPTOUT-RECORD.

       9030-PRINT-DOCTYPE-SECTION-EX.
           EXIT.

      *------------------------------------------------------------------*
       9040-PRINT-STATE-SECTION.
      *------------------------------------------------------------------*
           PERFORM 9041-PRINT-ONE-STATE
              THRU 9041-PRINT-ONE-STATE-EX
                 VARYING WK-X-STATE FROM 1 BY 1
                    UNTIL WK-X-STATE > WK-N-STATE-TAB-COUNT.

           MOVE    WK-N-TOTAL-ITEMS    TO    XRPT-COUNT-1.
           MOVE    "G"                 TO    XRPT-FUNCTION.
           CALL    "SSTXRPT"           USING WK-C-XRPT-RECORD.
           MOVE    XRPT-LINE-OUT       TO    RPTOUT-RECORD.
           WRITE   RPTOUT-RECORD.

       9040-PRINT-STATE-SECTION-EX.
           EXIT.

       9041-PRINT-ONE-STATE.
           MOVE    SPACES              TO    WK-C-STATE-LABEL.
           STRING  "ITEMS - "          DELIMITED BY SIZE
                   WK-T-STATE-CODE (WK-X-STATE) DELIMITED BY SIZE
                   INTO WK-C-STATE-LABEL.
           MOVE    WK-C-STATE-LABEL    TO    XRPT-LABEL-1.
           MOVE    WK-T-STATE-COUNT (WK-X-STATE) TO XRPT-COUNT-1.
           MOVE    "C"                 TO    XRPT-FUNCTION.
           CALL    "SSTXRPT"           USING WK-C-XRPT-RECORD.
           MOVE    XRPT-LINE-OUT       TO    RPTOUT-RECORD.
           WRITE   RPTOUT-RECORD.

       9041-PRINT-ONE-STATE-EX.
           EXIT.

      *------------------------------------------------------------------*
       9050-PRINT-WARNING-SECTION.
      *------------------------------------------------------------------*
           MOVE    "SCHEMA WARNINGS"   TO    XRPT-LABEL-1.
           MOVE    WK-N-SCHEMA-WARNINGS TO   XRPT-COUNT-1.
           MOVE    "VERSION SEQUENCE WARNINGS" TO XRPT-LABEL-2.
           MOVE    WK-N-SEQUENCE-WARNINGS TO  XRPT-COUNT-2.
           MOVE    "W"                 TO    XRPT-FUNCTION.
           CALL    "SSTXRPT"           USING WK-C-XRPT-RECORD.
           MOVE    XRPT-LINE-OUT       TO    RPTOUT-RECORD.
           WRITE   RPTOUT-RECORD.

       9050-PRINT-WARNING-SECTION-EX.
           EXIT.

      *------------------------------------------------------------------*
       9900-TERMINATION.
      *------------------------------------------------------------------*
           CLOSE   RAWDOCS STATUSIN ITEMOUT DOCVOUT STATOUT ERRLOG
                   RPTOUT.

       9999-TERMINATION-EX.
           EXIT.

      *------------------------------------------------------------------*
       Y900-ABNORMAL-TERMINATION.
      *    A FILE COULD NOT BE OPENED - DISPLAY THE STATUS AND GO DOWN.
      *------------------------------------------------------------------*
           DISPLAY "SSTLOAD - FILE OPEN ERROR, STATUS=" WK-C-FILE-STATUS.
           MOVE    "Y"                 TO    WK-C-ABEND-SW.
           STOP RUN.

       Y999-ABNORMAL-TERMINATION-EX.
           EXIT.

      ******************************************************************
      *************** END OF PROGRAM SOURCE - SSTLOAD ****************
      ******************************************************************
