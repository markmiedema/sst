      * SSTRAW.cpybk
      *-----------------------------------------------------------------*
      * I-O FORMAT: RAW-DOC-RECORD  FROM FILE RAWDOCS  OF LIBRARY SSTLIB
      * ONE LINE PER STATE DOCUMENT ROW (LOD/CERT/TAP), PRE-SORTED BY
      * STATE, DOC TYPE, VERSION.  A CHANGE IN THAT COMPOSITE KEY MARKS
      * A NEW DOCUMENT (FILE) BOUNDARY FOR THE LOADER.
      *-----------------------------------------------------------------*
      * HISTORY OF MODIFICATION:
      *-----------------------------------------------------------------*
      * SST001 RTH    12/06/1986 - INITIAL VERSION
      *-----------------------------------------------------------------*
      * SST009 RTH    30/03/1991 - ADD RAW-GROUP FOR TAP PRACTICE GROUP
      *                            HEADER ROWS (CODE BLANK, GROUP SET)
      *-----------------------------------------------------------------*
      * SST014 PMO    09/02/1999 - Y2K REVIEW - RAW-EFFECTIVE-DATE IS
      *                            TEXT, NOT A PACKED DATE - NO CHANGE
      *-----------------------------------------------------------------*
      * SST033 DLM    21/08/2011 - ADD REDEFINED CERT/TAP QUESTION
      *                            VIEWS SO SSTVCRT/SSTVTAP NO LONGER
      *                            NEED TO RE-SLICE RAW-CODE BY HAND
      *-----------------------------------------------------------------*
           05  RAW-DOC-TEXT              PIC X(260).
      *
      *    I-O FORMAT: RAW-DOC-FIELDS  COMMON SLICE OF RAW-DOC-TEXT
      *
           05  RAW-DOC-FIELDS REDEFINES RAW-DOC-TEXT.
               06  RAW-STATE-CODE        PIC X(02).
      *                                  TWO-LETTER STATE CODE
               06  RAW-DOC-TYPE          PIC X(04).
      *                                  LOD / TAP / CERT
               06  RAW-VERSION           PIC X(10).
      *                                  VERSION STRING, E.G. V2024.1
               06  RAW-SECTION-TAG       PIC X(01).
      *                                  A=ADMIN P=PRODUCT H=HOLIDAY
      *                                  SPACE=CLASSIFY BY CODE (V2016)
               06  RAW-CODE              PIC X(10).
      *                                  ITEM/DEFN CODE OR QUESTION ID
               06  RAW-DESCRIPTION       PIC X(60).
               06  RAW-TREATMENT         PIC X(10).
      *                                  TAXABLE/EXEMPT/INCLUDED/
      *                                  EXCLUDED OR BLANK
               06  RAW-ANSWER            PIC X(05).
      *                                  CERT/TAP ANSWER TOKEN
               06  RAW-THRESHOLD         PIC X(08).
      *                                  HOLIDAY THRESHOLD, TEXT
               06  RAW-CITATION          PIC X(30).
               06  RAW-NOTES             PIC X(40).
               06  RAW-GROUP             PIC X(30).
      *                                  LOD/TAP GROUP NAME
               06  RAW-EFFECTIVE-DATE    PIC X(10).
      *                                  MM/DD/YYYY, YYYY-MM-DD, OR
      *                                  DD/MM/YYYY
               06  RAW-FILLER            PIC X(40).
      *
      *    NUMERIC OVERLAY OF RAW-CODE - ONLY MEANINGFUL WHEN
      *    RCN-CODE-NUM IS NUMERIC (V2016 CLASSIFICATION RULE)
      *
           05  RAW-CODE-NUM-VIEW REDEFINES RAW-DOC-TEXT.
               06  FILLER                PIC X(17).
               06  RCN-CODE-NUM          PIC 9(10).
               06  FILLER                PIC X(233).
      *
      *    CERT QUESTION VIEW OF RAW-DOC-TEXT
      *
           05  RAW-CERT-VIEW REDEFINES RAW-DOC-TEXT.
               06  FILLER                PIC X(17).
               06  CERT-QUESTION-NO      PIC X(10).
               06  CERT-QUESTION-TEXT    PIC X(60).
               06  FILLER                PIC X(10).
               06  CERT-ANSWER-TOKEN     PIC X(05).
               06  FILLER                PIC X(158).
      *
      *    TAP QUESTION VIEW OF RAW-DOC-TEXT
      *
           05  RAW-TAP-VIEW REDEFINES RAW-DOC-TEXT.
               06  FILLER                PIC X(17).
               06  TAP-QUESTION-CODE     PIC X(10).
               06  TAP-QUESTION-TEXT     PIC X(60).
               06  FILLER                PIC X(78).
               06  TAP-GROUP-NAME        PIC X(30).
               06  FILLER                PIC X(50).
