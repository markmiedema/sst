      * HISTORY OF MODIFICATION:
      * ==========================================================================
      * TAG    NAME     DATE        DESCRIPTION
      * --------------------------------------------------------------------------
      * SST001 RTHOMAS  12/06/1986  INITIAL VERSION FOR SST DOCUMENT LOAD SUITE
      * --------------------------------------------------------------------------
      * SST014 PMORRIS  09/02/1999  Y2K REVIEW - DV-EFFECTIVE-DATE ALREADY 4-DIGIT
      *                             YYYYMMDD, NO CHANGE REQUIRED
      * --------------------------------------------------------------------------
      * SST038 DLMILLS  14/02/2009  06HOREM019 E-REQUEST 30114
      *                             - ADD DV-COMPOSITE-KEY REDEFINE SO SSTXHSH
      *                               CAN COMPARE STATE/DOCTYPE/VERSION IN ONE
      *                               MOVE INSTEAD OF THREE
      * --------------------------------------------------------------------------
       01 WK-SSTDVC.
           05 WK-SSTDVC-RECORD            PIC X(80).
      *
      *    I-O FORMAT: SSTDVCR
      *    FROM FILE DOCVOUT
      *    ONE ENTRY PER DOCUMENT VERSION SUCCESSFULLY LOADED THIS RUN
      *
           05 SSTDVCR REDEFINES WK-SSTDVC-RECORD.
              10 DV-ID                    PIC 9(06).
      *           ASSIGNED SEQUENCE NUMBER, 1-UP PER RUN
              10 DV-STATE-CODE             PIC X(02).
              10 DV-DOC-TYPE                PIC X(04).
              10 DV-VERSION                 PIC X(10).
      *           VALIDATED VERSION STRING OR XX_unknown
              10 DV-EFFECTIVE-DATE           PIC 9(08).
              10 DV-ITEM-COUNT                PIC 9(06).
              10 FILLER                        PIC X(44).
      *
      *    ALTERNATE VIEW - COMPOSITE KEY AS ONE GROUP FOR SSTXHSH
      *    STATUS-STORE LOOKUP/UPSERT COMPARISONS
      *
           05 DV-COMPOSITE-KEY REDEFINES WK-SSTDVC-RECORD.
              10 FILLER                    PIC X(06).
      *           COVERS DV-ID
              10 DVK-STATE-CODE            PIC X(02).
              10 DVK-DOC-TYPE              PIC X(04).
              10 DVK-VERSION               PIC X(10).
              10 FILLER                    PIC X(58).
      *
      *    ALTERNATE VIEW - NUMERIC OVERLAY OF DV-VERSION FOR THE
      *    vYYYY.N VERSION-SEQUENCE COMPARISON IN SSTVSEQ
      *
           05 DV-VERSION-NUM-VIEW REDEFINES WK-SSTDVC-RECORD.
              10 FILLER                    PIC X(13).
      *           COVERS DV-ID/STATE/DOCTYPE AND THE LEADING "v"
              10 DVN-YEAR-DIGITS           PIC 9(04).
              10 FILLER                    PIC X(01).
      *           THE "." SEPARATOR
              10 DVN-SEQ-DIGIT             PIC 9(01).
              10 FILLER                    PIC X(61).
