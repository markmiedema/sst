       IDENTIFICATION DIVISION.
       PROGRAM-ID.     SSTVTAP.
       AUTHOR.         ACNFAM.
       INSTALLATION.   SST TAX RESEARCH DIVISION.
       DATE-WRITTEN.   24 JUN 1991.
       DATE-COMPILED.
       SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
      *----------------------------------------------------------------*
      *DESCRIPTION : THIS IS A CALLED ROUTINE TO CLASSIFY ONE ROW OF   *
      *              A TAXABILITY ASSESSMENT PRACTICE (TAP) DOCUMENT.  *
      *              A ROW WITH A BLANK QUESTION CODE AND A NON-BLANK  *
      *              GROUP NAME SETS THE CURRENT PRACTICE GROUP AND    *
      *              EMITS NOTHING.  EVERY OTHER ROW IS A DATA ROW AND *
      *              RECEIVES A RUNNING QUESTION NUMBER (STARTING AT   *
      *              1 PER DOCUMENT, INDEPENDENT OF THE RAW CODE) AND  *
      *              THE CURRENT GROUP NAME.  A DATA ROW WITH A BLANK  *
      *              DESCRIPTION IS DROPPED, NOT AN ERROR.             *
      *----------------------------------------------------------------*
      * HISTORY OF MODIFICATION:                                      *
      *----------------------------------------------------------------*
      * MOD.#  INIT   DATE        DESCRIPTION                         *
      * ------ ------ ----------  ----------------------------------- *
      * SST006 FAM    24/06/1991 - INITIAL VERSION                    *
      *----------------------------------------------------------------*
      * SST014 PMO    09/02/1999 - Y2K REVIEW - NO DATE FIELDS IN THIS *
      *                            PROGRAM, NO CHANGE REQUIRED         *
      *----------------------------------------------------------------*
      * SST028 VENL29 11/10/2005 - REQUEST 19360 - QUESTION NUMBER IS  *
      *                            NOW RESET PER DOCUMENT (FUNCTION R) *
      *                            RATHER THAN PER RUN - CORRECTS      *
      *                            NUMBERING ON THE SECOND DOCUMENT OF *
      *                            A MULTI-DOCUMENT FILE               *
      *----------------------------------------------------------------*
              EJECT
      ********************
       ENVIRONMENT DIVISION.
      ********************
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-AS400.
       OBJECT-COMPUTER. IBM-AS400.
       SPECIAL-NAMES.   C01 IS TOP-OF-FORM.

              EJECT
      ***************
       DATA DIVISION.
      ***************
       WORKING-STORAGE SECTION.
      ************************
       01 FILLER                PIC X(24) VALUE
              "** PROGRAM SSTVTAP  **".

      * ---------------- PROGRAM WORKING STORAGE -----------------*
       01 WK-C-CURRENT-GROUP    PIC X(30) VALUE SPACES.
      *        PERSISTS ACROSS CALLS FOR THE LIFE OF ONE DOCUMENT -
      *        RESET BY FUNCTION "R" AT EACH NEW DOCUMENT (SST006).
       01 WK-N-QUESTION-NO      PIC 9(04) COMP VALUE ZERO.
       01 WK-N-SCANSUB          PIC 9(02) COMP.

       01 WK-C-CODE-BLANK-SW    PIC X(01) VALUE "Y".
           88 WK-CODE-BLANK                       VALUE "Y".
           88 WK-CODE-NOT-BLANK                   VALUE "N".
       01 WK-C-GROUP-BLANK-SW   PIC X(01) VALUE "Y".
           88 WK-GROUP-BLANK                      VALUE "Y".
           88 WK-GROUP-NOT-BLANK                  VALUE "N".

      *------------------- LOCAL DATA AREA -----------------------*
       01 FILLER                PIC X(10) VALUE SPACES.

       EJECT
      ********************
       LINKAGE SECTION.
      ********************
       01 WK-C-VTAP-RECORD.
           05 VTAP-FUNCTION            PIC X(01).
              88 VTAP-FN-RESET                   VALUE "R".
              88 VTAP-FN-PROCESS                 VALUE "P".
           05 VTAP-RAW-CODE            PIC X(10).
           05 VTAP-CODE-VIEW REDEFINES VTAP-RAW-CODE.
              10 VTAP-CODE-CHAR        PIC X(01) OCCURS 10 TIMES.
           05 VTAP-RAW-GROUP           PIC X(30).
           05 VTAP-GROUP-VIEW REDEFINES VTAP-RAW-GROUP.
              10 VTAP-GROUP-CHAR       PIC X(01) OCCURS 30 TIMES.
           05 VTAP-RAW-DESCRIPTION     PIC X(60).
           05 VTAP-ROW-TYPE-OUT        PIC X(01).
              88 VTAP-ROW-IS-GROUP               VALUE "G".
              88 VTAP-ROW-IS-DATA                VALUE "D".
              88 VTAP-ROW-IS-DROP                VALUE "X".
           05 VTAP-GROUP-OUT           PIC X(30).
           05 VTAP-QUESTION-NO-OUT     PIC 9(04).
           05 VTAP-QNO-VIEW REDEFINES VTAP-QUESTION-NO-OUT.
              10 VTAP-QNO-CHARS        PIC X(04).
           05 FILLER                   PIC X(10).

      ****************************************
       PROCEDURE DIVISION USING WK-C-VTAP-RECORD.
      ****************************************
       MAIN-MODULE.
           PERFORM A000-PROCESS-CALLED-ROUTINE
              THRU A099-PROCESS-CALLED-ROUTINE-EX.
           GOBACK.

      *----------------------------------------------------------------*
       A000-PROCESS-CALLED-ROUTINE.
      *----------------------------------------------------------------*
           IF      VTAP-FN-RESET
                   PERFORM B000-RESET-DOCUMENT
                      THRU B099-RESET-DOCUMENT-EX
           ELSE
           IF      VTAP-FN-PROCESS
                   PERFORM C000-PROCESS-ROW
                      THRU C099-PROCESS-ROW-EX.

       A099-PROCESS-CALLED-ROUTINE-EX.
           EXIT.

      *----------------------------------------------------------------*
       B000-RESET-DOCUMENT.
      *----------------------------------------------------------------*
           MOVE    SPACES              TO    WK-C-CURRENT-GROUP.
           MOVE    ZERO                TO    WK-N-QUESTION-NO.

       B099-RESET-DOCUMENT-EX.
           EXIT.

      *----------------------------------------------------------------*
       C000-PROCESS-ROW.
      *----------------------------------------------------------------*
           MOVE    SPACE               TO    VTAP-ROW-TYPE-OUT.
           MOVE    SPACES              TO    VTAP-GROUP-OUT.
           MOVE    ZERO                TO    VTAP-QUESTION-NO-OUT.

           PERFORM C100-TEST-CODE-BLANK
              THRU C100-TEST-CODE-BLANK-EX.

           IF      WK-CODE-BLANK
                   PERFORM C200-TEST-GROUP-BLANK
                      THRU C200-TEST-GROUP-BLANK-EX
                   IF WK-GROUP-NOT-BLANK
                      MOVE "G"          TO    VTAP-ROW-TYPE-OUT
                      MOVE VTAP-RAW-GROUP TO  WK-C-CURRENT-GROUP
                      GO TO C099-PROCESS-ROW-EX
                   END-IF
           END-IF.

           IF      VTAP-RAW-DESCRIPTION = SPACES
                   MOVE "X"             TO    VTAP-ROW-TYPE-OUT
                   GO TO C099-PROCESS-ROW-EX.

           ADD     1                   TO    WK-N-QUESTION-NO.
           MOVE    "D"                 TO    VTAP-ROW-TYPE-OUT.
           MOVE    WK-C-CURRENT-GROUP  TO    VTAP-GROUP-OUT.
           MOVE    WK-N-QUESTION-NO    TO    VTAP-QUESTION-NO-OUT.

       C099-PROCESS-ROW-EX.
           EXIT.

      *----------------------------------------------------------------*
       C100-TEST-CODE-BLANK.
      *----------------------------------------------------------------*
           MOVE    "Y"                 TO    WK-C-CODE-BLANK-SW.
           PERFORM C110-SCAN-CODE-CHAR
              THRU C110-SCAN-CODE-CHAR-EX
                 VARYING WK-N-SCANSUB FROM 1 BY 1
                    UNTIL WK-N-SCANSUB > 10.

       C100-TEST-CODE-BLANK-EX.
           EXIT.

       C110-SCAN-CODE-CHAR.
           IF      VTAP-CODE-CHAR (WK-N-SCANSUB) NOT = SPACE
                   MOVE "N"            TO    WK-C-CODE-BLANK-SW.

       C110-SCAN-CODE-CHAR-EX.
           EXIT.

      *----------------------------------------------------------------*
       C200-TEST-GROUP-BLANK.
      *----------------------------------------------------------------*
           MOVE    "Y"                 TO    WK-C-GROUP-BLANK-SW.
           PERFORM C210-SCAN-GROUP-CHAR
              THRU C210-SCAN-GROUP-CHAR-EX
                 VARYING WK-N-SCANSUB FROM 1 BY 1
                    UNTIL WK-N-SCANSUB > 30.

       C200-TEST-GROUP-BLANK-EX.
           EXIT.

       C210-SCAN-GROUP-CHAR.
           IF      VTAP-GROUP-CHAR (WK-N-SCANSUB) NOT = SPACE
                   MOVE "N"            TO    WK-C-GROUP-BLANK-SW.

       C210-SCAN-GROUP-CHAR-EX.
           EXIT.

      *=================================================================
      *************** END OF PROGRAM SOURCE - SSTVTAP ****************
      *=================================================================
