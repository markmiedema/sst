      *************************
       IDENTIFICATION DIVISION.
      *************************
       PROGRAM-ID.     SSTVCRT.
       AUTHOR.         ACNRJR.
       INSTALLATION.   SST TAX RESEARCH DIVISION.
       DATE-WRITTEN.   17 AUG 1989.
       DATE-COMPILED.
       SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
      *
      *DESCRIPTION :  THIS IS A CALLED ROUTINE TO NORMALIZE ONE ROW OF
      *               A CERTIFICATE-OF-COMPLIANCE (CERT) DOCUMENT.  THE
      *               ANSWER TOKEN IS REDUCED TO YES/NO/SPACE AND THE
      *               SAME TOKEN IS SEPARATELY REDUCED TO THE STANDARD
      *               T/F/SPACE COMPLIANCE FLAG.  A ROW WITH A BLANK
      *               QUESTION DESCRIPTION IS DROPPED, NOT AN ERROR.
      *
      *================================================================
      * HISTORY OF MODIFICATION:
      *================================================================
      * SST005 JR     17/08/1989 - INITIAL VERSION
      *----------------------------------------------------------------*
      * SST014 PMO    09/02/1999 - Y2K REVIEW - NO DATE FIELDS IN THIS
      *                            PROGRAM, NO CHANGE REQUIRED
      *----------------------------------------------------------------*
      * SST027 DLM    19/01/2005 - REQUEST 18820 - COMPLIANCE FLAG NO
      *                            LONGER MIRRORS THE ANSWER COLUMN -
      *                            A BLANK ANSWER NOW SETS THE FLAG TO
      *                            "F" EVEN THOUGH THE ANSWER COLUMN
      *                            STAYS BLANK (MATCHES GENERAL BOOLEAN
      *                            NORMALIZE RULE USED ELSEWHERE)
      *----------------------------------------------------------------*
       EJECT
      **********************
       ENVIRONMENT DIVISION.
      **********************
       CONFIGURATION SECTION.
       SOURCE-COMPUTER.  IBM-AS400.
       OBJECT-COMPUTER.  IBM-AS400.
       SPECIAL-NAMES.    C01 IS TOP-OF-FORM.

       EJECT
      ***************
       DATA DIVISION.
      ***************
       WORKING-STORAGE SECTION.
      *************************
       01  FILLER                          PIC X(24)        VALUE
           "** PROGRAM SSTVCRT **".

      * ------------------ PROGRAM WORKING STORAGE -------------------*
       01  WK-C-UPPER-ANSWER               PIC X(05).

       01  WK-C-YES-MATCH-SW               PIC X(01) VALUE "N".
           88  WK-YES-MATCHED                        VALUE "Y".
           88  WK-YES-NOT-MATCHED                    VALUE "N".
       01  WK-C-NO-MATCH-SW                PIC X(01) VALUE "N".
           88  WK-NO-MATCHED                         VALUE "Y".
           88  WK-NO-NOT-MATCHED                     VALUE "N".

      *    YES-SET TABLE (ALSO THE BOOLEAN TRUE SET - SST027)
       01  WK-C-YES-LIST.
           05  FILLER                      PIC X(05) VALUE "Y    ".
           05  FILLER                      PIC X(05) VALUE "YES  ".
           05  FILLER                      PIC X(05) VALUE "TRUE ".
           05  FILLER                      PIC X(05) VALUE "X    ".
           05  FILLER                      PIC X(05) VALUE "1    ".
       01  WK-T-YES REDEFINES WK-C-YES-LIST.
           05  WK-T-YES-ENTRY              PIC X(05) OCCURS 5 TIMES
                                            INDEXED BY WK-X-YES.

      *    NO-SET TABLE (BLANK IS HANDLED SEPARATELY - SST027)
       01  WK-C-NO-LIST.
           05  FILLER                      PIC X(05) VALUE "N    ".
           05  FILLER                      PIC X(05) VALUE "NO   ".
           05  FILLER                      PIC X(05) VALUE "FALSE".
           05  FILLER                      PIC X(05) VALUE "0    ".
       01  WK-T-NO REDEFINES WK-C-NO-LIST.
           05  WK-T-NO-ENTRY                PIC X(05) OCCURS 4 TIMES
                                            INDEXED BY WK-X-NO.

       EJECT
       LINKAGE SECTION.
      *****************
       01  WK-C-VCRT-RECORD.
           05  VCRT-RAW-DESCRIPTION        PIC X(60).
           05  VCRT-RAW-ANSWER             PIC X(05).
           05  VCRT-ANSWER-VIEW REDEFINES VCRT-RAW-ANSWER.
               10  VCRT-ANSWER-CHAR1       PIC X(01).
               10  FILLER                  PIC X(04).
           05  VCRT-DROP-SW                PIC X(01).
               88  VCRT-DROP-ROW                    VALUE "Y".
               88  VCRT-KEEP-ROW                    VALUE "N".
           05  VCRT-ANSWER-OUT             PIC X(03).
           05  VCRT-COMPLIANCE-OUT         PIC X(01).
           05  FILLER                      PIC X(10).

       EJECT
      ********************************************
       PROCEDURE DIVISION USING WK-C-VCRT-RECORD.
      ********************************************
       MAIN-MODULE.
           PERFORM A000-PROCESS-CALLED-ROUTINE
              THRU A099-PROCESS-CALLED-ROUTINE-EX.
           GOBACK.

       EJECT
      *---------------------------------------------------------------*
       A000-PROCESS-CALLED-ROUTINE.
      *---------------------------------------------------------------*
           MOVE    "N"                     TO   VCRT-DROP-SW.
           MOVE    SPACES                  TO   VCRT-ANSWER-OUT
                                                 VCRT-COMPLIANCE-OUT.

           IF      VCRT-RAW-DESCRIPTION = SPACES
                   MOVE "Y"                TO   VCRT-DROP-SW
                   GO TO A099-PROCESS-CALLED-ROUTINE-EX.

           PERFORM B000-NORMALIZE-ANSWER
              THRU B099-NORMALIZE-ANSWER-EX.

       A099-PROCESS-CALLED-ROUTINE-EX.
           EXIT.

      *---------------------------------------------------------------*
       B000-NORMALIZE-ANSWER.
      *---------------------------------------------------------------*
           MOVE    VCRT-RAW-ANSWER         TO   WK-C-UPPER-ANSWER.
           INSPECT WK-C-UPPER-ANSWER CONVERTING
                   "abcdefghijklmnopqrstuvwxyz" TO
                   "ABCDEFGHIJKLMNOPQRSTUVWXYZ".

           MOVE    "N"                     TO   WK-C-YES-MATCH-SW.
           SET     WK-X-YES                TO   1.
           SEARCH  WK-T-YES-ENTRY
              AT END
                   NEXT SENTENCE
              WHEN WK-T-YES-ENTRY (WK-X-YES) = WK-C-UPPER-ANSWER
                   MOVE "Y"                TO   WK-C-YES-MATCH-SW.

           IF      WK-YES-MATCHED
                   MOVE "YES"              TO   VCRT-ANSWER-OUT
                   MOVE "T"                TO   VCRT-COMPLIANCE-OUT
                   GO TO B099-NORMALIZE-ANSWER-EX.

           MOVE    "N"                     TO   WK-C-NO-MATCH-SW.
           SET     WK-X-NO                 TO   1.
           SEARCH  WK-T-NO-ENTRY
              AT END
                   NEXT SENTENCE
              WHEN WK-T-NO-ENTRY (WK-X-NO) = WK-C-UPPER-ANSWER
                   MOVE "Y"                TO   WK-C-NO-MATCH-SW.

           IF      WK-NO-MATCHED
                   MOVE "NO "              TO   VCRT-ANSWER-OUT
                   MOVE "F"                TO   VCRT-COMPLIANCE-OUT
                   GO TO B099-NORMALIZE-ANSWER-EX.

           MOVE    SPACES                  TO   VCRT-ANSWER-OUT.
           IF      WK-C-UPPER-ANSWER = SPACES
                   MOVE "F"                TO   VCRT-COMPLIANCE-OUT
           ELSE
                   MOVE SPACE              TO   VCRT-COMPLIANCE-OUT.

       B099-NORMALIZE-ANSWER-EX.
           EXIT.

      ******************************************************************
      *************** END OF PROGRAM SOURCE - SSTVCRT ****************
      ******************************************************************
