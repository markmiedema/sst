       IDENTIFICATION DIVISION.
       PROGRAM-ID.     SSTXNRM.
       AUTHOR.         G. KLEIN.
       INSTALLATION.   SST TAX RESEARCH DIVISION.
       DATE-WRITTEN.   18 MAY 1988.
       DATE-COMPILED.
       SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
      *=================================================================
      *
      *PROGRAM DESCRIPTION: NORMALIZE A RAW TEXT TOKEN TO EITHER A
      *  BOOLEAN FLAG (T/F/SPACE) OR A YYYYMMDD DATE, DEPENDING ON THE
      *  FUNCTION CODE THE CALLER PASSES.
      *
      * FUNCTION ACTION............... INPUT...............
      * B NORMALIZE BOOLEAN TOKEN...... XNRM-INPUT-TEXT
      * D NORMALIZE DATE TOKEN......... XNRM-INPUT-TEXT
      *
      *=================================================================
      *
      * HISTORY OF MODIFICATION:
      *=================================================================
      *
      *MOD.#  INIT  DATE        DESCRIPTION
      *------ ----- ----------- ---------------------------------------
      *SST003 GKL   18/05/1988  INITIAL VERSION - BOOLEAN NORMALIZE ONLY
      *-----------------------------------------------------------------
      *SST011 RTH   09/09/1992  ADD FUNCTION "D" - DATE NORMALIZE, TRY
      *                         MM/DD/YYYY THEN YYYY-MM-DD
      *-----------------------------------------------------------------
      *SST014 PMO   09/02/1999  Y2K REVIEW - DATE OUTPUT IS ALREADY A
      *                         4-DIGIT-YEAR YYYYMMDD FIELD, NO CHANGE
      *-----------------------------------------------------------------
      *SST031 DLM   30/09/2007  REQUEST 21005 - ADD THIRD DATE FORMAT
      *                         DD/MM/YYYY FOR THE CARIBBEAN STATE FEED
      *=================================================================
      *
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-AS400.
       OBJECT-COMPUTER. IBM-AS400.
       SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
       DATA DIVISION.
       WORKING-STORAGE SECTION.
       01  FILLER                  PIC X(24) VALUE
              "** PROGRAM SSTXNRM   **".

      * ------------------ PROGRAM WORKING STORAGE ------------------*
       01  WK-C-UPPER-TOKEN         PIC X(10).
       01  FILLER                   PIC X(10) VALUE SPACES.

      ****************
       LINKAGE SECTION.
      ****************
       01  WK-C-XNRM-RECORD.
           05  XNRM-FUNCTION          PIC X(01).
               88  XNRM-FN-BOOLEAN             VALUE "B".
               88  XNRM-FN-DATE                VALUE "D".
           05  XNRM-INPUT-TEXT        PIC X(10).
           05  XNRM-SLASH-VIEW REDEFINES XNRM-INPUT-TEXT.
               10  XNS-FLD-A          PIC 9(02).
               10  XNS-SEP1           PIC X(01).
               10  XNS-FLD-B          PIC 9(02).
               10  XNS-SEP2           PIC X(01).
               10  XNS-FLD-C          PIC 9(04).
           05  XNRM-DASH-VIEW REDEFINES XNRM-INPUT-TEXT.
               10  XND-YEAR           PIC 9(04).
               10  XND-SEP1           PIC X(01).
               10  XND-MONTH          PIC 9(02).
               10  XND-SEP2           PIC X(01).
               10  XND-DAY            PIC 9(02).
           05  XNRM-OUTPUT-FLAG       PIC X(01).
           05  XNRM-OUTPUT-DATE       PIC 9(08).
           05  XNRM-OUT-DATE-X REDEFINES XNRM-OUTPUT-DATE
                                      PIC X(08).
           05  FILLER                 PIC X(04).

              EJECT
      ****************************************
       PROCEDURE DIVISION USING WK-C-XNRM-RECORD.
      ****************************************
       MAIN-MODULE.

           PERFORM A000-PROCESS-CALLED-ROUTINE
              THRU A099-PROCESS-CALLED-ROUTINE-EX.

           GOBACK.

      *-----------------------------------------------------------------*
       A000-PROCESS-CALLED-ROUTINE.
      *-----------------------------------------------------------------*
           IF      XNRM-FN-BOOLEAN
                   PERFORM B000-NORMALIZE-BOOLEAN
                      THRU B099-NORMALIZE-BOOLEAN-EX
           ELSE
           IF      XNRM-FN-DATE
                   PERFORM C000-NORMALIZE-DATE
                      THRU C099-NORMALIZE-DATE-EX.

       A099-PROCESS-CALLED-ROUTINE-EX.
           EXIT.

      *-----------------------------------------------------------------*
       B000-NORMALIZE-BOOLEAN.
      *    TRUE SET : X Y YES TRUE 1   FALSE SET : BLANK N NO FALSE 0
      *    ANYTHING ELSE - UNKNOWN - RESULT IS SPACE
      *-----------------------------------------------------------------*
           MOVE    XNRM-INPUT-TEXT     TO    WK-C-UPPER-TOKEN.
           INSPECT WK-C-UPPER-TOKEN CONVERTING
                   "abcdefghijklmnopqrstuvwxyz" TO
                   "ABCDEFGHIJKLMNOPQRSTUVWXYZ".

           IF      WK-C-UPPER-TOKEN = "X" OR "Y" OR "YES" OR "TRUE"
                                    OR "1"
                   MOVE "T"            TO    XNRM-OUTPUT-FLAG
           ELSE
           IF      WK-C-UPPER-TOKEN = SPACES OR "N" OR "NO" OR "FALSE"
                                    OR "0"
                   MOVE "F"            TO    XNRM-OUTPUT-FLAG
           ELSE
                   MOVE SPACE          TO    XNRM-OUTPUT-FLAG.

       B099-NORMALIZE-BOOLEAN-EX.
           EXIT.

      *-----------------------------------------------------------------*
       C000-NORMALIZE-DATE.
      *    TRY MM/DD/YYYY, THEN YYYY-MM-DD, THEN DD/MM/YYYY (SST031).
      *    FIRST FORMAT WHOSE COMPONENTS ARE IN RANGE WINS.
      *-----------------------------------------------------------------*
           MOVE    ZERO                TO    XNRM-OUTPUT-DATE.

           IF      XNRM-INPUT-TEXT = SPACES
                   GO TO C099-NORMALIZE-DATE-EX.

           PERFORM C100-TRY-MMDDYYYY
              THRU C100-TRY-MMDDYYYY-EX.
           IF      XNRM-OUTPUT-DATE NOT = ZERO
                   GO TO C099-NORMALIZE-DATE-EX.

           PERFORM C200-TRY-YYYYMMDD
              THRU C200-TRY-YYYYMMDD-EX.
           IF      XNRM-OUTPUT-DATE NOT = ZERO
                   GO TO C099-NORMALIZE-DATE-EX.

           PERFORM C300-TRY-DDMMYYYY
              THRU C300-TRY-DDMMYYYY-EX.

       C099-NORMALIZE-DATE-EX.
           EXIT.

      *-----------------------------------------------------------------*
       C100-TRY-MMDDYYYY.
      *-----------------------------------------------------------------*
           IF      XNS-SEP1 NOT = "/" OR XNS-SEP2 NOT = "/"
                   GO TO C100-TRY-MMDDYYYY-EX.

           IF      NOT XNS-FLD-A NUMERIC OR NOT XNS-FLD-B NUMERIC
                       OR NOT XNS-FLD-C NUMERIC
                   GO TO C100-TRY-MMDDYYYY-EX.

           IF      XNS-FLD-A < 1 OR XNS-FLD-A > 12
                   GO TO C100-TRY-MMDDYYYY-EX.

           IF      XNS-FLD-B < 1 OR XNS-FLD-B > 31
                   GO TO C100-TRY-MMDDYYYY-EX.

           STRING  XNS-FLD-C XNS-FLD-A XNS-FLD-B DELIMITED BY SIZE
                   INTO XNRM-OUT-DATE-X.

       C100-TRY-MMDDYYYY-EX.
           EXIT.

      *-----------------------------------------------------------------*
       C200-TRY-YYYYMMDD.
      *-----------------------------------------------------------------*
           IF      XND-SEP1 NOT = "-" OR XND-SEP2 NOT = "-"
                   GO TO C200-TRY-YYYYMMDD-EX.

           IF      NOT XND-YEAR NUMERIC OR NOT XND-MONTH NUMERIC
                       OR NOT XND-DAY NUMERIC
                   GO TO C200-TRY-YYYYMMDD-EX.

           IF      XND-MONTH < 1 OR XND-MONTH > 12
                   GO TO C200-TRY-YYYYMMDD-EX.

           IF      XND-DAY < 1 OR XND-DAY > 31
                   GO TO C200-TRY-YYYYMMDD-EX.

           STRING  XND-YEAR XND-MONTH XND-DAY DELIMITED BY SIZE
                   INTO XNRM-OUT-DATE-X.

       C200-TRY-YYYYMMDD-EX.
           EXIT.

      *-----------------------------------------------------------------*
       C300-TRY-DDMMYYYY.
      *-----------------------------------------------------------------*
           IF      XNS-SEP1 NOT = "/" OR XNS-SEP2 NOT = "/"
                   GO TO C300-TRY-DDMMYYYY-EX.

           IF      NOT XNS-FLD-A NUMERIC OR NOT XNS-FLD-B NUMERIC
                       OR NOT XNS-FLD-C NUMERIC
                   GO TO C300-TRY-DDMMYYYY-EX.

           IF      XNS-FLD-A < 1 OR XNS-FLD-A > 31
                   GO TO C300-TRY-DDMMYYYY-EX.

           IF      XNS-FLD-B < 1 OR XNS-FLD-B > 12
                   GO TO C300-TRY-DDMMYYYY-EX.

           STRING  XNS-FLD-C XNS-FLD-B XNS-FLD-A DELIMITED BY SIZE
                   INTO XNRM-OUT-DATE-X.

       C300-TRY-DDMMYYYY-EX.
           EXIT.

      ******************************************************************
      *************** END OF PROGRAM SOURCE - SSTXNRM ****************
      ******************************************************************
