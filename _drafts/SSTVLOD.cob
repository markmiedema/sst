      *************************
       IDENTIFICATION DIVISION.
      *************************
       PROGRAM-ID.     SSTVLOD.
       AUTHOR.         MATILDA WEE TL.
       INSTALLATION.   SST TAX RESEARCH DIVISION.
       DATE-WRITTEN.   10 JUL 1989.
       DATE-COMPILED.
       SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
      *
      *DESCRIPTION :  THIS IS A CALLED ROUTINE TO CLASSIFY ONE LIBRARY
      *               OF DEFINITIONS (LOD) ROW INTO AN ADMIN, PRODUCT,
      *               OR HOLIDAY ITEM, EXPAND ITS TREATMENT CODE, AND
      *               CONVERT ITS HOLIDAY THRESHOLD.  THE CALLER
      *               (SSTLOAD) OWNS THE RAWDOCS/ITEMOUT RECORDS AND
      *               MOVES THE STRAIGHT-COPY FIELDS ITSELF; THIS
      *               ROUTINE ONLY RETURNS THE FIELDS IT COMPUTES.
      *
      *================================================================
      * HISTORY OF MODIFICATION:
      *================================================================
      * SST004 MWT    10/07/1989 - INITIAL VERSION - SECTION-TAG
      *                            CLASSIFICATION AND TREATMENT EXPAND
      *----------------------------------------------------------------*
      * SST013 RTH    21/03/1994 - ADD V2016 CODE-RANGE CLASSIFICATION
      *                            FOR ROWS WITH A BLANK SECTION TAG
      *----------------------------------------------------------------*
      * SST014 PMO    09/02/1999 - Y2K REVIEW - NO DATE FIELDS IN THIS
      *                            PROGRAM, NO CHANGE REQUIRED
      *----------------------------------------------------------------*
      * SST036 DLM    04/04/2008 - REQUEST 22410 - ADD HOLIDAY
      *                            THRESHOLD CONVERSION (FUNCTION C
      *                            NOW RETURNS VLOD-THRESHOLD-OUT)
      *----------------------------------------------------------------*
       EJECT
      **********************
       ENVIRONMENT DIVISION.
      **********************
       CONFIGURATION SECTION.
       SOURCE-COMPUTER.  IBM-AS400.
       OBJECT-COMPUTER.  IBM-AS400.
       SPECIAL-NAMES.    C01 IS TOP-OF-FORM.

       EJECT
      ***************
       DATA DIVISION.
      ***************
       WORKING-STORAGE SECTION.
      *************************
       01  FILLER                          PIC X(24)        VALUE
           "** PROGRAM SSTVLOD **".

      * ------------------ PROGRAM WORKING STORAGE -------------------*
       01  WK-C-CURRENT-SECTION            PIC X(01) VALUE SPACE.
      *        PERSISTS ACROSS CALLS FOR THE LIFE OF ONE DOCUMENT -
      *        RESET BY FUNCTION "R" AT EACH NEW DOCUMENT (SST004).

       01  WK-C-UPPER-TREATMENT            PIC X(10).

       01  WK-N-SUB                        PIC 9(02) COMP.
       01  WK-N-SCANSUB                    PIC 9(02) COMP.
       01  WK-N-LEN                        PIC 9(02) COMP.
       01  WK-N-DOT-POS                    PIC 9(02) COMP.
       01  WK-N-INT-LEN                    PIC 9(02) COMP.
       01  WK-N-DEC-LEN                    PIC 9(02) COMP.

       01  WK-C-BAD-SW                     PIC X(01) VALUE "N".
           88  WK-BAD-YES                            VALUE "Y".
           88  WK-BAD-NO                             VALUE "N".

       01  WK-C-HOLIDAY-SW                 PIC X(01) VALUE "N".
           88  WK-HOLIDAY-FOUND                      VALUE "Y".
           88  WK-HOLIDAY-NOT-FOUND                  VALUE "N".

      *    HOLIDAY CODE SET - LOD V2016 CLASSIFICATION (SST013)
       01  WK-C-HOLIDAY-CODES.
           05  FILLER                      PIC 9(05) VALUE 20060.
           05  FILLER                      PIC 9(05) VALUE 20070.
           05  FILLER                      PIC 9(05) VALUE 20080.
           05  FILLER                      PIC 9(05) VALUE 20090.
           05  FILLER                      PIC 9(05) VALUE 20100.
           05  FILLER                      PIC 9(05) VALUE 20105.
           05  FILLER                      PIC 9(05) VALUE 20110.
           05  FILLER                      PIC 9(05) VALUE 20120.
           05  FILLER                      PIC 9(05) VALUE 20130.
           05  FILLER                      PIC 9(05) VALUE 20140.
           05  FILLER                      PIC 9(05) VALUE 20150.
           05  FILLER                      PIC 9(05) VALUE 20160.
           05  FILLER                      PIC 9(05) VALUE 20170.
           05  FILLER                      PIC 9(05) VALUE 20180.
           05  FILLER                      PIC 9(05) VALUE 20190.
       01  WK-T-HOLIDAY REDEFINES WK-C-HOLIDAY-CODES.
           05  WK-T-HOLIDAY-CODE           PIC 9(05) OCCURS 15 TIMES
                                            INDEXED BY WK-X-HOL.

      *    HOLIDAY THRESHOLD BUILD AREA (SST036)
       01  WK-C-THRESH-BUILD.
           05  WK-C-INT-PART               PIC X(05) JUSTIFIED RIGHT.
           05  WK-C-DEC-PART               PIC X(02).
       01  WK-N-THRESH-BUILD REDEFINES WK-C-THRESH-BUILD
                                        PIC 9(05)V99.

       EJECT
       LINKAGE SECTION.
      *****************
       01  WK-C-VLOD-RECORD.
           05  VLOD-FUNCTION               PIC X(01).
               88  VLOD-FN-RESET                    VALUE "R".
               88  VLOD-FN-CLASSIFY                  VALUE "C".
           05  VLOD-VERSION-IN             PIC X(10).
           05  VLOD-SECTION-TAG-IN         PIC X(01).
           05  VLOD-CODE-IN                PIC X(10).
           05  VLOD-CODE-VIEW REDEFINES VLOD-CODE-IN.
               10  VLOD-CODE-NUM           PIC 9(05).
               10  FILLER                  PIC X(05).
           05  VLOD-TREATMENT-IN           PIC X(10).
           05  VLOD-THRESHOLD-IN           PIC X(08).
           05  VLOD-THRESH-CHARS REDEFINES VLOD-THRESHOLD-IN.
               10  VLOD-TC                 PIC X(01) OCCURS 8 TIMES.
           05  VLOD-ITEM-TYPE-OUT          PIC X(02).
           05  VLOD-TAXABLE-OUT            PIC X(01).
           05  VLOD-EXEMPT-OUT             PIC X(01).
           05  VLOD-INCLUDED-OUT           PIC X(01).
           05  VLOD-EXCLUDED-OUT           PIC X(01).
           05  VLOD-THRESHOLD-OUT          PIC S9(05)V99.
           05  VLOD-THRESHOLD-ERR-SW       PIC X(01).
               88  VLOD-THRESHOLD-BAD               VALUE "Y".
               88  VLOD-THRESHOLD-OK                VALUE "N".
           05  FILLER                      PIC X(08).

       EJECT
      ********************************************
       PROCEDURE DIVISION USING WK-C-VLOD-RECORD.
      ********************************************
       MAIN-MODULE.
           PERFORM A000-PROCESS-CALLED-ROUTINE
              THRU A099-PROCESS-CALLED-ROUTINE-EX.
           GOBACK.

       EJECT
      *---------------------------------------------------------------*
       A000-PROCESS-CALLED-ROUTINE.
      *---------------------------------------------------------------*
           IF      VLOD-FN-RESET
                   PERFORM B000-RESET-SECTION
                      THRU B099-RESET-SECTION-EX
           ELSE
           IF      VLOD-FN-CLASSIFY
                   PERFORM C000-CLASSIFY-ROW
                      THRU C099-CLASSIFY-ROW-EX.

       A099-PROCESS-CALLED-ROUTINE-EX.
           EXIT.

      *---------------------------------------------------------------*
       B000-RESET-SECTION.
      *---------------------------------------------------------------*
           MOVE    SPACE                   TO   WK-C-CURRENT-SECTION.

       B099-RESET-SECTION-EX.
           EXIT.

      *---------------------------------------------------------------*
       C000-CLASSIFY-ROW.
      *---------------------------------------------------------------*
           MOVE    SPACES                  TO   VLOD-ITEM-TYPE-OUT
                                                 VLOD-TAXABLE-OUT
                                                 VLOD-EXEMPT-OUT
                                                 VLOD-INCLUDED-OUT
                                                 VLOD-EXCLUDED-OUT.
           MOVE    ZERO                    TO   VLOD-THRESHOLD-OUT.
           MOVE    "N"                     TO   VLOD-THRESHOLD-ERR-SW.

           IF      VLOD-SECTION-TAG-IN NOT = SPACE
                   MOVE VLOD-SECTION-TAG-IN TO  WK-C-CURRENT-SECTION
                   PERFORM C100-TYPE-FROM-TAG
                      THRU C100-TYPE-FROM-TAG-EX
           ELSE
                   PERFORM C200-TYPE-FROM-CODE
                      THRU C200-TYPE-FROM-CODE-EX.

           IF      VLOD-ITEM-TYPE-OUT = SPACES
                   GO TO C099-CLASSIFY-ROW-EX.

           PERFORM D000-EXPAND-TREATMENT
              THRU D099-EXPAND-TREATMENT-EX.

           IF      VLOD-ITEM-TYPE-OUT = "HI"
                   PERFORM E000-CONVERT-THRESHOLD
                      THRU E099-CONVERT-THRESHOLD-EX.

       C099-CLASSIFY-ROW-EX.
           EXIT.

      *---------------------------------------------------------------*
       C100-TYPE-FROM-TAG.
      *---------------------------------------------------------------*
           IF      WK-C-CURRENT-SECTION = "A"
                   MOVE "AD"                TO   VLOD-ITEM-TYPE-OUT
           ELSE
           IF      WK-C-CURRENT-SECTION = "P"
                   MOVE "PD"                TO   VLOD-ITEM-TYPE-OUT
           ELSE
           IF      WK-C-CURRENT-SECTION = "H"
                   MOVE "HI"                TO   VLOD-ITEM-TYPE-OUT
           ELSE
                   MOVE "PD"                TO   VLOD-ITEM-TYPE-OUT.

       C100-TYPE-FROM-TAG-EX.
           EXIT.

      *---------------------------------------------------------------*
       C200-TYPE-FROM-CODE.
      *    BLANK SECTION TAG - CLASSIFY BY CODE FOR VERSION v2016.x,
      *    DEFAULT TO PRODUCT DEFINITION OTHERWISE (SST013).
      *---------------------------------------------------------------*
           IF      VLOD-CODE-IN = SPACES
                   GO TO C200-TYPE-FROM-CODE-EX.

           IF      VLOD-VERSION-IN (1:6) = "v2016."
                   PERFORM C210-CLASSIFY-V2016
                      THRU C210-CLASSIFY-V2016-EX
           ELSE
                   MOVE "PD"                TO   VLOD-ITEM-TYPE-OUT.

       C200-TYPE-FROM-CODE-EX.
           EXIT.

      *---------------------------------------------------------------*
       C210-CLASSIFY-V2016.
      *---------------------------------------------------------------*
           IF      NOT VLOD-CODE-NUM NUMERIC
                   MOVE "PD"                TO   VLOD-ITEM-TYPE-OUT
                   GO TO C210-CLASSIFY-V2016-EX.

           IF      VLOD-CODE-NUM >= 10000 AND VLOD-CODE-NUM <= 19999
                   MOVE "AD"                TO   VLOD-ITEM-TYPE-OUT
                   GO TO C210-CLASSIFY-V2016-EX.

           PERFORM C220-CHECK-HOLIDAY-SET
              THRU C220-CHECK-HOLIDAY-SET-EX.

           IF      WK-HOLIDAY-FOUND
                   MOVE "HI"                TO   VLOD-ITEM-TYPE-OUT
           ELSE
                   MOVE "PD"                TO   VLOD-ITEM-TYPE-OUT.

       C210-CLASSIFY-V2016-EX.
           EXIT.

      *---------------------------------------------------------------*
       C220-CHECK-HOLIDAY-SET.
      *---------------------------------------------------------------*
           MOVE    "N"                     TO   WK-C-HOLIDAY-SW.
           SET     WK-X-HOL                TO   1.
           SEARCH  WK-T-HOLIDAY-CODE
              AT END
                   NEXT SENTENCE
              WHEN WK-T-HOLIDAY-CODE (WK-X-HOL) = VLOD-CODE-NUM
                   MOVE "Y"                TO   WK-C-HOLIDAY-SW.

       C220-CHECK-HOLIDAY-SET-EX.
           EXIT.

      *---------------------------------------------------------------*
       D000-EXPAND-TREATMENT.
      *    TAXABLE/EXEMPT/INCLUDED/EXCLUDED, BLANK OR OTHER LEAVES
      *    ALL FOUR FLAGS SPACE (ALREADY DEFAULTED BY THE CALLER).
      *---------------------------------------------------------------*
           MOVE    VLOD-TREATMENT-IN       TO   WK-C-UPPER-TREATMENT.
           INSPECT WK-C-UPPER-TREATMENT CONVERTING
                   "abcdefghijklmnopqrstuvwxyz" TO
                   "ABCDEFGHIJKLMNOPQRSTUVWXYZ".

           IF      WK-C-UPPER-TREATMENT = "TAXABLE"
                   MOVE "T"                TO   VLOD-TAXABLE-OUT
                   MOVE "F"                TO   VLOD-EXEMPT-OUT
           ELSE
           IF      WK-C-UPPER-TREATMENT = "EXEMPT"
                   MOVE "F"                TO   VLOD-TAXABLE-OUT
                   MOVE "T"                TO   VLOD-EXEMPT-OUT
           ELSE
           IF      WK-C-UPPER-TREATMENT = "INCLUDED"
                   MOVE "T"                TO   VLOD-INCLUDED-OUT
                   MOVE "F"                TO   VLOD-EXCLUDED-OUT
           ELSE
           IF      WK-C-UPPER-TREATMENT = "EXCLUDED"
                   MOVE "F"                TO   VLOD-INCLUDED-OUT
                   MOVE "T"                TO   VLOD-EXCLUDED-OUT.

       D099-EXPAND-TREATMENT-EX.
           EXIT.

      *---------------------------------------------------------------*
       E000-CONVERT-THRESHOLD.
      *    UP TO 5 INTEGER AND 2 DECIMAL DIGITS, E.G. "99999.99".
      *    NON-NUMERIC OR OVER-LENGTH TEXT IS A VALIDATION ERROR.
      *---------------------------------------------------------------*
           IF      VLOD-THRESHOLD-IN = SPACES
                   GO TO E099-CONVERT-THRESHOLD-EX.

           MOVE    "N"                     TO   WK-C-BAD-SW.
           MOVE    ZERO                    TO   WK-N-LEN WK-N-DOT-POS.

           PERFORM E100-FIND-LENGTH
              THRU E100-FIND-LENGTH-EX
                 VARYING WK-N-SCANSUB FROM 8 BY -1
                    UNTIL WK-N-SCANSUB < 1 OR WK-N-LEN NOT = ZERO.

           IF      WK-N-LEN = ZERO
                   GO TO E099-CONVERT-THRESHOLD-EX.

           PERFORM E200-FIND-DOT
              THRU E200-FIND-DOT-EX
                 VARYING WK-N-SCANSUB FROM 1 BY 1
                    UNTIL WK-N-SCANSUB > WK-N-LEN.

           IF      WK-N-DOT-POS = ZERO
                   MOVE WK-N-LEN            TO   WK-N-INT-LEN
                   MOVE ZERO                TO   WK-N-DEC-LEN
           ELSE
                   COMPUTE WK-N-INT-LEN = WK-N-DOT-POS - 1
                   COMPUTE WK-N-DEC-LEN = WK-N-LEN - WK-N-DOT-POS.

           IF      WK-N-INT-LEN < 1 OR WK-N-INT-LEN > 5
                   MOVE "Y"                TO   WK-C-BAD-SW.

           IF      WK-N-DOT-POS NOT = ZERO AND
                       (WK-N-DEC-LEN < 1 OR WK-N-DEC-LEN > 2)
                   MOVE "Y"                TO   WK-C-BAD-SW.

           IF      WK-BAD-NO
                   PERFORM E300-VALIDATE-DIGITS
                      THRU E300-VALIDATE-DIGITS-EX.

           IF      WK-BAD-YES
                   MOVE "Y"                TO   VLOD-THRESHOLD-ERR-SW
                   MOVE ZERO                TO   VLOD-THRESHOLD-OUT
                   GO TO E099-CONVERT-THRESHOLD-EX.

           PERFORM E400-BUILD-THRESHOLD
              THRU E400-BUILD-THRESHOLD-EX.

       E099-CONVERT-THRESHOLD-EX.
           EXIT.

      *---------------------------------------------------------------*
       E100-FIND-LENGTH.
      *---------------------------------------------------------------*
           IF      VLOD-TC (WK-N-SCANSUB) NOT = SPACE
                   MOVE WK-N-SCANSUB        TO   WK-N-LEN.

       E100-FIND-LENGTH-EX.
           EXIT.

      *---------------------------------------------------------------*
       E200-FIND-DOT.
      *---------------------------------------------------------------*
           IF      VLOD-TC (WK-N-SCANSUB) = "."
                   MOVE WK-N-SCANSUB        TO   WK-N-DOT-POS.

       E200-FIND-DOT-EX.
           EXIT.

      *---------------------------------------------------------------*
       E300-VALIDATE-DIGITS.
      *---------------------------------------------------------------*
           PERFORM E310-CHECK-ONE-CHAR
              THRU E310-CHECK-ONE-CHAR-EX
                 VARYING WK-N-SCANSUB FROM 1 BY 1
                    UNTIL WK-N-SCANSUB > WK-N-LEN.

       E300-VALIDATE-DIGITS-EX.
           EXIT.

       E310-CHECK-ONE-CHAR.
           IF      WK-N-SCANSUB = WK-N-DOT-POS
                   GO TO E310-CHECK-ONE-CHAR-EX.

           IF      VLOD-TC (WK-N-SCANSUB) NOT NUMERIC
                   MOVE "Y"                TO   WK-C-BAD-SW.

       E310-CHECK-ONE-CHAR-EX.
           EXIT.

      *---------------------------------------------------------------*
       E400-BUILD-THRESHOLD.
      *---------------------------------------------------------------*
           MOVE    VLOD-THRESHOLD-IN (1:WK-N-INT-LEN)
                                    TO   WK-C-INT-PART.
           INSPECT WK-C-INT-PART REPLACING LEADING SPACE BY "0".

           IF      WK-N-DOT-POS = ZERO
                   MOVE "00"                TO   WK-C-DEC-PART
           ELSE
                   MOVE VLOD-THRESHOLD-IN (WK-N-DOT-POS + 1 :
                                            WK-N-DEC-LEN)
                                    TO   WK-C-DEC-PART
                   INSPECT WK-C-DEC-PART REPLACING TRAILING
                           SPACE BY "0".

           MOVE    WK-N-THRESH-BUILD       TO   VLOD-THRESHOLD-OUT.

       E400-BUILD-THRESHOLD-EX.
           EXIT.

      ******************************************************************
      *************** END OF PROGRAM SOURCE - SSTVLOD ****************
      ******************************************************************
