      *-----------------------------------------------------------------*
      * SSTCOM.cpybk
      * COMMON WORK AREA - FILE STATUS AND SHARED SWITCHES FOR THE
      * SST DOCUMENT LOAD SUITE (SSTLOAD AND ITS CALLED ROUTINES).
      *-----------------------------------------------------------------*
      * HISTORY OF MODIFICATION:
      *-----------------------------------------------------------------*
      * SST001 RTH    12/06/1986 - INITIAL VERSION FOR SST DOCUMENT
      *                            LOAD SUITE
      *-----------------------------------------------------------------*
      * SST014 PMO    09/02/1999 - Y2K REVIEW - NO 2-DIGIT YEAR FIELDS
      *                            IN THIS MEMBER, NO CHANGE REQUIRED
      *-----------------------------------------------------------------*
      * SST027 DLM    17/11/2005 - ADD WK-C-DUPLICATE-KEY CONDITION FOR
      *                            CHANGE-DETECTOR LOOKUP
      *-----------------------------------------------------------------*
           05  WK-C-FILE-STATUS          PIC X(02).
               88  WK-C-SUCCESSFUL                  VALUE "00".
               88  WK-C-END-OF-FILE                 VALUE "10".
               88  WK-C-DUPLICATE-KEY               VALUE "22".
               88  WK-C-RECORD-NOT-FOUND             VALUE "23".
           05  WK-C-ABEND-SW             PIC X(01) VALUE "N".
               88  WK-C-ABEND-YES                   VALUE "Y".
               88  WK-C-ABEND-NO                    VALUE "N".
           05  FILLER                    PIC X(17) VALUE SPACES.
