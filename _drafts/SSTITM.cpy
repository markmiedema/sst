000100*****************************************************************
000110* SSTITM.cpybk
000120*****************************************************************
000130* AMENDMENT HISTORY:
000140*****************************************************************
000150* SST001 12/06/1986 RTHOMAS  INITIAL VERSION FOR SST DOCUMENT
000160* LOAD SUITE
000170*****************************************************************
000180* SST019 22/04/1994 DLMILLS  ADD ITM-COMPLIANCE-MET FOR CERT
000190* ITEMS - EXPAND RECORD 200 TO 210
000200*****************************************************************
000210* SST026 19/07/1998 RTHOMAS  ADD ITM-ANSWER FOR CERT/TAP ITEMS -
000220* EXPAND RECORD 210 TO 220
000230*****************************************************************
000240* SST014 09/02/1999 PMORRIS  Y2K REVIEW - ITM-EFFECTIVE-DATE IS
000250* ALREADY 4-DIGIT YYYYMMDD, NO CHANGE REQUIRED
000260*****************************************************************
000270* SST041 03/05/2013 DLMILLS  MODIFIED TO CORRECT RECORD LENGTH
000280* IN COPYBOOK - TRAILING FILLER WAS OVERSTATED BY 5 BYTES,
000290* CORRECTED 220 TO HOLD
000300*****************************************************************
000310
000315*    RECORD GREW 200 (SST001) - 210 (SST019) - 220 (SST026),
000316*    HOLDS AT 220 SINCE SST041.
000320 05  SSTITM-RECORD                PIC X(220).
000350
000360*****************************************************************
000370* I-O FORMAT: SSTITMR
000380* FROM FILE ITEMOUT
000390* NORMALIZED TAXABILITY ITEM - ONE PER LOD/CERT/TAP ROW THAT
000400* PASSED SCHEMA VALIDATION
000410*****************************************************************
000420
000430 05  SSTITMR REDEFINES SSTITM-RECORD.
000440     06  ITM-DOC-VERSION-ID        PIC 9(06).
000450*        PARENT DOC-VERSION-RECORD SEQUENCE NUMBER
000460     06  ITM-STATE-CODE            PIC X(02).
000470     06  ITM-ITEM-TYPE             PIC X(02).
000480*        AD-ADMIN  PD-PRODUCT  HI-HOLIDAY  CI-CERT  TP-TAP
000490     06  ITM-CODE                  PIC X(10).
000500     06  ITM-GROUP-NAME            PIC X(30).
000510     06  ITM-DESCRIPTION           PIC X(60).
000520     06  ITM-TAXABLE               PIC X(01).
000530     06  ITM-EXEMPT                PIC X(01).
000540     06  ITM-INCLUDED              PIC X(01).
000550     06  ITM-EXCLUDED              PIC X(01).
000560     06  ITM-COMPLIANCE-MET        PIC X(01).
000570*        SST019 - CERT ITEMS ONLY
000580     06  ITM-ANSWER                PIC X(03).
000590*        SST026 - YES/NO /SPACES
000600     06  ITM-THRESHOLD             PIC S9(05)V99.
000610*        HOLIDAY THRESHOLD AMOUNT - ZERO IF NONE
000620     06  ITM-CITATION              PIC X(30).
000630     06  ITM-NOTES                 PIC X(40).
000640     06  ITM-EFFECTIVE-DATE        PIC 9(08).
000650*        YYYYMMDD
000660     06  FILLER                    PIC X(17).
000670
000680*****************************************************************
000690* ALTERNATE VIEW - TAXABILITY FLAG BLOCK AS ONE GROUP, USED BY
000700* SSTXRPT WHEN COUNTING "ANY FLAG SET" FOR THE ITEM-TYPE SECTION
000710*****************************************************************
000720
000730 05  SSTITM-FLAG-VIEW REDEFINES SSTITM-RECORD.
000740     06  FILLER                    PIC X(20).
000750     06  ITM-FLAG-GROUP            PIC X(04).
000760         07  ITM-FLAG-TAXABLE      PIC X(01).
000770         07  ITM-FLAG-EXEMPT       PIC X(01).
000780         07  ITM-FLAG-INCLUDED     PIC X(01).
000790         07  ITM-FLAG-EXCLUDED     PIC X(01).
000800     06  FILLER                    PIC X(196).
000810
000820*****************************************************************
000830* ALTERNATE VIEW - NUMERIC OVERLAY OF ITM-CODE, USED BY SSTVLOD
000840* WHEN RE-TESTING A CLASSIFIED V2016 CODE FOR REPORT PURPOSES
000850*****************************************************************
000860
000870 05  SSTITM-CODE-NUM-VIEW REDEFINES SSTITM-RECORD.
000880     06  FILLER                    PIC X(10).
000890     06  ITM-CODE-NUM              PIC 9(10).
000900     06  FILLER                    PIC X(200).
