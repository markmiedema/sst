      * SSTSTC.cpybk
      *-----------------------------------------------------------------*
      * I-O FORMAT: SSTSTCR  FROM FILE STATUSIN/STATOUT  OF LIBRARY
      * SSTLIB - ONE LOADING-STATUS ENTRY PER DOCUMENT VERSION EVER
      * PRESENTED TO THE LOADER, CARRIED FORWARD RUN TO RUN SO A
      * REPEATED FILE (SAME CONTENT HASH) IS RECOGNIZED AND SKIPPED.
      *-----------------------------------------------------------------*
      * HISTORY OF MODIFICATION:
      *-----------------------------------------------------------------*
      * SST001 RTH    12/06/1986 - INITIAL VERSION
      *-----------------------------------------------------------------*
      * SST014 PMO    09/02/1999 - Y2K REVIEW - NO 2-DIGIT YEAR FIELDS
      *                            IN THIS RECORD, NO CHANGE REQUIRED
      *-----------------------------------------------------------------*
      * SST022 RTH    05/05/2002 - ADD 88-LEVELS UNDER ST-STATUS SO
      *                            CALLERS STOP COMPARING LITERALS
      *-----------------------------------------------------------------*
           05  SSTSTC-RECORD             PIC X(100).
      *
           05  SSTSTCR REDEFINES SSTSTC-RECORD.
               06  ST-FILE-HASH          PIC X(16).
      *                                  CONTENT HASH OF INPUT FILE, HEX
               06  ST-STATE-CODE         PIC X(02).
               06  ST-DOC-TYPE           PIC X(04).
               06  ST-VERSION            PIC X(10).
               06  ST-STATUS             PIC X(10).
                   88  ST-STARTED                VALUE "STARTED   ".
                   88  ST-COMPLETED              VALUE "COMPLETED ".
                   88  ST-FAILED                 VALUE "FAILED    ".
                   88  ST-SKIPPED                VALUE "SKIPPED   ".
               06  ST-ROWS               PIC 9(06).
               06  ST-ERROR              PIC X(40).
               06  FILLER                PIC X(12).
      *
      *    ALTERNATE VIEW - KEY GROUP FOR SSTXHSH TABLE LOOKUP ON
      *    HASH ALONE (DUPLICATE-FILE DETECTION)
      *
           05  ST-HASH-KEY-VIEW REDEFINES SSTSTC-RECORD.
               06  STK-FILE-HASH         PIC X(16).
               06  FILLER                PIC X(84).
      *
      *    ALTERNATE VIEW - COMPOSITE DOCUMENT KEY GROUP, USED WHEN
      *    SSTLOAD RE-KEYS AN EXISTING ENTRY FOR A NEW RUN
      *
           05  ST-DOC-KEY-VIEW REDEFINES SSTSTC-RECORD.
               06  FILLER                PIC X(16).
               06  STD-STATE-CODE        PIC X(02).
               06  STD-DOC-TYPE          PIC X(04).
               06  STD-VERSION           PIC X(10).
               06  FILLER                PIC X(68).
