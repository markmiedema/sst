000100*************************
000110 IDENTIFICATION DIVISION.
000120*************************
000130 PROGRAM-ID.     SSTXVER.
000140 AUTHOR.         R. THOMAS.
000150 INSTALLATION.   SST TAX RESEARCH DIVISION.
000160 DATE-WRITTEN.   03 FEB 1987.
000170 DATE-COMPILED.
000180 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
000190*
000200*DESCRIPTION :  THIS ROUTINE VALIDATES THE DOCUMENT VERSION
000210*               STRING CARRIED ON A RAW DOCUMENT ROW.  A VALID
000220*               VERSION IS "v" FOLLOWED BY A 4-DIGIT YEAR, A
000230*               PERIOD, AND ONE OR MORE DIGITS (E.G. v2024.1).
000240*               AN INVALID OR BLANK VERSION IS REPLACED BY
000250*               "<STATE>_unknown" SO DOWNSTREAM PROGRAMS ALWAYS
000260*               SEE A POPULATED 10-BYTE VERSION FIELD.
000270*
000280*================================================================
000290* HISTORY OF MODIFICATION:
000300*================================================================
000310* SST002 RTH    03/02/1987 - INITIAL VERSION
000320*----------------------------------------------------------------*
000330* SST008 GKL    14/11/1990 - ALLOW MORE THAN ONE DIGIT AFTER THE
000340*                            PERIOD (WAS HARD-CODED TO ONE DIGIT)
000350*----------------------------------------------------------------*
000360* SST014 PMO    09/02/1999 - Y2K REVIEW - YEAR DIGITS ARE TESTED
000370*                            NUMERIC ONLY, NO 2-DIGIT YEAR WINDOW
000380*                            LOGIC IN THIS PROGRAM, NO CHANGE
000390*----------------------------------------------------------------*
000400* SST029 DLM    02/06/2006 - REQUEST 19940 - REJECT A VERSION
000410*                            THAT ENDS IN A PERIOD WITH NO DIGIT
000420*                            FOLLOWING (WAS ACCEPTED IN ERROR)
000430*----------------------------------------------------------------*
000440 EJECT
000450**********************
000460 ENVIRONMENT DIVISION.
000470**********************
000480 CONFIGURATION SECTION.
000490 SOURCE-COMPUTER.  IBM-AS400.
000500 OBJECT-COMPUTER.  IBM-AS400.
000510 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
000520
000530 EJECT
000540***************
000550 DATA DIVISION.
000560***************
000570 WORKING-STORAGE SECTION.
000580*************************
000590 01  FILLER              PIC X(24)  VALUE
000600     "** PROGRAM SSTXVER   **".
000610
000620* ------------------ PROGRAM WORKING STORAGE -------------------*
000630 01  WK-N-SUB                PIC 9(02)   COMP.
000640 01  WK-N-DIGIT-AFTER-DOT    PIC 9(02)   COMP.
000650 01  WK-C-VALID-SW           PIC X(01)   VALUE "N".
000660     88  WK-VALID-YES                    VALUE "Y".
000670     88  WK-VALID-NO                     VALUE "N".
000680 01  WK-C-BAD-CHAR-SW        PIC X(01)   VALUE "N".
000690     88  WK-BAD-CHAR-FOUND                VALUE "Y".
000700     88  WK-BAD-CHAR-NONE                 VALUE "N".
000710 01  FILLER                  PIC X(10)   VALUE SPACES.
000720
000730 EJECT
000740 LINKAGE SECTION.
000750*****************
000760 01  WK-C-XVER-RECORD.
000770     05  XVER-STATE-CODE        PIC X(02).
000780     05  XVER-RAW-VERSION       PIC X(10).
000790     05  XVER-VCHARS REDEFINES XVER-RAW-VERSION.
000800         10  XVER-VCHAR         PIC X(01) OCCURS 10 TIMES.
000810     05  XVER-YEAR-VIEW REDEFINES XVER-RAW-VERSION.
000820         10  FILLER             PIC X(01).
000830         10  XVER-YEAR-DIGITS   PIC 9(04).
000840         10  FILLER             PIC X(05).
000850     05  XVER-TAIL-VIEW REDEFINES XVER-RAW-VERSION.
000860         10  FILLER             PIC X(06).
000870         10  XVER-TAIL-CHAR     PIC X(01) OCCURS 4 TIMES.
000880     05  XVER-VALID-VERSION     PIC X(10).
000890     05  XVER-IS-VALID          PIC X(01).
000900         88  XVER-VALID                   VALUE "Y".
000910         88  XVER-NOT-VALID                VALUE "N".
000920     05  FILLER                 PIC X(07).
000930EJECT
000940********************************************
000950 PROCEDURE DIVISION USING WK-C-XVER-RECORD.
000960********************************************
000970 MAIN-MODULE.
000980     PERFORM A000-MAIN-PROCESSING
000990        THRU A099-MAIN-PROCESSING-EX.
001000     GOBACK.
001010
001020 EJECT
001030*---------------------------------------------------------------*
001040 A000-MAIN-PROCESSING.
001050*---------------------------------------------------------------*
001060     MOVE    SPACES              TO    XVER-VALID-VERSION.
001070     MOVE    "N"                 TO    XVER-IS-VALID.
001080     MOVE    "N"                 TO    WK-C-VALID-SW.
001090
001100     IF      XVER-RAW-VERSION = SPACES OR LOW-VALUES
001110             GO TO A090-SUBSTITUTE-UNKNOWN.
001120
001130     PERFORM A100-CHECK-FORMAT
001140        THRU A100-CHECK-FORMAT-EX.
001150
001160     IF      WK-VALID-NO
001170             GO TO A090-SUBSTITUTE-UNKNOWN.
001180
001190     MOVE    "Y"                 TO    XVER-IS-VALID.
001200     MOVE    XVER-RAW-VERSION    TO    XVER-VALID-VERSION.
001210     GO TO   A099-MAIN-PROCESSING-EX.
001220
001230 A090-SUBSTITUTE-UNKNOWN.
001240     STRING  XVER-STATE-CODE  DELIMITED BY SIZE
001250             "_unknown"       DELIMITED BY SIZE
001260             INTO XVER-VALID-VERSION.
001270
001280 A099-MAIN-PROCESSING-EX.
001290     EXIT.
001300
001310*---------------------------------------------------------------*
001320 A100-CHECK-FORMAT.
001330*---------------------------------------------------------------*
001340*    FIRST CHAR MUST BE "v", NEXT 4 MUST BE NUMERIC, NEXT MUST
001350*    BE A PERIOD, AND AT LEAST ONE DIGIT MUST FOLLOW (SST029).
001360*---------------------------------------------------------------*
001370     IF      XVER-VCHAR (1) NOT = "v"
001380             GO TO A100-CHECK-FORMAT-EX.
001390
001400     IF      NOT XVER-YEAR-DIGITS NUMERIC
001410             GO TO A100-CHECK-FORMAT-EX.
001420
001430     IF      XVER-VCHAR (6) NOT = "."
001440             GO TO A100-CHECK-FORMAT-EX.
001450
001460     MOVE    ZERO                TO    WK-N-DIGIT-AFTER-DOT.
001470     MOVE    "N"                 TO    WK-C-BAD-CHAR-SW.
001480
001490     PERFORM A110-SCAN-TAIL-CHAR
001500        VARYING WK-N-SUB FROM 1 BY 1
001510           UNTIL WK-N-SUB > 4.
001520
001530     IF      WK-BAD-CHAR-FOUND
001540             GO TO A100-CHECK-FORMAT-EX.
001550
001560     IF      WK-N-DIGIT-AFTER-DOT = ZERO
001570             GO TO A100-CHECK-FORMAT-EX.
001580
001590     MOVE    "Y"                 TO    WK-C-VALID-SW.
001600
001610 A100-CHECK-FORMAT-EX.
001620     EXIT.
001630
001640*---------------------------------------------------------------*
001650 A110-SCAN-TAIL-CHAR.
001660*---------------------------------------------------------------*
001670*    A TAIL CHARACTER IS EITHER A DIGIT, OR A TRAILING SPACE
001680*    ONCE THE DIGITS HAVE RUN OUT - ANYTHING ELSE IS BAD.
001690*---------------------------------------------------------------*
001700     IF      XVER-TAIL-CHAR (WK-N-SUB) = SPACE
001710             GO TO A110-SCAN-TAIL-CHAR-EX.
001720
001730     IF      XVER-TAIL-CHAR (WK-N-SUB) NOT NUMERIC
001740             MOVE    "Y"         TO    WK-C-BAD-CHAR-SW
001750             GO TO A110-SCAN-TAIL-CHAR-EX.
001760
001770     ADD     1                   TO    WK-N-DIGIT-AFTER-DOT.
001780
001790 A110-SCAN-TAIL-CHAR-EX.
001800     EXIT.
001810
001820******************************************************************
001830*************** END OF PROGRAM SOURCE - SSTXVER ****************
001840******************************************************************
