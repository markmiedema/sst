000100*************************
000110 IDENTIFICATION DIVISION.
000120*************************
000130 PROGRAM-ID.     SSTXRPT.
000140 AUTHOR.         DESMOND LIM.
000150 INSTALLATION.   SST TAX RESEARCH DIVISION.
000160 DATE-WRITTEN.   12 JUN 1986.
000170 DATE-COMPILED.
000180 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
000190*
000200*DESCRIPTION :  THIS ROUTINE BUILDS ONE PRINT LINE OF THE SST
000210*               DOCUMENT LOAD SUMMARY REPORT.  THE CALLER OWNS
000220*               RPTOUT AND WRITES XRPT-LINE-OUT AS RETURNED - THIS
000230*               ROUTINE DOES NOT DO ITS OWN FILE I/O.
000240*
000250*FUNCTION CODE  ACTION
000260*  H            BUILD THE PAGE HEADER LINE (RUN EFFECTIVE DATE)
000270*  S            BUILD A SECTION 1 LOADS-BY-STATUS DETAIL LINE
000280*  T            BUILD A SECTION 2 ITEMS-BY-DOC-TYPE DETAIL LINE
000290*  C            BUILD A SECTION 3 ITEMS-BY-STATE DETAIL LINE
000300*  G            BUILD THE SECTION 3 "** TOTAL ITEMS" GRAND-TOTAL
000310*               LINE
000320*  W            BUILD THE SECTION 5 WARNING-TOTALS LINE
000330*
000340*================================================================
000350* HISTORY OF MODIFICATION:
000360*================================================================
000370* SST001 RTH    12/06/1986 - INITIAL VERSION - PAGE HEADER AND
000380*                            SECTION 1/2 DETAIL LINES ONLY
000390*----------------------------------------------------------------*
000400* SST014 PMO    09/02/1999 - Y2K REVIEW - RPT-HDR-DATE CARRIES A
000410*                            4-DIGIT YEAR, NO CHANGE REQUIRED
000420*----------------------------------------------------------------*
000430* SST031 RTH    02/05/2007 - REQUEST 20340 - ADD SECTION 3
000440*                            STATE CONTROL-BREAK AND GRAND-TOTAL
000450*                            LINE FUNCTIONS ("C" AND "G")
000460*----------------------------------------------------------------*
000470* SST044 DLM    11/01/2017 - REQUEST 52201 - ADD SECTION 5 WARNING
000480*                            TOTALS LINE FUNCTION ("W")
000490*----------------------------------------------------------------*
000500 EJECT
000510**********************
000520 ENVIRONMENT DIVISION.
000530**********************
000540 CONFIGURATION SECTION.
000550 SOURCE-COMPUTER.  IBM-AS400.
000560 OBJECT-COMPUTER.  IBM-AS400.
000570 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
000580
000590 EJECT
000600***************
000610 DATA DIVISION.
000620***************
000630 WORKING-STORAGE SECTION.
000640*************************
000650 01  FILLER              PIC X(24)  VALUE
000660     "** PROGRAM SSTXRPT   **".
000670
000680* -------------------- PROGRAM WORKING STORAGE -------------------*
000690     COPY SSTRPT.
000700
000710 EJECT
000720 LINKAGE SECTION.
000730*****************
000740 01  WK-C-XRPT-RECORD.
000750     05  XRPT-FUNCTION           PIC X(01).
000760         88  XRPT-FN-HEADER               VALUE "H".
000770         88  XRPT-FN-STATUS               VALUE "S".
000780         88  XRPT-FN-DOCTYPE              VALUE "T".
000790         88  XRPT-FN-STATE                VALUE "C".
000800         88  XRPT-FN-GRANDTOTAL           VALUE "G".
000810         88  XRPT-FN-WARNING              VALUE "W".
000820     05  XRPT-RUN-DATE            PIC 9(08).
000830     05  XRPT-LABEL-1             PIC X(30).
000840     05  XRPT-COUNT-1             PIC 9(07).
000850     05  XRPT-LABEL-2             PIC X(30).
000860     05  XRPT-COUNT-2             PIC 9(07).
000870     05  XRPT-LINE-OUT            PIC X(132).
000880     05  FILLER                   PIC X(10).
000890
000900 EJECT
000910********************************************
000920 PROCEDURE DIVISION USING WK-C-XRPT-RECORD.
000930********************************************
000940 MAIN-MODULE.
000950     PERFORM A000-PROCESS-CALLED-ROUTINE
000960        THRU A099-PROCESS-CALLED-ROUTINE-EX.
000970     GOBACK.
000980
000990*---------------------------------------------------------------*
001000 A000-PROCESS-CALLED-ROUTINE.
001010*---------------------------------------------------------------*
001020     MOVE    SPACES                  TO   SST-RPT-LINE.
001030
001040     IF      XRPT-FN-HEADER
001050             PERFORM B000-BUILD-HEADER
001060                THRU B099-BUILD-HEADER-EX
001070     ELSE
001080     IF      XRPT-FN-STATUS
001090             PERFORM C000-BUILD-STATUS
001100                THRU C099-BUILD-STATUS-EX
001110     ELSE
001120     IF      XRPT-FN-DOCTYPE
001130             PERFORM D000-BUILD-DOCTYPE
001140                THRU D099-BUILD-DOCTYPE-EX
001150     ELSE
001160     IF      XRPT-FN-STATE
001170             PERFORM E000-BUILD-STATE
001180                THRU E099-BUILD-STATE-EX
001190     ELSE
001200     IF      XRPT-FN-GRANDTOTAL
001210             PERFORM F000-BUILD-GRAND-TOTAL
001220                THRU F099-BUILD-GRAND-TOTAL-EX
001230     ELSE
001240     IF      XRPT-FN-WARNING
001250             PERFORM G000-BUILD-WARNING
001260                THRU G099-BUILD-WARNING-EX.
001270
001280     MOVE    SST-RPT-LINE            TO   XRPT-LINE-OUT.
001290
001300 A099-PROCESS-CALLED-ROUTINE-EX.
001310     EXIT.
001320
001330*---------------------------------------------------------------*
001340 B000-BUILD-HEADER.
001350*---------------------------------------------------------------*
001360     MOVE    "SST DOCUMENT LOAD SUMMARY"
001370                                     TO   RPT-HDR-TITLE.
001380     MOVE    "RUN EFF DATE: "        TO   RPT-HDR-DATE-LBL.
001390     MOVE    XRPT-RUN-DATE           TO   RPT-HDR-DATE.
001400
001410 B099-BUILD-HEADER-EX.
001420     EXIT.
001430
001440*---------------------------------------------------------------*
001450 C000-BUILD-STATUS.
001460*---------------------------------------------------------------*
001470     MOVE    XRPT-LABEL-1            TO   RPT-STC-LABEL.
001480     MOVE    XRPT-COUNT-1            TO   RPT-STC-COUNT.
001490
001500 C099-BUILD-STATUS-EX.
001510     EXIT.
001520
001530*---------------------------------------------------------------*
001540 D000-BUILD-DOCTYPE.
001550*---------------------------------------------------------------*
001560     MOVE    XRPT-LABEL-1            TO   RPT-DTC-LABEL.
001570     MOVE    XRPT-COUNT-1            TO   RPT-DTC-COUNT.
001580
001590 D099-BUILD-DOCTYPE-EX.
001600     EXIT.
001610
001620*---------------------------------------------------------------*
001630 E000-BUILD-STATE.
001640*---------------------------------------------------------------*
001650     MOVE    XRPT-LABEL-1            TO   RPT-STA-LABEL.
001660     MOVE    XRPT-COUNT-1            TO   RPT-STA-COUNT.
001670
001680 E099-BUILD-STATE-EX.
001690     EXIT.
001700
001710*---------------------------------------------------------------*
001720 F000-BUILD-GRAND-TOTAL.
001730*    SST031 - THE GRAND TOTAL USES THE SAME PRINT VIEW AS A
001740*    STATE DETAIL LINE, WITH A FIXED "** TOTAL ITEMS" LABEL.
001750*---------------------------------------------------------------*
001760     MOVE    "** TOTAL ITEMS"        TO   RPT-STA-LABEL.
001770     MOVE    XRPT-COUNT-1            TO   RPT-STA-COUNT.
001780
001790 F099-BUILD-GRAND-TOTAL-EX.
001800     EXIT.
001810
001820*---------------------------------------------------------------*
001830 G000-BUILD-WARNING.
001840*---------------------------------------------------------------*
001850     MOVE    XRPT-LABEL-1            TO   RPT-WRN-LABEL1.
001860     MOVE    XRPT-COUNT-1            TO   RPT-WRN-COUNT1.
001870     MOVE    XRPT-LABEL-2            TO   RPT-WRN-LABEL2.
001880     MOVE    XRPT-COUNT-2            TO   RPT-WRN-COUNT2.
001890
001900 G099-BUILD-WARNING-EX.
001910     EXIT.
001920
001930******************************************************************
001940*************** END OF PROGRAM SOURCE - SSTXRPT ****************
001950******************************************************************
