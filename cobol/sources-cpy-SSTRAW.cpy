000100* SSTRAW.cpybk
000110*-----------------------------------------------------------------*
000120* I-O FORMAT: RAW-DOC-RECORD  FROM FILE RAWDOCS  OF LIBRARY SSTLIB
000130* ONE LINE PER STATE DOCUMENT ROW (LOD/CERT/TAP), PRE-SORTED BY
000140* STATE, DOC TYPE, VERSION.  A CHANGE IN THAT COMPOSITE KEY MARKS
000150* A NEW DOCUMENT (FILE) BOUNDARY FOR THE LOADER.
000160*-----------------------------------------------------------------*
000170* HISTORY OF MODIFICATION:
000180*-----------------------------------------------------------------*
000190* SST001 RTH    12/06/1986 - INITIAL VERSION
000200*-----------------------------------------------------------------*
000210* SST009 RTH    30/03/1991 - ADD RAW-GROUP FOR TAP PRACTICE GROUP
000220*                            HEADER ROWS (CODE BLANK, GROUP SET)
000230*-----------------------------------------------------------------*
000240* SST014 PMO    09/02/1999 - Y2K REVIEW - RAW-EFFECTIVE-DATE IS
000250*                            TEXT, NOT A PACKED DATE - NO CHANGE
000260*-----------------------------------------------------------------*
000270* SST033 DLM    21/08/2011 - ADD REDEFINED CERT/TAP QUESTION
000280*                            VIEWS SO SSTVCRT/SSTVTAP NO LONGER
000290*                            NEED TO RE-SLICE RAW-CODE BY HAND
000300*-----------------------------------------------------------------*
000310     05  RAW-DOC-TEXT              PIC X(260).
000320*
000330*    I-O FORMAT: RAW-DOC-FIELDS  COMMON SLICE OF RAW-DOC-TEXT
000340*
000350     05  RAW-DOC-FIELDS REDEFINES RAW-DOC-TEXT.
000360         06  RAW-STATE-CODE        PIC X(02).
000370*                                  TWO-LETTER STATE CODE
000380         06  RAW-DOC-TYPE          PIC X(04).
000390*                                  LOD / TAP / CERT
000400         06  RAW-VERSION           PIC X(10).
000410*                                  VERSION STRING, E.G. V2024.1
000420         06  RAW-SECTION-TAG       PIC X(01).
000430*                                  A=ADMIN P=PRODUCT H=HOLIDAY
000440*                                  SPACE=CLASSIFY BY CODE (V2016)
000450         06  RAW-CODE              PIC X(10).
000460*                                  ITEM/DEFN CODE OR QUESTION ID
000470         06  RAW-DESCRIPTION       PIC X(60).
000480         06  RAW-TREATMENT         PIC X(10).
000490*                                  TAXABLE/EXEMPT/INCLUDED/
000500*                                  EXCLUDED OR BLANK
000510         06  RAW-ANSWER            PIC X(05).
000520*                                  CERT/TAP ANSWER TOKEN
000530         06  RAW-THRESHOLD         PIC X(08).
000540*                                  HOLIDAY THRESHOLD, TEXT
000550         06  RAW-CITATION          PIC X(30).
000560         06  RAW-NOTES             PIC X(40).
000570         06  RAW-GROUP             PIC X(30).
000580*                                  LOD/TAP GROUP NAME
000590         06  RAW-EFFECTIVE-DATE    PIC X(10).
000600*                                  MM/DD/YYYY, YYYY-MM-DD, OR
000610*                                  DD/MM/YYYY
000620         06  RAW-FILLER            PIC X(40).
000630*
000640*    NUMERIC OVERLAY OF RAW-CODE - ONLY MEANINGFUL WHEN
000650*    RCN-CODE-NUM IS NUMERIC (V2016 CLASSIFICATION RULE)
000660*
000670     05  RAW-CODE-NUM-VIEW REDEFINES RAW-DOC-TEXT.
000680         06  FILLER                PIC X(17).
000690         06  RCN-CODE-NUM          PIC 9(10).
000700         06  FILLER                PIC X(233).
000710*
000720*    CERT QUESTION VIEW OF RAW-DOC-TEXT
000730*
000740     05  RAW-CERT-VIEW REDEFINES RAW-DOC-TEXT.
000750         06  FILLER                PIC X(17).
000760         06  CERT-QUESTION-NO      PIC X(10).
000770         06  CERT-QUESTION-TEXT    PIC X(60).
000780         06  FILLER                PIC X(10).
000790         06  CERT-ANSWER-TOKEN     PIC X(05).
000800         06  FILLER                PIC X(158).
000810*
000820*    TAP QUESTION VIEW OF RAW-DOC-TEXT
000830*
000840     05  RAW-TAP-VIEW REDEFINES RAW-DOC-TEXT.
000850         06  FILLER                PIC X(17).
000860         06  TAP-QUESTION-CODE     PIC X(10).
000870         06  TAP-QUESTION-TEXT     PIC X(60).
000880         06  FILLER                PIC X(78).
000890         06  TAP-GROUP-NAME        PIC X(30).
000900         06  FILLER                PIC X(50).
