000100* SSTSTC.cpybk
000110*-----------------------------------------------------------------*
000120* I-O FORMAT: SSTSTCR  FROM FILE STATUSIN/STATOUT  OF LIBRARY
000130* SSTLIB - ONE LOADING-STATUS ENTRY PER DOCUMENT VERSION EVER
000140* PRESENTED TO THE LOADER, CARRIED FORWARD RUN TO RUN SO A
000150* REPEATED FILE (SAME CONTENT HASH) IS RECOGNIZED AND SKIPPED.
000160*-----------------------------------------------------------------*
000170* HISTORY OF MODIFICATION:
000180*-----------------------------------------------------------------*
000190* SST001 RTH    12/06/1986 - INITIAL VERSION
000200*-----------------------------------------------------------------*
000210* SST014 PMO    09/02/1999 - Y2K REVIEW - NO 2-DIGIT YEAR FIELDS
000220*                            IN THIS RECORD, NO CHANGE REQUIRED
000230*-----------------------------------------------------------------*
000240* SST022 RTH    05/05/2002 - ADD 88-LEVELS UNDER ST-STATUS SO
000250*                            CALLERS STOP COMPARING LITERALS
000260*-----------------------------------------------------------------*
000270     05  SSTSTC-RECORD             PIC X(100).
000280*
000290     05  SSTSTCR REDEFINES SSTSTC-RECORD.
000300         06  ST-FILE-HASH          PIC X(16).
000310*                                  CONTENT HASH OF INPUT FILE, HEX
000320         06  ST-STATE-CODE         PIC X(02).
000330         06  ST-DOC-TYPE           PIC X(04).
000340         06  ST-VERSION            PIC X(10).
000350         06  ST-STATUS             PIC X(10).
000360             88  ST-STARTED                VALUE "STARTED   ".
000370             88  ST-COMPLETED              VALUE "COMPLETED ".
000380             88  ST-FAILED                 VALUE "FAILED    ".
000390             88  ST-SKIPPED                VALUE "SKIPPED   ".
000400         06  ST-ROWS               PIC 9(06).
000410         06  ST-ERROR              PIC X(40).
000420         06  FILLER                PIC X(12).
000430*
000440*    ALTERNATE VIEW - KEY GROUP FOR SSTXHSH TABLE LOOKUP ON
000450*    HASH ALONE (DUPLICATE-FILE DETECTION)
000460*
000470     05  ST-HASH-KEY-VIEW REDEFINES SSTSTC-RECORD.
000480         06  STK-FILE-HASH         PIC X(16).
000490         06  FILLER                PIC X(84).
000500*
000510*    ALTERNATE VIEW - COMPOSITE DOCUMENT KEY GROUP, USED WHEN
000520*    SSTLOAD RE-KEYS AN EXISTING ENTRY FOR A NEW RUN
000530*
000540     05  ST-DOC-KEY-VIEW REDEFINES SSTSTC-RECORD.
000550         06  FILLER                PIC X(16).
000560         06  STD-STATE-CODE        PIC X(02).
000570         06  STD-DOC-TYPE          PIC X(04).
000580         06  STD-VERSION           PIC X(10).
000590         06  FILLER                PIC X(68).
