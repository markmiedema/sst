000100*************************
000110 IDENTIFICATION DIVISION.
000120*************************
000130 PROGRAM-ID.     SSTVLOD.
000140 AUTHOR.         MATILDA WEE TL.
000150 INSTALLATION.   SST TAX RESEARCH DIVISION.
000160 DATE-WRITTEN.   10 JUL 1989.
000170 DATE-COMPILED.
000180 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
000190*
000200*DESCRIPTION :  THIS IS A CALLED ROUTINE TO CLASSIFY ONE LIBRARY
000210*               OF DEFINITIONS (LOD) ROW INTO AN ADMIN, PRODUCT,
000220*               OR HOLIDAY ITEM, EXPAND ITS TREATMENT CODE, AND
000230*               CONVERT ITS HOLIDAY THRESHOLD.  THE CALLER
000240*               (SSTLOAD) OWNS THE RAWDOCS/ITEMOUT RECORDS AND
000250*               MOVES THE STRAIGHT-COPY FIELDS ITSELF; THIS
000260*               ROUTINE ONLY RETURNS THE FIELDS IT COMPUTES.
000270*
000280*================================================================
000290* HISTORY OF MODIFICATION:
000300*================================================================
000310* SST004 MWT    10/07/1989 - INITIAL VERSION - SECTION-TAG
000320*                            CLASSIFICATION AND TREATMENT EXPAND
000330*----------------------------------------------------------------*
000340* SST013 RTH    21/03/1994 - ADD V2016 CODE-RANGE CLASSIFICATION
000350*                            FOR ROWS WITH A BLANK SECTION TAG
000360*----------------------------------------------------------------*
000370* SST014 PMO    09/02/1999 - Y2K REVIEW - NO DATE FIELDS IN THIS
000380*                            PROGRAM, NO CHANGE REQUIRED
000390*----------------------------------------------------------------*
000400* SST036 DLM    04/04/2008 - REQUEST 22410 - ADD HOLIDAY
000410*                            THRESHOLD CONVERSION (FUNCTION C
000420*                            NOW RETURNS VLOD-THRESHOLD-OUT)
000430*----------------------------------------------------------------*
000440 EJECT
000450**********************
000460 ENVIRONMENT DIVISION.
000470**********************
000480 CONFIGURATION SECTION.
000490 SOURCE-COMPUTER.  IBM-AS400.
000500 OBJECT-COMPUTER.  IBM-AS400.
000510 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
000520
000530 EJECT
000540***************
000550 DATA DIVISION.
000560***************
000570 WORKING-STORAGE SECTION.
000580*************************
000590 01  FILLER                          PIC X(24)        VALUE
000600     "** PROGRAM SSTVLOD **".
000610
000620* ------------------ PROGRAM WORKING STORAGE -------------------*
000630 01  WK-C-CURRENT-SECTION            PIC X(01) VALUE SPACE.
000640*        PERSISTS ACROSS CALLS FOR THE LIFE OF ONE DOCUMENT -
000650*        RESET BY FUNCTION "R" AT EACH NEW DOCUMENT (SST004).
000660
000670 01  WK-C-UPPER-TREATMENT            PIC X(10).
000680
000690 01  WK-N-SUB                        PIC 9(02) COMP.
000700 01  WK-N-SCANSUB                    PIC 9(02) COMP.
000710 01  WK-N-LEN                        PIC 9(02) COMP.
000720 01  WK-N-DOT-POS                    PIC 9(02) COMP.
000730 01  WK-N-INT-LEN                    PIC 9(02) COMP.
000740 01  WK-N-DEC-LEN                    PIC 9(02) COMP.
000750
000760 01  WK-C-BAD-SW                     PIC X(01) VALUE "N".
000770     88  WK-BAD-YES                            VALUE "Y".
000780     88  WK-BAD-NO                             VALUE "N".
000790
000800 01  WK-C-HOLIDAY-SW                 PIC X(01) VALUE "N".
000810     88  WK-HOLIDAY-FOUND                      VALUE "Y".
000820     88  WK-HOLIDAY-NOT-FOUND                  VALUE "N".
000830
000840*    HOLIDAY CODE SET - LOD V2016 CLASSIFICATION (SST013)
000850 01  WK-C-HOLIDAY-CODES.
000860     05  FILLER                      PIC 9(05) VALUE 20060.
000870     05  FILLER                      PIC 9(05) VALUE 20070.
000880     05  FILLER                      PIC 9(05) VALUE 20080.
000890     05  FILLER                      PIC 9(05) VALUE 20090.
000900     05  FILLER                      PIC 9(05) VALUE 20100.
000910     05  FILLER                      PIC 9(05) VALUE 20105.
000920     05  FILLER                      PIC 9(05) VALUE 20110.
000930     05  FILLER                      PIC 9(05) VALUE 20120.
000940     05  FILLER                      PIC 9(05) VALUE 20130.
000950     05  FILLER                      PIC 9(05) VALUE 20140.
000960     05  FILLER                      PIC 9(05) VALUE 20150.
000970     05  FILLER                      PIC 9(05) VALUE 20160.
000980     05  FILLER                      PIC 9(05) VALUE 20170.
000990     05  FILLER                      PIC 9(05) VALUE 20180.
001000     05  FILLER                      PIC 9(05) VALUE 20190.
001010 01  WK-T-HOLIDAY REDEFINES WK-C-HOLIDAY-CODES.
001020     05  WK-T-HOLIDAY-CODE           PIC 9(05) OCCURS 15 TIMES
001030                                      INDEXED BY WK-X-HOL.
001040
001050*    HOLIDAY THRESHOLD BUILD AREA (SST036)
001060 01  WK-C-THRESH-BUILD.
001070     05  WK-C-INT-PART               PIC X(05) JUSTIFIED RIGHT.
001080     05  WK-C-DEC-PART               PIC X(02).
001090 01  WK-N-THRESH-BUILD REDEFINES WK-C-THRESH-BUILD
001100                                  PIC 9(05)V99.
001110
001120 EJECT
001130 LINKAGE SECTION.
001140*****************
001150 01  WK-C-VLOD-RECORD.
001160     05  VLOD-FUNCTION               PIC X(01).
001170         88  VLOD-FN-RESET                    VALUE "R".
001180         88  VLOD-FN-CLASSIFY                  VALUE "C".
001190     05  VLOD-VERSION-IN             PIC X(10).
001200     05  VLOD-SECTION-TAG-IN         PIC X(01).
001210     05  VLOD-CODE-IN                PIC X(10).
001220     05  VLOD-CODE-VIEW REDEFINES VLOD-CODE-IN.
001230         10  VLOD-CODE-NUM           PIC 9(05).
001240         10  FILLER                  PIC X(05).
001250     05  VLOD-TREATMENT-IN           PIC X(10).
001260     05  VLOD-THRESHOLD-IN           PIC X(08).
001270     05  VLOD-THRESH-CHARS REDEFINES VLOD-THRESHOLD-IN.
001280         10  VLOD-TC                 PIC X(01) OCCURS 8 TIMES.
001290     05  VLOD-ITEM-TYPE-OUT          PIC X(02).
001300     05  VLOD-TAXABLE-OUT            PIC X(01).
001310     05  VLOD-EXEMPT-OUT             PIC X(01).
001320     05  VLOD-INCLUDED-OUT           PIC X(01).
001330     05  VLOD-EXCLUDED-OUT           PIC X(01).
001340     05  VLOD-THRESHOLD-OUT          PIC S9(05)V99.
001350     05  VLOD-THRESHOLD-ERR-SW       PIC X(01).
001360         88  VLOD-THRESHOLD-BAD               VALUE "Y".
001370         88  VLOD-THRESHOLD-OK                VALUE "N".
001380     05  FILLER                      PIC X(08).
001390
001400 EJECT
001410********************************************
001420 PROCEDURE DIVISION USING WK-C-VLOD-RECORD.
001430********************************************
001440 MAIN-MODULE.
001450     PERFORM A000-PROCESS-CALLED-ROUTINE
001460        THRU A099-PROCESS-CALLED-ROUTINE-EX.
001470     GOBACK.
001480
001490 EJECT
001500*---------------------------------------------------------------*
001510 A000-PROCESS-CALLED-ROUTINE.
001520*---------------------------------------------------------------*
001530     IF      VLOD-FN-RESET
001540             PERFORM B000-RESET-SECTION
001550                THRU B099-RESET-SECTION-EX
001560     ELSE
001570     IF      VLOD-FN-CLASSIFY
001580             PERFORM C000-CLASSIFY-ROW
001590                THRU C099-CLASSIFY-ROW-EX.
001600
001610 A099-PROCESS-CALLED-ROUTINE-EX.
001620     EXIT.
001630
001640*---------------------------------------------------------------*
001650 B000-RESET-SECTION.
001660*---------------------------------------------------------------*
001670     MOVE    SPACE                   TO   WK-C-CURRENT-SECTION.
001680
001690 B099-RESET-SECTION-EX.
001700     EXIT.
001710
001720*---------------------------------------------------------------*
001730 C000-CLASSIFY-ROW.
001740*---------------------------------------------------------------*
001750     MOVE    SPACES                  TO   VLOD-ITEM-TYPE-OUT
001760                                           VLOD-TAXABLE-OUT
001770                                           VLOD-EXEMPT-OUT
001780                                           VLOD-INCLUDED-OUT
001790                                           VLOD-EXCLUDED-OUT.
001800     MOVE    ZERO                    TO   VLOD-THRESHOLD-OUT.
001810     MOVE    "N"                     TO   VLOD-THRESHOLD-ERR-SW.
001820
001830     IF      VLOD-SECTION-TAG-IN NOT = SPACE
001840             MOVE VLOD-SECTION-TAG-IN TO  WK-C-CURRENT-SECTION
001850             PERFORM C100-TYPE-FROM-TAG
001860                THRU C100-TYPE-FROM-TAG-EX
001870     ELSE
001880             PERFORM C200-TYPE-FROM-CODE
001890                THRU C200-TYPE-FROM-CODE-EX.
001900
001910     IF      VLOD-ITEM-TYPE-OUT = SPACES
001920             GO TO C099-CLASSIFY-ROW-EX.
001930
001940     PERFORM D000-EXPAND-TREATMENT
001950        THRU D099-EXPAND-TREATMENT-EX.
001960
001970     IF      VLOD-ITEM-TYPE-OUT = "HI"
001980             PERFORM E000-CONVERT-THRESHOLD
001990                THRU E099-CONVERT-THRESHOLD-EX.
002000
002010 C099-CLASSIFY-ROW-EX.
002020     EXIT.
002030
002040*---------------------------------------------------------------*
002050 C100-TYPE-FROM-TAG.
002060*---------------------------------------------------------------*
002070     IF      WK-C-CURRENT-SECTION = "A"
002080             MOVE "AD"                TO   VLOD-ITEM-TYPE-OUT
002090     ELSE
002100     IF      WK-C-CURRENT-SECTION = "P"
002110             MOVE "PD"                TO   VLOD-ITEM-TYPE-OUT
002120     ELSE
002130     IF      WK-C-CURRENT-SECTION = "H"
002140             MOVE "HI"                TO   VLOD-ITEM-TYPE-OUT
002150     ELSE
002160             MOVE "PD"                TO   VLOD-ITEM-TYPE-OUT.
002170
002180 C100-TYPE-FROM-TAG-EX.
002190     EXIT.
002200
002210*---------------------------------------------------------------*
002220 C200-TYPE-FROM-CODE.
002230*    BLANK SECTION TAG - CLASSIFY BY CODE FOR VERSION v2016.x,
002240*    DEFAULT TO PRODUCT DEFINITION OTHERWISE (SST013).
002250*---------------------------------------------------------------*
002260     IF      VLOD-CODE-IN = SPACES
002270             GO TO C200-TYPE-FROM-CODE-EX.
002280
002290     IF      VLOD-VERSION-IN (1:6) = "v2016."
002300             PERFORM C210-CLASSIFY-V2016
002310                THRU C210-CLASSIFY-V2016-EX
002320     ELSE
002330             MOVE "PD"                TO   VLOD-ITEM-TYPE-OUT.
002340
002350 C200-TYPE-FROM-CODE-EX.
002360     EXIT.
002370
002380*---------------------------------------------------------------*
002390 C210-CLASSIFY-V2016.
002400*---------------------------------------------------------------*
002410     IF      NOT VLOD-CODE-NUM NUMERIC
002420             MOVE "PD"                TO   VLOD-ITEM-TYPE-OUT
002430             GO TO C210-CLASSIFY-V2016-EX.
002440
002450     IF      VLOD-CODE-NUM >= 10000 AND VLOD-CODE-NUM <= 19999
002460             MOVE "AD"                TO   VLOD-ITEM-TYPE-OUT
002470             GO TO C210-CLASSIFY-V2016-EX.
002480
002490     PERFORM C220-CHECK-HOLIDAY-SET
002500        THRU C220-CHECK-HOLIDAY-SET-EX.
002510
002520     IF      WK-HOLIDAY-FOUND
002530             MOVE "HI"                TO   VLOD-ITEM-TYPE-OUT
002540     ELSE
002550             MOVE "PD"                TO   VLOD-ITEM-TYPE-OUT.
002560
002570 C210-CLASSIFY-V2016-EX.
002580     EXIT.
002590
002600*---------------------------------------------------------------*
002610 C220-CHECK-HOLIDAY-SET.
002620*---------------------------------------------------------------*
002630     MOVE    "N"                     TO   WK-C-HOLIDAY-SW.
002640     SET     WK-X-HOL                TO   1.
002650     SEARCH  WK-T-HOLIDAY-CODE
002660        AT END
002670             NEXT SENTENCE
002680        WHEN WK-T-HOLIDAY-CODE (WK-X-HOL) = VLOD-CODE-NUM
002690             MOVE "Y"                TO   WK-C-HOLIDAY-SW.
002700
002710 C220-CHECK-HOLIDAY-SET-EX.
002720     EXIT.
002730
002740*---------------------------------------------------------------*
002750 D000-EXPAND-TREATMENT.
002760*    TAXABLE/EXEMPT/INCLUDED/EXCLUDED, BLANK OR OTHER LEAVES
002770*    ALL FOUR FLAGS SPACE (ALREADY DEFAULTED BY THE CALLER).
002780*---------------------------------------------------------------*
002790     MOVE    VLOD-TREATMENT-IN       TO   WK-C-UPPER-TREATMENT.
002800     INSPECT WK-C-UPPER-TREATMENT CONVERTING
002810             "abcdefghijklmnopqrstuvwxyz" TO
002820             "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
002830
002840     IF      WK-C-UPPER-TREATMENT = "TAXABLE"
002850             MOVE "T"                TO   VLOD-TAXABLE-OUT
002860             MOVE "F"                TO   VLOD-EXEMPT-OUT
002870     ELSE
002880     IF      WK-C-UPPER-TREATMENT = "EXEMPT"
002890             MOVE "F"                TO   VLOD-TAXABLE-OUT
002900             MOVE "T"                TO   VLOD-EXEMPT-OUT
002910     ELSE
002920     IF      WK-C-UPPER-TREATMENT = "INCLUDED"
002930             MOVE "T"                TO   VLOD-INCLUDED-OUT
002940             MOVE "F"                TO   VLOD-EXCLUDED-OUT
002950     ELSE
002960     IF      WK-C-UPPER-TREATMENT = "EXCLUDED"
002970             MOVE "F"                TO   VLOD-INCLUDED-OUT
002980             MOVE "T"                TO   VLOD-EXCLUDED-OUT.
002990
003000 D099-EXPAND-TREATMENT-EX.
003010     EXIT.
003020
003030*---------------------------------------------------------------*
003040 E000-CONVERT-THRESHOLD.
003050*    UP TO 5 INTEGER AND 2 DECIMAL DIGITS, E.G. "99999.99".
003060*    NON-NUMERIC OR OVER-LENGTH TEXT IS A VALIDATION ERROR.
003070*---------------------------------------------------------------*
003080     IF      VLOD-THRESHOLD-IN = SPACES
003090             GO TO E099-CONVERT-THRESHOLD-EX.
003100
003110     MOVE    "N"                     TO   WK-C-BAD-SW.
003120     MOVE    ZERO                    TO   WK-N-LEN WK-N-DOT-POS.
003130
003140     PERFORM E100-FIND-LENGTH
003150        THRU E100-FIND-LENGTH-EX
003160           VARYING WK-N-SCANSUB FROM 8 BY -1
003170              UNTIL WK-N-SCANSUB < 1 OR WK-N-LEN NOT = ZERO.
003180
003190     IF      WK-N-LEN = ZERO
003200             GO TO E099-CONVERT-THRESHOLD-EX.
003210
003220     PERFORM E200-FIND-DOT
003230        THRU E200-FIND-DOT-EX
003240           VARYING WK-N-SCANSUB FROM 1 BY 1
003250              UNTIL WK-N-SCANSUB > WK-N-LEN.
003260
003270     IF      WK-N-DOT-POS = ZERO
003280             MOVE WK-N-LEN            TO   WK-N-INT-LEN
003290             MOVE ZERO                TO   WK-N-DEC-LEN
003300     ELSE
003310             COMPUTE WK-N-INT-LEN = WK-N-DOT-POS - 1
003320             COMPUTE WK-N-DEC-LEN = WK-N-LEN - WK-N-DOT-POS.
003330
003340     IF      WK-N-INT-LEN < 1 OR WK-N-INT-LEN > 5
003350             MOVE "Y"                TO   WK-C-BAD-SW.
003360
003370     IF      WK-N-DOT-POS NOT = ZERO AND
003380                 (WK-N-DEC-LEN < 1 OR WK-N-DEC-LEN > 2)
003390             MOVE "Y"                TO   WK-C-BAD-SW.
003400
003410     IF      WK-BAD-NO
003420             PERFORM E300-VALIDATE-DIGITS
003430                THRU E300-VALIDATE-DIGITS-EX.
003440
003450     IF      WK-BAD-YES
003460             MOVE "Y"                TO   VLOD-THRESHOLD-ERR-SW
003470             MOVE ZERO                TO   VLOD-THRESHOLD-OUT
003480             GO TO E099-CONVERT-THRESHOLD-EX.
003490
003500     PERFORM E400-BUILD-THRESHOLD
003510        THRU E400-BUILD-THRESHOLD-EX.
003520
003530 E099-CONVERT-THRESHOLD-EX.
003540     EXIT.
003550
003560*---------------------------------------------------------------*
003570 E100-FIND-LENGTH.
003580*---------------------------------------------------------------*
003590     IF      VLOD-TC (WK-N-SCANSUB) NOT = SPACE
003600             MOVE WK-N-SCANSUB        TO   WK-N-LEN.
003610
003620 E100-FIND-LENGTH-EX.
003630     EXIT.
003640
003650*---------------------------------------------------------------*
003660 E200-FIND-DOT.
003670*---------------------------------------------------------------*
003680     IF      VLOD-TC (WK-N-SCANSUB) = "."
003690             MOVE WK-N-SCANSUB        TO   WK-N-DOT-POS.
003700
003710 E200-FIND-DOT-EX.
003720     EXIT.
003730
003740*---------------------------------------------------------------*
003750 E300-VALIDATE-DIGITS.
003760*---------------------------------------------------------------*
003770     PERFORM E310-CHECK-ONE-CHAR
003780        THRU E310-CHECK-ONE-CHAR-EX
003790           VARYING WK-N-SCANSUB FROM 1 BY 1
003800              UNTIL WK-N-SCANSUB > WK-N-LEN.
003810
003820 E300-VALIDATE-DIGITS-EX.
003830     EXIT.
003840
003850 E310-CHECK-ONE-CHAR.
003860     IF      WK-N-SCANSUB = WK-N-DOT-POS
003870             GO TO E310-CHECK-ONE-CHAR-EX.
003880
003890     IF      VLOD-TC (WK-N-SCANSUB) NOT NUMERIC
003900             MOVE "Y"                TO   WK-C-BAD-SW.
003910
003920 E310-CHECK-ONE-CHAR-EX.
003930     EXIT.
003940
003950*---------------------------------------------------------------*
003960 E400-BUILD-THRESHOLD.
003970*---------------------------------------------------------------*
003980     MOVE    VLOD-THRESHOLD-IN (1:WK-N-INT-LEN)
003990                              TO   WK-C-INT-PART.
004000     INSPECT WK-C-INT-PART REPLACING LEADING SPACE BY "0".
004010
004020     IF      WK-N-DOT-POS = ZERO
004030             MOVE "00"                TO   WK-C-DEC-PART
004040     ELSE
004050             MOVE VLOD-THRESHOLD-IN (WK-N-DOT-POS + 1 :
004060                                      WK-N-DEC-LEN)
004070                              TO   WK-C-DEC-PART
004080             INSPECT WK-C-DEC-PART REPLACING TRAILING
004090                     SPACE BY "0".
004100
004110     MOVE    WK-N-THRESH-BUILD       TO   VLOD-THRESHOLD-OUT.
004120
004130 E400-BUILD-THRESHOLD-EX.
004140     EXIT.
004150
004160******************************************************************
004170*************** END OF PROGRAM SOURCE - SSTVLOD ****************
004180******************************************************************
