000100* HISTORY OF MODIFICATION:
000110* ==========================================================================
000120* TAG    NAME     DATE        DESCRIPTION
000130* --------------------------------------------------------------------------
000140* SST001 RTHOMAS  12/06/1986  INITIAL VERSION FOR SST DOCUMENT LOAD SUITE
000150* --------------------------------------------------------------------------
000160* SST014 PMORRIS  09/02/1999  Y2K REVIEW - DV-EFFECTIVE-DATE ALREADY 4-DIGIT
000170*                             YYYYMMDD, NO CHANGE REQUIRED
000180* --------------------------------------------------------------------------
000190* SST038 DLMILLS  14/02/2009  06HOREM019 E-REQUEST 30114
000200*                             - ADD DV-COMPOSITE-KEY REDEFINE SO SSTXHSH
000210*                               CAN COMPARE STATE/DOCTYPE/VERSION IN ONE
000220*                               MOVE INSTEAD OF THREE
000230* --------------------------------------------------------------------------
000240 01 WK-SSTDVC.
000250     05 WK-SSTDVC-RECORD            PIC X(80).
000260*
000270*    I-O FORMAT: SSTDVCR
000280*    FROM FILE DOCVOUT
000290*    ONE ENTRY PER DOCUMENT VERSION SUCCESSFULLY LOADED THIS RUN
000300*
000310     05 SSTDVCR REDEFINES WK-SSTDVC-RECORD.
000320        10 DV-ID                    PIC 9(06).
000330*           ASSIGNED SEQUENCE NUMBER, 1-UP PER RUN
000340        10 DV-STATE-CODE             PIC X(02).
000350        10 DV-DOC-TYPE                PIC X(04).
000360        10 DV-VERSION                 PIC X(10).
000370*           VALIDATED VERSION STRING OR XX_unknown
000380        10 DV-EFFECTIVE-DATE           PIC 9(08).
000390        10 DV-ITEM-COUNT                PIC 9(06).
000400        10 FILLER                        PIC X(44).
000410*
000420*    ALTERNATE VIEW - COMPOSITE KEY AS ONE GROUP FOR SSTXHSH
000430*    STATUS-STORE LOOKUP/UPSERT COMPARISONS
000440*
000450     05 DV-COMPOSITE-KEY REDEFINES WK-SSTDVC-RECORD.
000460        10 FILLER                    PIC X(06).
000470*           COVERS DV-ID
000480        10 DVK-STATE-CODE            PIC X(02).
000490        10 DVK-DOC-TYPE              PIC X(04).
000500        10 DVK-VERSION               PIC X(10).
000510        10 FILLER                    PIC X(58).
000520*
000530*    ALTERNATE VIEW - NUMERIC OVERLAY OF DV-VERSION FOR THE
000540*    vYYYY.N VERSION-SEQUENCE COMPARISON IN SSTVSEQ
000550*
000560     05 DV-VERSION-NUM-VIEW REDEFINES WK-SSTDVC-RECORD.
000570        10 FILLER                    PIC X(13).
000580*           COVERS DV-ID/STATE/DOCTYPE AND THE LEADING "v"
000590        10 DVN-YEAR-DIGITS           PIC 9(04).
000600        10 FILLER                    PIC X(01).
000610*           THE "." SEPARATOR
000620        10 DVN-SEQ-DIGIT             PIC 9(01).
000630        10 FILLER                    PIC X(61).
