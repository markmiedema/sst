000100 IDENTIFICATION DIVISION.
000110*************************
000120 PROGRAM-ID.     SSTLOAD.
000130 AUTHOR.         R THOMAS.
000140 INSTALLATION.   SST TAX RESEARCH DIVISION.
000150 DATE-WRITTEN.   12 JUN 1986.
000160 DATE-COMPILED.
000170 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
000180*----------------------------------------------------------------*
000190*DESCRIPTION : MAIN BATCH DRIVER FOR THE SST TAXABILITY DOCUMENT  *
000200*              LOAD SUITE.  READS RAWDOCS (ONE LINE PER STATE    *
000210*              LOD/CERT/TAP DOCUMENT ROW, PRE-SORTED BY STATE,   *
000220*              DOC TYPE, VERSION), GROUPS CONSECUTIVE ROWS INTO  *
000230*              DOCUMENTS ON A CHANGE OF THAT COMPOSITE KEY,      *
000240*              COMPUTES A CONTENT HASH PER DOCUMENT FOR REPEAT-  *
000250*              FILE DETECTION (SSTXHSH), VALIDATES THE VERSION   *
000260*              STRING (SSTXVER), ROUTES EACH ROW TO THE LOD,     *
000270*              CERT OR TAP NORMALIZER (SSTVLOD/SSTVCRT/SSTVTAP), *
000280*              SCHEMA-VALIDATES EACH NORMALIZED ITEM (SSTVSCH)   *
000290*              AND WRITES ITEMOUT, APPLIES THE 10 PERCENT ERROR  *
000300*              RATE THRESHOLD TO DECIDE COMPLETED/FAILED, WRITES *
000310*              DOCVOUT AND STATOUT, CHECKS VERSION SEQUENCE      *
000320*              AGAINST THE PRIOR COMPLETED VERSION OF THE SAME   *
000330*              STATE/DOC TYPE (SSTVSEQ), AND PRODUCES THE LOAD   *
000340*              SUMMARY REPORT (SSTXRPT) ON RPTOUT.               *
000350*----------------------------------------------------------------*
000360* HISTORY OF MODIFICATION:
000370*----------------------------------------------------------------*
000380* TAG    DEV    DATE        DESCRIPTION
000390*----------------------------------------------------------------*
000400* SST001 RTH    12/06/1986 - INITIAL VERSION - RAWDOCS READ LOOP,
000410*                            DOCUMENT-BREAK DETECTION, LOD ROUTING
000420*                            AND ITEMOUT/DOCVOUT WRITE
000430*----------------------------------------------------------------*
000440* SST005 RTH    02/02/1989 - ADD STATUSIN/STATOUT STATUS STORE AND
000450*                            CARRY-FORWARD OF PRIOR-RUN ENTRIES
000460*----------------------------------------------------------------*
000470* SST009 RTH    30/03/1991 - ADD TAP ROUTING (SSTVTAP) - TAP GROUP
000480*                            HEADER ROWS EMIT NO ITEM
000490*----------------------------------------------------------------*
000500* SST010 DUS    14/09/1992 - ADD CERT ROUTING (SSTVCRT) AND CALL
000510*                            SSTVSCH SCHEMA VALIDATION ON EVERY
000520*                            NORMALIZED ITEM BEFORE WRITING
000530*                            ITEMOUT - REJECTED ROWS GO TO ERRLOG
000540*----------------------------------------------------------------*
000550* SST012 TYK    11/03/1996 - ADD SSTVSEQ VERSION-SEQUENCE CHECK
000560*                            AGAINST THE PRIOR COMPLETED VERSION
000570*                            OF THE SAME STATE AND DOC TYPE
000580*----------------------------------------------------------------*
000590* SST013 RTH    19/08/1997 - REQUEST 14402 - ADD 10 PERCENT ERROR
000600*                            RATE THRESHOLD - DOCUMENT FAILS AND
000610*                            NO DOC-VERSION-RECORD IS KEPT WHEN
000620*                            EXCEEDED
000630*----------------------------------------------------------------*
000640* SST014 PMO    09/02/1999 - Y2K REVIEW - ALL DATE FIELDS IN THIS
000650*                            PROGRAM ARE ALREADY 4-DIGIT YYYYMMDD
000660*                            (WK-N-RUN-DATE BUILT FROM A 2-DIGIT
000670*                            CENTURY PREFIX PLUS THE OS DATE) - NO
000680*                            CHANGE REQUIRED TO STORED DATA
000690*----------------------------------------------------------------*
000700* SST017 RTH    23/11/2000 - REQUEST 15810 - CONTENT HASH NOW
000710*                            COMPUTED OVER THE WHOLE DOCUMENT
000720*                            (SSTXHSH FUNCTION A/F) INSTEAD OF
000730*                            THE FIRST ROW ONLY - CATCHES MORE
000740*                            DUPLICATE RESUBMISSIONS
000750*----------------------------------------------------------------*
000760* SST021 RTH    14/01/2002 - REQUEST 16330 - ROWS ARE NOW BUFFERED
000770*                            FOR THE WHOLE DOCUMENT BEFORE ANY ARE
000780*                            LOADED, SO THE DUPLICATE-HASH LOOKUP
000790*                            HAPPENS BEFORE ANY ITEMOUT IS WRITTEN
000800*----------------------------------------------------------------*
000810* SST024 RTH    02/12/2003 - REQUEST 17640 - PRINT A SUMMARY
000820*                            REPORT (SSTXRPT/RPTOUT) AT END OF RUN
000830*                            - LOADS BY STATUS, ITEMS BY DOC TYPE
000840*----------------------------------------------------------------*
000850* SST031 RTH    02/05/2007 - REQUEST 20340 - ADD REPORT SECTION 3,
000860*                            ITEMS BY STATE WITH GRAND TOTAL LINE
000870*----------------------------------------------------------------*
000880* SST035 DLM    26/02/2008 - REQUEST 22005 - SCHEMA WARNINGS (CODE
000890*                            FORMAT, CERT ANSWER, TAP GROUP) NOW
000900*                            WRITE AN ADVISORY ERRLOG LINE AND ARE
000910*                            COUNTED FOR THE REPORT WARNING LINE
000920*----------------------------------------------------------------*
000930* SST038 DLM    14/02/2009 - E-REQUEST 30114 - UPSERT THE SSTXHSH
000940*                            IN-MEMORY TABLE (FUNCTION I) AFTER
000950*                            EVERY FAILED/COMPLETED DOCUMENT SO A
000960*                            REPEAT LATER IN THE SAME RUN IS ALSO
000970*                            CAUGHT, NOT JUST ACROSS RUNS
000980*----------------------------------------------------------------*
000990* SST044 DLM    11/01/2017 - REQUEST 52201 - ADD REPORT SECTION 5
001000*                            WARNING TOTALS LINE (SCHEMA WARNINGS,
001010*                            NON-SEQUENTIAL VERSION WARNINGS) AND
001020*                            WRITE AN ERRLOG LINE FOR EACH NON-
001030*                            SEQUENTIAL VERSION PAIR FOUND
001040*----------------------------------------------------------------*
001050 EJECT
001060**********************
001070 ENVIRONMENT DIVISION.
001080**********************
001090 CONFIGURATION SECTION.
001100 SOURCE-COMPUTER.  IBM-AS400.
001110 OBJECT-COMPUTER.  IBM-AS400.
001120 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
001130
001140 INPUT-OUTPUT SECTION.
001150 FILE-CONTROL.
001160     SELECT RAWDOCS  ASSIGN TO RAWDOCS
001170         ORGANIZATION IS LINE SEQUENTIAL
001180         FILE STATUS  IS WK-C-FILE-STATUS.
001190     SELECT STATUSIN ASSIGN TO STATUSIN
001200         ORGANIZATION IS LINE SEQUENTIAL
001210         FILE STATUS  IS WK-C-FILE-STATUS.
001220     SELECT ITEMOUT  ASSIGN TO ITEMOUT
001230         ORGANIZATION IS LINE SEQUENTIAL
001240         FILE STATUS  IS WK-C-FILE-STATUS.
001250     SELECT DOCVOUT  ASSIGN TO DOCVOUT
001260         ORGANIZATION IS LINE SEQUENTIAL
001270         FILE STATUS  IS WK-C-FILE-STATUS.
001280     SELECT STATOUT  ASSIGN TO STATOUT
001290         ORGANIZATION IS LINE SEQUENTIAL
001300         FILE STATUS  IS WK-C-FILE-STATUS.
001310     SELECT ERRLOG   ASSIGN TO ERRLOG
001320         ORGANIZATION IS LINE SEQUENTIAL
001330         FILE STATUS  IS WK-C-FILE-STATUS.
001340     SELECT RPTOUT   ASSIGN TO RPTOUT
001350         ORGANIZATION IS LINE SEQUENTIAL
001360         FILE STATUS  IS WK-C-FILE-STATUS.
001370
001380 EJECT
001390***************
001400 DATA DIVISION.
001410***************
001420 FILE SECTION.
001430***************
001440 FD  RAWDOCS
001450     LABEL RECORDS ARE STANDARD.
001460 01  WK-C-RAWDOCS-RECORD.
001470     COPY SSTRAW.
001480
001490 FD  STATUSIN
001500     LABEL RECORDS ARE STANDARD.
001510 01  STATUSIN-RECORD             PIC X(100).
001520
001530 FD  ITEMOUT
001540     LABEL RECORDS ARE STANDARD.
001550 01  WK-C-ITEMOUT-RECORD.
001560     COPY SSTITM.
001570
001580 FD  DOCVOUT
001590     LABEL RECORDS ARE STANDARD.
001600     COPY SSTDVC.
001610
001620 FD  STATOUT
001630     LABEL RECORDS ARE STANDARD.
001640 01  STATOUT-RECORD              PIC X(100).
001650
001660 FD  ERRLOG
001670     LABEL RECORDS ARE STANDARD.
001680 01  ERRLOG-RECORD.
001690     05  ERR-ROW-NO              PIC 9(06).
001700     05  FILLER                  PIC X(02).
001710     05  ERR-MESSAGE             PIC X(40).
001720     05  FILLER                  PIC X(84).
001730
001740 FD  RPTOUT
001750     LABEL RECORDS ARE STANDARD.
001760 01  RPTOUT-RECORD                PIC X(132).
001770
001780 EJECT
001790 WORKING-STORAGE SECTION.
001800*************************
001810 01  FILLER                  PIC X(24) VALUE
001820        "** PROGRAM SSTLOAD  **".
001830
001840* -------------------- COMMON WORK AREA ---------------------------*
001850 01  WK-C-COMMON-AREA.
001860     COPY SSTCOM.
001870
001880* -------------------- SHARED STATUS RECORD AREA ------------------*
001890*    ONE WORKING COPY IS SHARED BY STATUSIN (READ INTO) AND
001900*    STATOUT (WRITE FROM) SO THE SAME FIELD NAMES SERVE BOTH
001910*    FILES WITHOUT A DUPLICATE-DATA-NAME CONFLICT (SST005).
001920 01  WK-C-STATUS-AREA.
001930     COPY SSTSTC.
001940
001950* -------------------- RUN CONTROL SWITCHES ------------------------*
001960 01  WK-C-RAWDOCS-EOF-SW     PIC X(01) VALUE "N".
001970     88  WK-C-RAWDOCS-EOF              VALUE "Y".
001980 01  WK-C-STATUSIN-EOF-SW    PIC X(01) VALUE "N".
001990     88  WK-C-STATUSIN-EOF             VALUE "Y".
002000 01  WK-C-FIRST-ROW-SW       PIC X(01) VALUE "Y".
002010     88  WK-C-FIRST-ROW                VALUE "Y".
002020 01  WK-C-PRIOR-VALID-SW     PIC X(01) VALUE "N".
002030     88  WK-C-PRIOR-VALID               VALUE "Y".
002040
002050* -------------------- RUN DATE (SST014 - Y2K REVIEW) --------------*
002060 01  WK-C-RUN-DATE-AREA.
002070     05  WK-C-RUN-CEN         PIC X(02) VALUE "20".
002080     05  WK-C-RUN-YMD         PIC X(06).
002090 01  WK-N-RUN-DATE REDEFINES WK-C-RUN-DATE-AREA
002100                              PIC 9(08).
002110
002120* -------------------- CURRENT OPEN DOCUMENT KEY --------------------*
002130 01  WK-C-DOC-STATE           PIC X(02).
002140 01  WK-C-DOC-DOCTYPE         PIC X(04).
002150 01  WK-C-DOC-RAWVER          PIC X(10).
002160 01  WK-C-DOC-VERSION         PIC X(10).
002170 01  WK-C-DOC-HASH            PIC X(16).
002180 01  WK-N-NEXT-DVID           PIC 9(06) COMP VALUE ZERO.
002190 01  WK-N-ITEM-COUNT          PIC 9(06) COMP.
002200 01  WK-N-ERROR-COUNT         PIC 9(06) COMP.
002210 01  WK-N-ROWS-SUBMITTED      PIC 9(06) COMP.
002220 01  WK-N-DOC-EFF-DATE        PIC 9(08).
002230
002240* -------------------- PRIOR COMPLETED DOCUMENT (SST012) -----------*
002250 01  WK-C-PRIOR-STATE         PIC X(02).
002260 01  WK-C-PRIOR-DOCTYPE       PIC X(04).
002270 01  WK-C-PRIOR-VERSION       PIC X(10).
002280
002290* -------------------- THRESHOLD CARRIED FROM LOD ROW (SST010) -----*
002300 01  WK-C-ROW-THRESHOLD-ERR-SW PIC X(01).
002310
002320* -------------------- ONE BUFFERED ROW, UNPACKED (SST021) ---------*
002330*    LOCAL COPY OF ONE DOCUMENT ROW, SEPARATE FROM THE LIVE
002340*    RAW-DOC-FIELDS OF THE FD RECORD SO EACH CAN BE REFERENCED
002350*    UNQUALIFIED WHILE THE FD RECORD MOVES AHEAD.
002360 01  WK-C-CUR-ROW-TEXT        PIC X(260).
002370 01  WK-C-CUR-ROW-FIELDS REDEFINES WK-C-CUR-ROW-TEXT.
002380     05  CUR-STATE-CODE       PIC X(02).
002390     05  CUR-DOC-TYPE         PIC X(04).
002400     05  CUR-VERSION          PIC X(10).
002410     05  CUR-SECTION-TAG      PIC X(01).
002420     05  CUR-CODE             PIC X(10).
002430     05  CUR-DESCRIPTION      PIC X(60).
002440     05  CUR-TREATMENT        PIC X(10).
002450     05  CUR-ANSWER           PIC X(05).
002460     05  CUR-THRESHOLD        PIC X(08).
002470     05  CUR-CITATION         PIC X(30).
002480     05  CUR-NOTES            PIC X(40).
002490     05  CUR-GROUP            PIC X(30).
002500     05  CUR-EFFECTIVE-DATE   PIC X(10).
002510     05  FILLER               PIC X(40).
002520
002530* -------------------- DOCUMENT ROW BUFFER (SST021) -----------------*
002540 01  WK-N-BUFFER-MAX          PIC 9(04) COMP VALUE 500.
002550 01  WK-N-BUFFER-COUNT        PIC 9(04) COMP VALUE ZERO.
002560 01  WK-N-BUFIDX              PIC 9(04) COMP.
002570 01  WK-T-DOC-BUFFER-AREA.
002580     05  WK-T-DOC-ROW         PIC X(260) OCCURS 500 TIMES.
002590
002600* -------------------- RUN TOTALS FOR THE REPORT (SST024) ----------*
002610 01  WK-N-DOCS-COMPLETED      PIC 9(07) COMP VALUE ZERO.
002620 01  WK-N-DOCS-FAILED         PIC 9(07) COMP VALUE ZERO.
002630 01  WK-N-DOCS-SKIPPED        PIC 9(07) COMP VALUE ZERO.
002640 01  WK-N-ITEMS-LOD           PIC 9(07) COMP VALUE ZERO.
002650 01  WK-N-ITEMS-CERT          PIC 9(07) COMP VALUE ZERO.
002660 01  WK-N-ITEMS-TAP           PIC 9(07) COMP VALUE ZERO.
002670 01  WK-N-TOTAL-ITEMS         PIC 9(07) COMP VALUE ZERO.
002680 01  WK-N-SCHEMA-WARNINGS     PIC 9(07) COMP VALUE ZERO.
002690 01  WK-N-SEQUENCE-WARNINGS   PIC 9(07) COMP VALUE ZERO.
002700
002710* -------------------- ITEMS-BY-STATE TABLE (SST031) ----------------*
002720 01  WK-N-STATE-TAB-MAX        PIC 9(02) COMP VALUE 60.
002730 01  WK-N-STATE-TAB-COUNT      PIC 9(02) COMP VALUE ZERO.
002740 01  WK-T-STATE-TOTALS.
002750     05  WK-T-STATE-ENTRY      OCCURS 60 TIMES
002760                                INDEXED BY WK-X-STATE.
002770         10  WK-T-STATE-CODE   PIC X(02).
002780         10  WK-T-STATE-COUNT  PIC 9(07) COMP.
002790
002800* -------------------- REPORT LABEL BUILD AREA -----------------------*
002810 01  WK-C-STATE-LABEL          PIC X(30).
002820
002830 EJECT
002840* -------------------- CALLED-ROUTINE LINKAGE COPIES ----------------*
002850*    THESE MIRROR THE LINKAGE SECTION OF EACH CALLED ROUTINE
002860*    EXACTLY, AS IS THE HOUSE PRACTICE IN THIS SUITE - NONE OF
002870*    THE CALLED ROUTINES SHARE A LINKAGE COPYBOOK.
002880
002890 01  WK-C-XHSH-RECORD.
002900     05  XHSH-FUNCTION            PIC X(01).
002910         88  XHSH-FN-ACCUM                  VALUE "A".
002920         88  XHSH-FN-FINALIZE                VALUE "F".
002930         88  XHSH-FN-TABLE-LOAD               VALUE "T".
002940         88  XHSH-FN-LOOKUP                    VALUE "K".
002950         88  XHSH-FN-INSERT                     VALUE "I".
002960     05  XHSH-ROW-TEXT            PIC X(260).
002970     05  XHSH-ROW-CHUNKS REDEFINES XHSH-ROW-TEXT.
002980         10  XHSH-CHUNK           PIC S9(09) COMP
002990                                    OCCURS 65 TIMES.
003000     05  XHSH-HASH-OUT            PIC X(16).
003010     05  XHSH-HASH-CHARS REDEFINES XHSH-HASH-OUT.
003020         10  XHSH-HASH-CHAR       PIC X(01) OCCURS 16 TIMES.
003030     05  XHSH-FOUND-SW            PIC X(01).
003040         88  XHSH-WAS-FOUND                 VALUE "Y".
003050         88  XHSH-NOT-FOUND                  VALUE "N".
003060     05  XHSH-TABLE-ENTRY.
003070         10  XHSH-TE-HASH         PIC X(16).
003080         10  XHSH-TE-STATE-CODE   PIC X(02).
003090         10  XHSH-TE-DOC-TYPE     PIC X(04).
003100         10  XHSH-TE-VERSION      PIC X(10).
003110         10  XHSH-TE-STATUS       PIC X(10).
003120         10  XHSH-TE-ROWS         PIC 9(06).
003130         10  XHSH-TE-ERROR        PIC X(40).
003140         10  FILLER               PIC X(12).
003150     05  FILLER                   PIC X(10).
003160
003170 01  WK-C-XVER-RECORD.
003180     05  XVER-STATE-CODE        PIC X(02).
003190     05  XVER-RAW-VERSION       PIC X(10).
003200     05  XVER-VCHARS REDEFINES XVER-RAW-VERSION.
003210         10  XVER-VCHAR         PIC X(01) OCCURS 10 TIMES.
003220     05  XVER-YEAR-VIEW REDEFINES XVER-RAW-VERSION.
003230         10  FILLER             PIC X(01).
003240         10  XVER-YEAR-DIGITS   PIC 9(04).
003250         10  FILLER             PIC X(05).
003260     05  XVER-TAIL-VIEW REDEFINES XVER-RAW-VERSION.
003270         10  FILLER             PIC X(06).
003280         10  XVER-TAIL-CHAR     PIC X(01) OCCURS 4 TIMES.
003290     05  XVER-VALID-VERSION     PIC X(10).
003300     05  XVER-IS-VALID          PIC X(01).
003310         88  XVER-VALID                   VALUE "Y".
003320         88  XVER-NOT-VALID                VALUE "N".
003330     05  FILLER                 PIC X(07).
003340
003350 01  WK-C-XNRM-RECORD.
003360     05  XNRM-FUNCTION          PIC X(01).
003370         88  XNRM-FN-BOOLEAN             VALUE "B".
003380         88  XNRM-FN-DATE                 VALUE "D".
003390     05  XNRM-INPUT-TEXT        PIC X(10).
003400     05  XNRM-SLASH-VIEW REDEFINES XNRM-INPUT-TEXT.
003410         10  XNS-FLD-A          PIC 9(02).
003420         10  XNS-SEP1           PIC X(01).
003430         10  XNS-FLD-B          PIC 9(02).
003440         10  XNS-SEP2           PIC X(01).
003450         10  XNS-FLD-C          PIC 9(04).
003460     05  XNRM-DASH-VIEW REDEFINES XNRM-INPUT-TEXT.
003470         10  XND-YEAR           PIC 9(04).
003480         10  XND-SEP1           PIC X(01).
003490         10  XND-MONTH          PIC 9(02).
003500         10  XND-SEP2           PIC X(01).
003510         10  XND-DAY            PIC 9(02).
003520     05  XNRM-OUTPUT-FLAG       PIC X(01).
003530     05  XNRM-OUTPUT-DATE       PIC 9(08).
003540     05  XNRM-OUT-DATE-X REDEFINES XNRM-OUTPUT-DATE
003550                              PIC X(08).
003560     05  FILLER                 PIC X(04).
003570
003580 01  WK-C-VLOD-RECORD.
003590     05  VLOD-FUNCTION               PIC X(01).
003600         88  VLOD-FN-RESET                     VALUE "R".
003610         88  VLOD-FN-CLASSIFY                   VALUE "C".
003620     05  VLOD-VERSION-IN             PIC X(10).
003630     05  VLOD-SECTION-TAG-IN         PIC X(01).
003640     05  VLOD-CODE-IN                PIC X(10).
003650     05  VLOD-CODE-VIEW REDEFINES VLOD-CODE-IN.
003660         10  VLOD-CODE-NUM           PIC 9(05).
003670         10  FILLER                  PIC X(05).
003680     05  VLOD-TREATMENT-IN           PIC X(10).
003690     05  VLOD-THRESHOLD-IN           PIC X(08).
003700     05  VLOD-THRESH-CHARS REDEFINES VLOD-THRESHOLD-IN.
003710         10  VLOD-TC                 PIC X(01) OCCURS 8 TIMES.
003720     05  VLOD-ITEM-TYPE-OUT          PIC X(02).
003730     05  VLOD-TAXABLE-OUT            PIC X(01).
003740     05  VLOD-EXEMPT-OUT             PIC X(01).
003750     05  VLOD-INCLUDED-OUT           PIC X(01).
003760     05  VLOD-EXCLUDED-OUT           PIC X(01).
003770     05  VLOD-THRESHOLD-OUT          PIC S9(05)V99.
003780     05  VLOD-THRESHOLD-ERR-SW       PIC X(01).
003790         88  VLOD-THRESHOLD-BAD               VALUE "Y".
003800         88  VLOD-THRESHOLD-OK                 VALUE "N".
003810     05  FILLER                      PIC X(08).
003820
003830 01  WK-C-VCRT-RECORD.
003840     05  VCRT-RAW-DESCRIPTION        PIC X(60).
003850     05  VCRT-RAW-ANSWER             PIC X(05).
003860     05  VCRT-ANSWER-VIEW REDEFINES VCRT-RAW-ANSWER.
003870         10  VCRT-ANSWER-CHAR1       PIC X(01).
003880         10  FILLER                  PIC X(04).
003890     05  VCRT-DROP-SW                PIC X(01).
003900         88  VCRT-DROP-ROW                     VALUE "Y".
003910         88  VCRT-KEEP-ROW                      VALUE "N".
003920     05  VCRT-ANSWER-OUT             PIC X(03).
003930     05  VCRT-COMPLIANCE-OUT         PIC X(01).
003940     05  FILLER                      PIC X(10).
003950
003960 01  WK-C-VTAP-RECORD.
003970     05  VTAP-FUNCTION            PIC X(01).
003980         88  VTAP-FN-RESET                   VALUE "R".
003990         88  VTAP-FN-PROCESS                  VALUE "P".
004000     05  VTAP-RAW-CODE            PIC X(10).
004010     05  VTAP-CODE-VIEW REDEFINES VTAP-RAW-CODE.
004020         10  VTAP-CODE-CHAR       PIC X(01) OCCURS 10 TIMES.
004030     05  VTAP-RAW-GROUP           PIC X(30).
004040     05  VTAP-GROUP-VIEW REDEFINES VTAP-RAW-GROUP.
004050         10  VTAP-GROUP-CHAR      PIC X(01) OCCURS 30 TIMES.
004060     05  VTAP-RAW-DESCRIPTION     PIC X(60).
004070     05  VTAP-ROW-TYPE-OUT        PIC X(01).
004080         88  VTAP-ROW-IS-GROUP                VALUE "G".
004090         88  VTAP-ROW-IS-DATA                  VALUE "D".
004100         88  VTAP-ROW-IS-DROP                   VALUE "X".
004110     05  VTAP-GROUP-OUT           PIC X(30).
004120     05  VTAP-QUESTION-NO-OUT     PIC 9(04).
004130     05  VTAP-QNO-VIEW REDEFINES VTAP-QUESTION-NO-OUT.
004140         10  VTAP-QNO-CHARS       PIC X(04).
004150     05  FILLER                   PIC X(10).
004160
004170 01  WK-C-VSCH-RECORD.
004180     05  VSCH-ITEM-TYPE          PIC X(02).
004190         88  VSCH-TYPE-AD                  VALUE "AD".
004200         88  VSCH-TYPE-PD                  VALUE "PD".
004210         88  VSCH-TYPE-HI                  VALUE "HI".
004220         88  VSCH-TYPE-CI                  VALUE "CI".
004230         88  VSCH-TYPE-TP                  VALUE "TP".
004240     05  VSCH-CODE               PIC X(10).
004250     05  VSCH-CODE-VIEW REDEFINES VSCH-CODE.
004260         10  VSCH-CODE-CHAR      PIC X(01) OCCURS 10 TIMES.
004270     05  VSCH-DESCRIPTION        PIC X(60).
004280     05  VSCH-GROUP-NAME         PIC X(30).
004290     05  VSCH-TAXABLE            PIC X(01).
004300     05  VSCH-EXEMPT             PIC X(01).
004310     05  VSCH-ANSWER             PIC X(03).
004320     05  VSCH-THRESHOLD-ERR-SW   PIC X(01).
004330         88  VSCH-THRESHOLD-BAD             VALUE "Y".
004340         88  VSCH-THRESHOLD-OK               VALUE "N".
004350     05  VSCH-ERROR-OUT          PIC X(40).
004360     05  VSCH-WARNING-SW         PIC X(01).
004370         88  VSCH-HAS-WARNING               VALUE "Y".
004380         88  VSCH-NO-WARNING                 VALUE "N".
004390     05  FILLER                  PIC X(10).
004400
004410 01  WK-C-VSEQ-RECORD.
004420     05  VSEQ-VERSION-1          PIC X(10).
004430     05  VSEQ-V1-VCHARS REDEFINES VSEQ-VERSION-1.
004440         10  VSEQ-V1-VCHAR       PIC X(01) OCCURS 10 TIMES.
004450     05  VSEQ-VERSION-2          PIC X(10).
004460     05  VSEQ-V2-VCHARS REDEFINES VSEQ-VERSION-2.
004470         10  VSEQ-V2-VCHAR       PIC X(01) OCCURS 10 TIMES.
004480     05  VSEQ-IS-SEQUENTIAL      PIC X(01).
004490         88  VSEQ-SEQUENTIAL               VALUE "Y".
004500         88  VSEQ-NOT-SEQUENTIAL            VALUE "N".
004510     05  FILLER                  PIC X(10).
004520
004530 01  WK-C-XRPT-RECORD.
004540     05  XRPT-FUNCTION           PIC X(01).
004550         88  XRPT-FN-HEADER               VALUE "H".
004560         88  XRPT-FN-STATUS               VALUE "S".
004570         88  XRPT-FN-DOCTYPE              VALUE "T".
004580         88  XRPT-FN-STATE                VALUE "C".
004590         88  XRPT-FN-GRANDTOTAL           VALUE "G".
004600         88  XRPT-FN-WARNING              VALUE "W".
004610     05  XRPT-RUN-DATE            PIC 9(08).
004620     05  XRPT-LABEL-1             PIC X(30).
004630     05  XRPT-COUNT-1             PIC 9(07).
004640     05  XRPT-LABEL-2             PIC X(30).
004650     05  XRPT-COUNT-2             PIC 9(07).
004660     05  XRPT-LINE-OUT            PIC X(132).
004670     05  FILLER                   PIC X(10).
004680
004690 EJECT
004700****************
004710 PROCEDURE DIVISION.
004720****************
004730 MAIN-MODULE.
004740     PERFORM 1000-INITIALIZATION
004750        THRU 1099-INITIALIZATION-EX.
004760
004770     PERFORM 2000-PROCESS-ONE-ROW
004780        THRU 2099-PROCESS-ONE-ROW-EX
004790           UNTIL WK-C-RAWDOCS-EOF.
004800
004810     IF      WK-N-BUFFER-COUNT > ZERO
004820             PERFORM 5000-END-DOCUMENT
004830                THRU 5099-END-DOCUMENT-EX
004840     END-IF.
004850
004860     PERFORM 9000-PRODUCE-REPORT
004870        THRU 9099-PRODUCE-REPORT-EX.
004880
004890     PERFORM 9900-TERMINATION
004900        THRU 9999-TERMINATION-EX.
004910
004920     STOP RUN.
004930
004940*------------------------------------------------------------------*
004950 1000-INITIALIZATION.
004960*------------------------------------------------------------------*
004970     OPEN    INPUT   RAWDOCS.
004980     IF      NOT WK-C-SUCCESSFUL
004990             PERFORM Y900-ABNORMAL-TERMINATION
005000                THRU Y999-ABNORMAL-TERMINATION-EX
005010     END-IF.
005020
005030     OPEN    INPUT   STATUSIN.
005040     IF      NOT WK-C-SUCCESSFUL
005050             PERFORM Y900-ABNORMAL-TERMINATION
005060                THRU Y999-ABNORMAL-TERMINATION-EX
005070     END-IF.
005080
005090     OPEN    OUTPUT  ITEMOUT.
005100     IF      NOT WK-C-SUCCESSFUL
005110             PERFORM Y900-ABNORMAL-TERMINATION
005120                THRU Y999-ABNORMAL-TERMINATION-EX
005130     END-IF.
005140
005150     OPEN    OUTPUT  DOCVOUT.
005160     IF      NOT WK-C-SUCCESSFUL
005170             PERFORM Y900-ABNORMAL-TERMINATION
005180                THRU Y999-ABNORMAL-TERMINATION-EX
005190     END-IF.
005200
005210     OPEN    OUTPUT  STATOUT.
005220     IF      NOT WK-C-SUCCESSFUL
005230             PERFORM Y900-ABNORMAL-TERMINATION
005240                THRU Y999-ABNORMAL-TERMINATION-EX
005250     END-IF.
005260
005270     OPEN    OUTPUT  ERRLOG.
005280     IF      NOT WK-C-SUCCESSFUL
005290             PERFORM Y900-ABNORMAL-TERMINATION
005300                THRU Y999-ABNORMAL-TERMINATION-EX
005310     END-IF.
005320
005330     OPEN    OUTPUT  RPTOUT.
005340     IF      NOT WK-C-SUCCESSFUL
005350             PERFORM Y900-ABNORMAL-TERMINATION
005360                THRU Y999-ABNORMAL-TERMINATION-EX
005370     END-IF.
005380
005390     PERFORM 1010-GET-RUN-DATE
005400        THRU 1010-GET-RUN-DATE-EX.
005410
005420     PERFORM 1020-LOAD-STATUS-TABLE
005430        THRU 1020-LOAD-STATUS-TABLE-EX
005440           UNTIL WK-C-STATUSIN-EOF.
005450
005460     PERFORM 1030-PRIME-RAWDOCS
005470        THRU 1030-PRIME-RAWDOCS-EX.
005480
005490 1099-INITIALIZATION-EX.
005500     EXIT.
005510
005520*------------------------------------------------------------------*
005530 1010-GET-RUN-DATE.
005540*    SST014 - Y2K REVIEW - CENTURY PREFIX IS FIXED "20" SINCE THE
005550*    SST SUITE WAS NEVER RUN IN THE 1900S ON THIS MACHINE.
005560*------------------------------------------------------------------*
005570     ACCEPT  WK-C-RUN-YMD        FROM DATE.
005580
005590 1010-GET-RUN-DATE-EX.
005600     EXIT.
005610
005620*------------------------------------------------------------------*
005630 1020-LOAD-STATUS-TABLE.
005640*    CARRY EVERY PRIOR-RUN STATUS ENTRY FORWARD TO STATOUT AND
005650*    INTO THE SSTXHSH IN-MEMORY LOOKUP TABLE (SST005/SST017).
005660*------------------------------------------------------------------*
005670     READ    STATUSIN INTO WK-C-STATUS-AREA
005680        AT END
005690             MOVE "Y"            TO    WK-C-STATUSIN-EOF-SW
005700        NOT AT END
005710             PERFORM 1021-CARRY-FORWARD-ENTRY
005720                THRU 1021-CARRY-FORWARD-ENTRY-EX
005730     END-READ.
005740
005750 1020-LOAD-STATUS-TABLE-EX.
005760     EXIT.
005770
005780 1021-CARRY-FORWARD-ENTRY.
005790     WRITE   STATOUT-RECORD      FROM  WK-C-STATUS-AREA.
005800
005810     MOVE    ST-FILE-HASH        TO    XHSH-TE-HASH.
005820     MOVE    ST-STATE-CODE       TO    XHSH-TE-STATE-CODE.
005830     MOVE    ST-DOC-TYPE         TO    XHSH-TE-DOC-TYPE.
005840     MOVE    ST-VERSION          TO    XHSH-TE-VERSION.
005850     MOVE    ST-STATUS           TO    XHSH-TE-STATUS.
005860     MOVE    ST-ROWS             TO    XHSH-TE-ROWS.
005870     MOVE    ST-ERROR            TO    XHSH-TE-ERROR.
005880     MOVE    "T"                 TO    XHSH-FUNCTION.
005890     CALL    "SSTXHSH"           USING WK-C-XHSH-RECORD.
005900
005910 1021-CARRY-FORWARD-ENTRY-EX.
005920     EXIT.
005930
005940*------------------------------------------------------------------*
005950 1030-PRIME-RAWDOCS.
005960*------------------------------------------------------------------*
005970     READ    RAWDOCS INTO WK-C-CUR-ROW-TEXT
005980        AT END
005990             MOVE "Y"            TO    WK-C-RAWDOCS-EOF-SW
006000     END-READ.
006010
006020 1030-PRIME-RAWDOCS-EX.
006030     EXIT.
006040
006050*------------------------------------------------------------------*
006060 2000-PROCESS-ONE-ROW.
006070*    ONE ITERATION FOR THE PRIMED ROW CURRENTLY HELD IN THE FD
006080*    RECORD RAW-DOC-FIELDS.
006090*------------------------------------------------------------------*
006100     PERFORM 2100-CHECK-DOC-BREAK
006110        THRU 2100-CHECK-DOC-BREAK-EX.
006120
006130     PERFORM 2200-BUFFER-CURRENT-ROW
006140        THRU 2200-BUFFER-CURRENT-ROW-EX.
006150
006160     PERFORM 2900-READ-NEXT-RAWDOCS
006170        THRU 2900-READ-NEXT-RAWDOCS-EX.
006180
006190 2099-PROCESS-ONE-ROW-EX.
006200     EXIT.
006210
006220*------------------------------------------------------------------*
006230 2100-CHECK-DOC-BREAK.
006240*------------------------------------------------------------------*
006250     IF      WK-C-FIRST-ROW
006260             MOVE "N"            TO    WK-C-FIRST-ROW-SW
006270             PERFORM 3000-START-DOCUMENT
006280                THRU 3099-START-DOCUMENT-EX
006290     ELSE
006300     IF      RAW-STATE-CODE NOT = WK-C-DOC-STATE
006310             OR RAW-DOC-TYPE NOT = WK-C-DOC-DOCTYPE
006320             OR RAW-VERSION NOT = WK-C-DOC-RAWVER
006330             PERFORM 5000-END-DOCUMENT
006340                THRU 5099-END-DOCUMENT-EX
006350             PERFORM 3000-START-DOCUMENT
006360                THRU 3099-START-DOCUMENT-EX
006370     END-IF.
006380
006390 2100-CHECK-DOC-BREAK-EX.
006400     EXIT.
006410
006420*------------------------------------------------------------------*
006430 3000-START-DOCUMENT.
006440*------------------------------------------------------------------*
006450     MOVE    RAW-STATE-CODE      TO    WK-C-DOC-STATE.
006460     MOVE    RAW-DOC-TYPE        TO    WK-C-DOC-DOCTYPE.
006470     MOVE    RAW-VERSION         TO    WK-C-DOC-RAWVER.
006480     MOVE    ZERO                TO    WK-N-BUFFER-COUNT.
006490
006500 3099-START-DOCUMENT-EX.
006510     EXIT.
006520
006530*------------------------------------------------------------------*
006540 2200-BUFFER-CURRENT-ROW.
006550*    SST021 - BUFFER THE ROW AND FOLD IT INTO THE RUNNING CONTENT
006560*    HASH - NOTHING IS LOADED UNTIL THE DOCUMENT IS COMPLETE.
006570*------------------------------------------------------------------*
006580     IF      WK-N-BUFFER-COUNT < WK-N-BUFFER-MAX
006590             ADD 1               TO    WK-N-BUFFER-COUNT
006600             MOVE RAW-DOC-TEXT   TO    WK-T-DOC-ROW (WK-N-BUFFER-COUNT)
006610     ELSE
006620             DISPLAY "SSTLOAD - DOCUMENT BUFFER FULL, ROW DROPPED"
006630     END-IF.
006640
006650     MOVE    RAW-DOC-TEXT        TO    XHSH-ROW-TEXT.
006660     MOVE    "A"                 TO    XHSH-FUNCTION.
006670     CALL    "SSTXHSH"           USING WK-C-XHSH-RECORD.
006680
006690 2200-BUFFER-CURRENT-ROW-EX.
006700     EXIT.
006710
006720*------------------------------------------------------------------*
006730 2900-READ-NEXT-RAWDOCS.
006740*------------------------------------------------------------------*
006750     READ    RAWDOCS INTO WK-C-CUR-ROW-TEXT
006760        AT END
006770             MOVE "Y"            TO    WK-C-RAWDOCS-EOF-SW
006780     END-READ.
006790
006800 2900-READ-NEXT-RAWDOCS-EX.
006810     EXIT.
006820
006830*------------------------------------------------------------------*
006840 5000-END-DOCUMENT.
006850*    FLUSH THE DOCUMENT CURRENTLY HELD IN WK-T-DOC-BUFFER-AREA -
006860*    FINALIZE THE HASH, VALIDATE THE VERSION, THEN DECIDE SKIP
006870*    OR LOAD (SST017/SST021).
006880*------------------------------------------------------------------*
006890     MOVE    "F"                 TO    XHSH-FUNCTION.
006900     CALL    "SSTXHSH"           USING WK-C-XHSH-RECORD.
006910     MOVE    XHSH-HASH-OUT       TO    WK-C-DOC-HASH.
006920
006930     MOVE    WK-C-DOC-STATE      TO    XVER-STATE-CODE.
006940     MOVE    WK-C-DOC-RAWVER     TO    XVER-RAW-VERSION.
006950     CALL    "SSTXVER"           USING WK-C-XVER-RECORD.
006960     MOVE    XVER-VALID-VERSION  TO    WK-C-DOC-VERSION.
006970
006980     MOVE    "K"                 TO    XHSH-FUNCTION.
006990     CALL    "SSTXHSH"           USING WK-C-XHSH-RECORD.
007000
007010     IF      XHSH-WAS-FOUND
007020             PERFORM 5100-SKIP-DOCUMENT
007030                THRU 5100-SKIP-DOCUMENT-EX
007040     ELSE
007050             PERFORM 5200-LOAD-DOCUMENT
007060                THRU 5200-LOAD-DOCUMENT-EX
007070     END-IF.
007080
007090 5099-END-DOCUMENT-EX.
007100     EXIT.
007110
007120*------------------------------------------------------------------*
007130 5100-SKIP-DOCUMENT.
007140*------------------------------------------------------------------*
007150     MOVE    SPACES              TO    WK-C-STATUS-AREA.
007160     MOVE    WK-C-DOC-HASH       TO    ST-FILE-HASH.
007170     MOVE    WK-C-DOC-STATE      TO    ST-STATE-CODE.
007180     MOVE    WK-C-DOC-DOCTYPE    TO    ST-DOC-TYPE.
007190     MOVE    WK-C-DOC-VERSION    TO    ST-VERSION.
007200     SET     ST-SKIPPED          TO    TRUE.
007210     MOVE    ZERO                TO    ST-ROWS.
007220     MOVE    "DUPLICATE FILE CONTENT - PREVIOUSLY LOADED"
007230                                 TO    ST-ERROR.
007240     WRITE   STATOUT-RECORD      FROM  WK-C-STATUS-AREA.
007250     ADD     1                   TO    WK-N-DOCS-SKIPPED.
007260
007270 5100-SKIP-DOCUMENT-EX.
007280     EXIT.
007290
007300*------------------------------------------------------------------*
007310 5200-LOAD-DOCUMENT.
007320*------------------------------------------------------------------*
007330     ADD     1                   TO    WK-N-NEXT-DVID.
007340
007350     MOVE    SPACES              TO    WK-C-STATUS-AREA.
007360     MOVE    WK-C-DOC-HASH       TO    ST-FILE-HASH.
007370     MOVE    WK-C-DOC-STATE      TO    ST-STATE-CODE.
007380     MOVE    WK-C-DOC-DOCTYPE    TO    ST-DOC-TYPE.
007390     MOVE    WK-C-DOC-VERSION    TO    ST-VERSION.
007400     SET     ST-STARTED          TO    TRUE.
007410     MOVE    ZERO                TO    ST-ROWS.
007420     MOVE    SPACES              TO    ST-ERROR.
007430     WRITE   STATOUT-RECORD      FROM  WK-C-STATUS-AREA.
007440
007450     MOVE    "R"                 TO    VLOD-FUNCTION.
007460     CALL    "SSTVLOD"           USING WK-C-VLOD-RECORD.
007470     MOVE    "R"                 TO    VTAP-FUNCTION.
007480     CALL    "SSTVTAP"           USING WK-C-VTAP-RECORD.
007490
007500*    DOCUMENT EFFECTIVE DATE IS PARSED ONCE, FROM THE FIRST
007510*    BUFFERED ROW, AND SHARED BY EVERY ITEM OF THIS DOCUMENT.
007520     MOVE    WK-T-DOC-ROW (1)    TO    WK-C-CUR-ROW-TEXT.
007530     MOVE    CUR-EFFECTIVE-DATE  TO    XNRM-INPUT-TEXT.
007540     MOVE    "D"                 TO    XNRM-FUNCTION.
007550     CALL    "SSTXNRM"           USING WK-C-XNRM-RECORD.
007560     MOVE    XNRM-OUTPUT-DATE    TO    WK-N-DOC-EFF-DATE.
007570
007580     MOVE    ZERO                TO    WK-N-ITEM-COUNT
007590                                        WK-N-ERROR-COUNT
007600                                        WK-N-ROWS-SUBMITTED.
007610
007620     PERFORM 5300-PROCESS-BUFFERED-ROWS
007630        THRU 5300-PROCESS-BUFFERED-ROWS-EX
007640           VARYING WK-N-BUFIDX FROM 1 BY 1
007650              UNTIL WK-N-BUFIDX > WK-N-BUFFER-COUNT.
007660
007670     PERFORM 5400-CHECK-ERROR-RATE
007680        THRU 5400-CHECK-ERROR-RATE-EX.
007690
007700 5200-LOAD-DOCUMENT-EX.
007710     EXIT.
007720
007730*------------------------------------------------------------------*
007740 5300-PROCESS-BUFFERED-ROWS.
007750*------------------------------------------------------------------*
007760     MOVE    WK-T-DOC-ROW (WK-N-BUFIDX)
007770                                 TO    WK-C-CUR-ROW-TEXT.
007780     MOVE    SPACES              TO    SSTITM-RECORD.
007790
007800     PERFORM 5310-ROUTE-ROW-BY-TYPE
007810        THRU 5310-ROUTE-ROW-BY-TYPE-EX.
007820
007830 5300-PROCESS-BUFFERED-ROWS-EX.
007840     EXIT.
007850
007860*------------------------------------------------------------------*
007870 5310-ROUTE-ROW-BY-TYPE.
007880*------------------------------------------------------------------*
007890     IF      WK-C-DOC-DOCTYPE = "LOD"
007900             PERFORM 5320-PROCESS-LOD-ROW
007910                THRU 5320-PROCESS-LOD-ROW-EX
007920     ELSE
007930     IF      WK-C-DOC-DOCTYPE = "CERT"
007940             PERFORM 5330-PROCESS-CERT-ROW
007950                THRU 5330-PROCESS-CERT-ROW-EX
007960     ELSE
007970     IF      WK-C-DOC-DOCTYPE = "TAP"
007980             PERFORM 5340-PROCESS-TAP-ROW
007990                THRU 5340-PROCESS-TAP-ROW-EX.
008000
008010 5310-ROUTE-ROW-BY-TYPE-EX.
008020     EXIT.
008030
008040*------------------------------------------------------------------*
008050 5320-PROCESS-LOD-ROW.
008060*------------------------------------------------------------------*
008070     MOVE    WK-C-DOC-RAWVER     TO    VLOD-VERSION-IN.
008080     MOVE    CUR-SECTION-TAG     TO    VLOD-SECTION-TAG-IN.
008090     MOVE    CUR-CODE            TO    VLOD-CODE-IN.
008100     MOVE    CUR-TREATMENT       TO    VLOD-TREATMENT-IN.
008110     MOVE    CUR-THRESHOLD       TO    VLOD-THRESHOLD-IN.
008120     MOVE    "C"                 TO    VLOD-FUNCTION.
008130     CALL    "SSTVLOD"           USING WK-C-VLOD-RECORD.
008140
008150     IF      VLOD-ITEM-TYPE-OUT = SPACES
008160             GO TO 5320-PROCESS-LOD-ROW-EX.
008170
008180     MOVE    WK-N-NEXT-DVID      TO    ITM-DOC-VERSION-ID.
008190     MOVE    WK-C-DOC-STATE      TO    ITM-STATE-CODE.
008200     MOVE    VLOD-ITEM-TYPE-OUT  TO    ITM-ITEM-TYPE.
008210     MOVE    CUR-CODE            TO    ITM-CODE.
008220     MOVE    CUR-GROUP           TO    ITM-GROUP-NAME.
008230     MOVE    CUR-DESCRIPTION     TO    ITM-DESCRIPTION.
008240     MOVE    VLOD-TAXABLE-OUT    TO    ITM-TAXABLE.
008250     MOVE    VLOD-EXEMPT-OUT     TO    ITM-EXEMPT.
008260     MOVE    VLOD-INCLUDED-OUT   TO    ITM-INCLUDED.
008270     MOVE    VLOD-EXCLUDED-OUT   TO    ITM-EXCLUDED.
008280     MOVE    SPACE               TO    ITM-COMPLIANCE-MET.
008290     MOVE    SPACES              TO    ITM-ANSWER.
008300     MOVE    VLOD-THRESHOLD-OUT  TO    ITM-THRESHOLD.
008310     MOVE    CUR-CITATION        TO    ITM-CITATION.
008320     MOVE    CUR-NOTES           TO    ITM-NOTES.
008330     MOVE    WK-N-DOC-EFF-DATE   TO    ITM-EFFECTIVE-DATE.
008340     MOVE    VLOD-THRESHOLD-ERR-SW
008350                                 TO    WK-C-ROW-THRESHOLD-ERR-SW.
008360
008370     PERFORM 5350-VALIDATE-AND-WRITE-ITEM
008380        THRU 5350-VALIDATE-AND-WRITE-ITEM-EX.
008390
008400 5320-PROCESS-LOD-ROW-EX.
008410     EXIT.
008420
008430*------------------------------------------------------------------*
008440 5330-PROCESS-CERT-ROW.
008450*------------------------------------------------------------------*
008460     MOVE    CUR-DESCRIPTION     TO    VCRT-RAW-DESCRIPTION.
008470     MOVE    CUR-ANSWER          TO    VCRT-RAW-ANSWER.
008480     CALL    "SSTVCRT"           USING WK-C-VCRT-RECORD.
008490
008500     IF      VCRT-DROP-ROW
008510             GO TO 5330-PROCESS-CERT-ROW-EX.
008520
008530     MOVE    WK-N-NEXT-DVID      TO    ITM-DOC-VERSION-ID.
008540     MOVE    WK-C-DOC-STATE      TO    ITM-STATE-CODE.
008550     MOVE    "CI"                TO    ITM-ITEM-TYPE.
008560     MOVE    CUR-CODE            TO    ITM-CODE.
008570     MOVE    SPACES              TO    ITM-GROUP-NAME.
008580     MOVE    CUR-DESCRIPTION     TO    ITM-DESCRIPTION.
008590     MOVE    SPACE               TO    ITM-TAXABLE
008600                                        ITM-EXEMPT
008610                                        ITM-INCLUDED
008620                                        ITM-EXCLUDED.
008630     MOVE    VCRT-COMPLIANCE-OUT TO    ITM-COMPLIANCE-MET.
008640     MOVE    VCRT-ANSWER-OUT     TO    ITM-ANSWER.
008650     MOVE    ZERO                TO    ITM-THRESHOLD.
008660     MOVE    CUR-CITATION        TO    ITM-CITATION.
008670     MOVE    CUR-NOTES           TO    ITM-NOTES.
008680     MOVE    WK-N-DOC-EFF-DATE   TO    ITM-EFFECTIVE-DATE.
008690     MOVE    "N"                 TO    WK-C-ROW-THRESHOLD-ERR-SW.
008700
008710     PERFORM 5350-VALIDATE-AND-WRITE-ITEM
008720        THRU 5350-VALIDATE-AND-WRITE-ITEM-EX.
008730
008740 5330-PROCESS-CERT-ROW-EX.
008750     EXIT.
008760
008770*------------------------------------------------------------------*
008780 5340-PROCESS-TAP-ROW.
008790*------------------------------------------------------------------*
008800     MOVE    CUR-CODE            TO    VTAP-RAW-CODE.
008810     MOVE    CUR-GROUP           TO    VTAP-RAW-GROUP.
008820     MOVE    CUR-DESCRIPTION     TO    VTAP-RAW-DESCRIPTION.
008830     MOVE    "P"                 TO    VTAP-FUNCTION.
008840     CALL    "SSTVTAP"           USING WK-C-VTAP-RECORD.
008850
008860     IF      VTAP-ROW-IS-GROUP OR VTAP-ROW-IS-DROP
008870             GO TO 5340-PROCESS-TAP-ROW-EX.
008880
008890     MOVE    WK-N-NEXT-DVID      TO    ITM-DOC-VERSION-ID.
008900     MOVE    WK-C-DOC-STATE      TO    ITM-STATE-CODE.
008910     MOVE    "TP"                TO    ITM-ITEM-TYPE.
008920     MOVE    VTAP-QNO-CHARS      TO    ITM-CODE.
008930     MOVE    VTAP-GROUP-OUT      TO    ITM-GROUP-NAME.
008940     MOVE    CUR-DESCRIPTION     TO    ITM-DESCRIPTION.
008950     MOVE    SPACE               TO    ITM-TAXABLE
008960                                        ITM-EXEMPT
008970                                        ITM-INCLUDED
008980                                        ITM-EXCLUDED
008990                                        ITM-COMPLIANCE-MET.
009000     MOVE    CUR-ANSWER          TO    ITM-ANSWER.
009010     MOVE    ZERO                TO    ITM-THRESHOLD.
009020     MOVE    CUR-CITATION        TO    ITM-CITATION.
009030     MOVE    CUR-NOTES           TO    ITM-NOTES.
009040     MOVE    WK-N-DOC-EFF-DATE   TO    ITM-EFFECTIVE-DATE.
009050     MOVE    "N"                 TO    WK-C-ROW-THRESHOLD-ERR-SW.
009060
009070     PERFORM 5350-VALIDATE-AND-WRITE-ITEM
009080        THRU 5350-VALIDATE-AND-WRITE-ITEM-EX.
009090
009100 5340-PROCESS-TAP-ROW-EX.
009110     EXIT.
009120
009130*------------------------------------------------------------------*
009140 5350-VALIDATE-AND-WRITE-ITEM.
009150*    SST010 - SCHEMA-VALIDATE THE ITEM JUST BUILT.  A BLOCKING
009160*    ERROR GOES TO ERRLOG, NOT ITEMOUT.  THE ERROR-RATE DIVISOR
009170*    (SST013) COUNTS ONLY ROWS THAT REACH THIS PARAGRAPH.
009180*------------------------------------------------------------------*
009190     ADD     1                   TO    WK-N-ROWS-SUBMITTED.
009200
009210     MOVE    ITM-ITEM-TYPE       TO    VSCH-ITEM-TYPE.
009220     MOVE    ITM-CODE            TO    VSCH-CODE.
009230     MOVE    ITM-DESCRIPTION     TO    VSCH-DESCRIPTION.
009240     MOVE    ITM-GROUP-NAME      TO    VSCH-GROUP-NAME.
009250     MOVE    ITM-TAXABLE         TO    VSCH-TAXABLE.
009260     MOVE    ITM-EXEMPT          TO    VSCH-EXEMPT.
009270     MOVE    ITM-ANSWER          TO    VSCH-ANSWER.
009280     MOVE    WK-C-ROW-THRESHOLD-ERR-SW
009290                                 TO    VSCH-THRESHOLD-ERR-SW.
009300     CALL    "SSTVSCH"           USING WK-C-VSCH-RECORD.
009310
009320     IF      VSCH-ERROR-OUT NOT = SPACES
009330             PERFORM 5370-WRITE-ERROR
009340                THRU 5370-WRITE-ERROR-EX
009350             GO TO 5350-VALIDATE-AND-WRITE-ITEM-EX.
009360
009370     IF      VSCH-HAS-WARNING
009380             ADD 1               TO    WK-N-SCHEMA-WARNINGS
009390             MOVE WK-N-BUFIDX    TO    ERR-ROW-NO
009400             MOVE "SCHEMA WARNING - ROW LOADED WITH WARNING"
009410                                 TO    ERR-MESSAGE
009420             WRITE ERRLOG-RECORD
009430     END-IF.
009440
009450     WRITE   WK-C-ITEMOUT-RECORD.
009460
009470     ADD     1                   TO    WK-N-ITEM-COUNT
009480                                        WK-N-TOTAL-ITEMS.
009490
009500     IF      WK-C-DOC-DOCTYPE = "LOD"
009510             ADD 1               TO    WK-N-ITEMS-LOD
009520     ELSE
009530     IF      WK-C-DOC-DOCTYPE = "CERT"
009540             ADD 1               TO    WK-N-ITEMS-CERT
009550     ELSE
009560     IF      WK-C-DOC-DOCTYPE = "TAP"
009570             ADD 1               TO    WK-N-ITEMS-TAP.
009580
009590     PERFORM 5380-ADD-STATE-TOTAL
009600        THRU 5380-ADD-STATE-TOTAL-EX.
009610
009620 5350-VALIDATE-AND-WRITE-ITEM-EX.
009630     EXIT.
009640
009650*------------------------------------------------------------------*
009660 5370-WRITE-ERROR.
009670*------------------------------------------------------------------*
009680     ADD     1                   TO    WK-N-ERROR-COUNT.
009690     MOVE    WK-N-BUFIDX         TO    ERR-ROW-NO.
009700     MOVE    VSCH-ERROR-OUT      TO    ERR-MESSAGE.
009710     WRITE   ERRLOG-RECORD.
009720
009730 5370-WRITE-ERROR-EX.
009740     EXIT.
009750
009760*------------------------------------------------------------------*
009770 5380-ADD-STATE-TOTAL.
009780*    SST031 - ACCUMULATE THE SECTION 3 ITEMS-BY-STATE TOTAL FOR
009790*    THE STATE OF THE ITEM JUST WRITTEN.
009800*------------------------------------------------------------------*
009810     SET     WK-X-STATE          TO    1.
009820     SEARCH  WK-T-STATE-ENTRY
009830        AT END
009840             IF WK-N-STATE-TAB-COUNT < WK-N-STATE-TAB-MAX
009850                ADD 1            TO    WK-N-STATE-TAB-COUNT
009860                SET WK-X-STATE   TO    WK-N-STATE-TAB-COUNT
009870                MOVE WK-C-DOC-STATE
009880                                 TO    WK-T-STATE-CODE (WK-X-STATE)
009890                MOVE 1           TO    WK-T-STATE-COUNT (WK-X-STATE)
009900             ELSE
009910                DISPLAY "SSTLOAD - STATE TOTALS TABLE FULL"
009920             END-IF
009930        WHEN WK-T-STATE-CODE (WK-X-STATE) = WK-C-DOC-STATE
009940             ADD 1               TO    WK-T-STATE-COUNT (WK-X-STATE)
009950     END-SEARCH.
009960
009970 5380-ADD-STATE-TOTAL-EX.
009980     EXIT.
009990
010000*------------------------------------------------------------------*
010010 5400-CHECK-ERROR-RATE.
010020*    SST013 - ERROR ROWS OVER 10 PERCENT OF ROWS SUBMITTED TO
010030*    NORMALIZATION FAILS THE DOCUMENT.  EXACTLY 10 PERCENT DOES
010040*    NOT ABORT - "ERRORCOUNT * 10 > SUBMITTED" AVOIDS DIVISION.
010050*------------------------------------------------------------------*
010060     IF      WK-N-ROWS-SUBMITTED > ZERO
010070             AND WK-N-ERROR-COUNT * 10 > WK-N-ROWS-SUBMITTED
010080             PERFORM 5410-FAIL-DOCUMENT
010090                THRU 5410-FAIL-DOCUMENT-EX
010100     ELSE
010110             PERFORM 5420-COMPLETE-DOCUMENT
010120                THRU 5420-COMPLETE-DOCUMENT-EX
010130     END-IF.
010140
010150 5400-CHECK-ERROR-RATE-EX.
010160     EXIT.
010170
010180*------------------------------------------------------------------*
010190 5410-FAIL-DOCUMENT.
010200*------------------------------------------------------------------*
010210     MOVE    SPACES              TO    WK-C-STATUS-AREA.
010220     MOVE    WK-C-DOC-HASH       TO    ST-FILE-HASH.
010230     MOVE    WK-C-DOC-STATE      TO    ST-STATE-CODE.
010240     MOVE    WK-C-DOC-DOCTYPE    TO    ST-DOC-TYPE.
010250     MOVE    WK-C-DOC-VERSION    TO    ST-VERSION.
010260     SET     ST-FAILED           TO    TRUE.
010270     MOVE    WK-N-ITEM-COUNT     TO    ST-ROWS.
010280     MOVE    "ERROR-RATE EXCEEDED THRESHOLD"
010290                                 TO    ST-ERROR.
010300     WRITE   STATOUT-RECORD      FROM  WK-C-STATUS-AREA.
010310     ADD     1                   TO    WK-N-DOCS-FAILED.
010320
010330     MOVE    WK-C-DOC-HASH       TO    XHSH-TE-HASH.
010340     MOVE    WK-C-DOC-STATE      TO    XHSH-TE-STATE-CODE.
010350     MOVE    WK-C-DOC-DOCTYPE    TO    XHSH-TE-DOC-TYPE.
010360     MOVE    WK-C-DOC-VERSION    TO    XHSH-TE-VERSION.
010370     MOVE    "FAILED"            TO    XHSH-TE-STATUS.
010380     MOVE    WK-N-ITEM-COUNT     TO    XHSH-TE-ROWS.
010390     MOVE    ST-ERROR            TO    XHSH-TE-ERROR.
010400     MOVE    "I"                 TO    XHSH-FUNCTION.
010410     CALL    "SSTXHSH"           USING WK-C-XHSH-RECORD.
010420
010430 5410-FAIL-DOCUMENT-EX.
010440     EXIT.
010450
010460*------------------------------------------------------------------*
010470 5420-COMPLETE-DOCUMENT.
010480*------------------------------------------------------------------*
010490     MOVE    WK-N-NEXT-DVID      TO    DV-ID.
010500     MOVE    WK-C-DOC-STATE      TO    DV-STATE-CODE.
010510     MOVE    WK-C-DOC-DOCTYPE    TO    DV-DOC-TYPE.
010520     MOVE    WK-C-DOC-VERSION    TO    DV-VERSION.
010530     MOVE    WK-N-DOC-EFF-DATE   TO    DV-EFFECTIVE-DATE.
010540     MOVE    WK-N-ITEM-COUNT     TO    DV-ITEM-COUNT.
010550     WRITE   WK-SSTDVC.
010560
010570     MOVE    SPACES              TO    WK-C-STATUS-AREA.
010580     MOVE    WK-C-DOC-HASH       TO    ST-FILE-HASH.
010590     MOVE    WK-C-DOC-STATE      TO    ST-STATE-CODE.
010600     MOVE    WK-C-DOC-DOCTYPE    TO    ST-DOC-TYPE.
010610     MOVE    WK-C-DOC-VERSION    TO    ST-VERSION.
010620     SET     ST-COMPLETED        TO    TRUE.
010630     MOVE    WK-N-ITEM-COUNT     TO    ST-ROWS.
010640     MOVE    SPACES              TO    ST-ERROR.
010650     WRITE   STATOUT-RECORD      FROM  WK-C-STATUS-AREA.
010660     ADD     1                   TO    WK-N-DOCS-COMPLETED.
010670
010680     MOVE    WK-C-DOC-HASH       TO    XHSH-TE-HASH.
010690     MOVE    WK-C-DOC-STATE      TO    XHSH-TE-STATE-CODE.
010700     MOVE    WK-C-DOC-DOCTYPE    TO    XHSH-TE-DOC-TYPE.
010710     MOVE    WK-C-DOC-VERSION    TO    XHSH-TE-VERSION.
010720     MOVE    "COMPLETED"         TO    XHSH-TE-STATUS.
010730     MOVE    WK-N-ITEM-COUNT     TO    XHSH-TE-ROWS.
010740     MOVE    SPACES              TO    XHSH-TE-ERROR.
010750     MOVE    "I"                 TO    XHSH-FUNCTION.
010760     CALL    "SSTXHSH"           USING WK-C-XHSH-RECORD.
010770
010780     PERFORM 6000-CHECK-VERSION-SEQUENCE
010790        THRU 6099-CHECK-VERSION-SEQUENCE-EX.
010800
010810     MOVE    WK-C-DOC-STATE      TO    WK-C-PRIOR-STATE.
010820     MOVE    WK-C-DOC-DOCTYPE    TO    WK-C-PRIOR-DOCTYPE.
010830     MOVE    WK-C-DOC-VERSION    TO    WK-C-PRIOR-VERSION.
010840     MOVE    "Y"                 TO    WK-C-PRIOR-VALID-SW.
010850
010860 5420-COMPLETE-DOCUMENT-EX.
010870     EXIT.
010880
010890*------------------------------------------------------------------*
010900 6000-CHECK-VERSION-SEQUENCE.
010910*    SST012 - COMPARE THIS COMPLETED VERSION WITH THE PRIOR
010920*    COMPLETED VERSION OF THE SAME STATE AND DOC TYPE.  RAWDOCS
010930*    IS PRE-SORTED BY STATE/DOC TYPE/VERSION SO CONSECUTIVE
010940*    COMPLETIONS OF THE SAME PAIR ARE ALSO IN EFFECTIVE-DATE
010950*    ORDER.
010960*------------------------------------------------------------------*
010970     IF      WK-C-PRIOR-VALID
010980             AND WK-C-DOC-STATE = WK-C-PRIOR-STATE
010990             AND WK-C-DOC-DOCTYPE = WK-C-PRIOR-DOCTYPE
011000             MOVE WK-C-PRIOR-VERSION TO VSEQ-VERSION-1
011010             MOVE WK-C-DOC-VERSION   TO VSEQ-VERSION-2
011020             CALL "SSTVSEQ"      USING WK-C-VSEQ-RECORD
011030             IF VSEQ-NOT-SEQUENTIAL
011040                ADD 1            TO    WK-N-SEQUENCE-WARNINGS
011050                MOVE ZERO        TO    ERR-ROW-NO
011060                MOVE "VERSION SEQUENCE WARNING - NOT SEQUENTIAL"
011070                                 TO    ERR-MESSAGE
011080                WRITE ERRLOG-RECORD
011090             END-IF
011100     END-IF.
011110
011120 6099-CHECK-VERSION-SEQUENCE-EX.
011130     EXIT.
011140
011150*------------------------------------------------------------------*
011160 9000-PRODUCE-REPORT.
011170*    SST024/SST031/SST044 - PRINT THE LOAD SUMMARY REPORT.
011180*------------------------------------------------------------------*
011190     MOVE    WK-N-RUN-DATE       TO    XRPT-RUN-DATE.
011200     MOVE    "H"                 TO    XRPT-FUNCTION.
011210     CALL    "SSTXRPT"           USING WK-C-XRPT-RECORD.
011220     MOVE    XRPT-LINE-OUT       TO    RPTOUT-RECORD.
011230     WRITE   RPTOUT-RECORD.
011240
011250     PERFORM 9020-PRINT-STATUS-SECTION
011260        THRU 9020-PRINT-STATUS-SECTION-EX.
011270     PERFORM 9030-PRINT-DOCTYPE-SECTION
011280        THRU 9030-PRINT-DOCTYPE-SECTION-EX.
011290     PERFORM 9040-PRINT-STATE-SECTION
011300        THRU 9040-PRINT-STATE-SECTION-EX.
011310     PERFORM 9050-PRINT-WARNING-SECTION
011320        THRU 9050-PRINT-WARNING-SECTION-EX.
011330
011340 9099-PRODUCE-REPORT-EX.
011350     EXIT.
011360
011370*------------------------------------------------------------------*
011380 9020-PRINT-STATUS-SECTION.
011390*------------------------------------------------------------------*
011400     MOVE    "DOCUMENTS COMPLETED" TO  XRPT-LABEL-1.
011410     MOVE    WK-N-DOCS-COMPLETED TO    XRPT-COUNT-1.
011420     MOVE    "S"                 TO    XRPT-FUNCTION.
011430     CALL    "SSTXRPT"           USING WK-C-XRPT-RECORD.
011440     MOVE    XRPT-LINE-OUT       TO    RPTOUT-RECORD.
011450     WRITE   RPTOUT-RECORD.
011460
011470     MOVE    "DOCUMENTS FAILED"  TO    XRPT-LABEL-1.
011480     MOVE    WK-N-DOCS-FAILED    TO    XRPT-COUNT-1.
011490     MOVE    "S"                 TO    XRPT-FUNCTION.
011500     CALL    "SSTXRPT"           USING WK-C-XRPT-RECORD.
011510     MOVE    XRPT-LINE-OUT       TO    RPTOUT-RECORD.
011520     WRITE   RPTOUT-RECORD.
011530
011540     MOVE    "DOCUMENTS SKIPPED" TO    XRPT-LABEL-1.
011550     MOVE    WK-N-DOCS-SKIPPED   TO    XRPT-COUNT-1.
011560     MOVE    "S"                 TO    XRPT-FUNCTION.
011570     CALL    "SSTXRPT"           USING WK-C-XRPT-RECORD.
011580     MOVE    XRPT-LINE-OUT       TO    RPTOUT-RECORD.
011590     WRITE   RPTOUT-RECORD.
011600
011610 9020-PRINT-STATUS-SECTION-EX.
011620     EXIT.
011630
011640*------------------------------------------------------------------*
011650 9030-PRINT-DOCTYPE-SECTION.
011660*------------------------------------------------------------------*
011670     MOVE    "ITEMS - LOD"       TO    XRPT-LABEL-1.
011680     MOVE    WK-N-ITEMS-LOD      TO    XRPT-COUNT-1.
011690     MOVE    "T"                 TO    XRPT-FUNCTION.
011700     CALL    "SSTXRPT"           USING WK-C-XRPT-RECORD.
011710     MOVE    XRPT-LINE-OUT       TO    RPTOUT-RECORD.
011720     WRITE   RPTOUT-RECORD.
011730
011740     MOVE    "ITEMS - CERT"      TO    XRPT-LABEL-1.
011750     MOVE    WK-N-ITEMS-CERT     TO    XRPT-COUNT-1.
011760     MOVE    "T"                 TO    XRPT-FUNCTION.
011770     CALL    "SSTXRPT"           USING WK-C-XRPT-RECORD.
011780     MOVE    XRPT-LINE-OUT       TO    RPTOUT-RECORD.
011790     WRITE   RPTOUT-RECORD.
011800
011810     MOVE    "ITEMS - TAP"       TO    XRPT-LABEL-1.
011820     MOVE    WK-N-ITEMS-TAP      TO    XRPT-COUNT-1.
011830     MOVE    "T"                 TO    XRPT-FUNCTION.
011840     CALL    "SSTXRPT"           USING WK-C-XRPT-RECORD.
011850     MOVE    XRPT-LINE-OUT       TO    RPTOUT-RECORD.
011860     WRITE   RPTOUT-RECORD.
011870
011880 9030-PRINT-DOCTYPE-SECTION-EX.
011890     EXIT.
011900
011910*------------------------------------------------------------------*
011920 9040-PRINT-STATE-SECTION.
011930*------------------------------------------------------------------*
011940     PERFORM 9041-PRINT-ONE-STATE
011950        THRU 9041-PRINT-ONE-STATE-EX
011960           VARYING WK-X-STATE FROM 1 BY 1
011970              UNTIL WK-X-STATE > WK-N-STATE-TAB-COUNT.
011980
011990     MOVE    WK-N-TOTAL-ITEMS    TO    XRPT-COUNT-1.
012000     MOVE    "G"                 TO    XRPT-FUNCTION.
012010     CALL    "SSTXRPT"           USING WK-C-XRPT-RECORD.
012020     MOVE    XRPT-LINE-OUT       TO    RPTOUT-RECORD.
012030     WRITE   RPTOUT-RECORD.
012040
012050 9040-PRINT-STATE-SECTION-EX.
012060     EXIT.
012070
012080 9041-PRINT-ONE-STATE.
012090     MOVE    SPACES              TO    WK-C-STATE-LABEL.
012100     STRING  "ITEMS - "          DELIMITED BY SIZE
012110             WK-T-STATE-CODE (WK-X-STATE) DELIMITED BY SIZE
012120             INTO WK-C-STATE-LABEL.
012130     MOVE    WK-C-STATE-LABEL    TO    XRPT-LABEL-1.
012140     MOVE    WK-T-STATE-COUNT (WK-X-STATE) TO XRPT-COUNT-1.
012150     MOVE    "C"                 TO    XRPT-FUNCTION.
012160     CALL    "SSTXRPT"           USING WK-C-XRPT-RECORD.
012170     MOVE    XRPT-LINE-OUT       TO    RPTOUT-RECORD.
012180     WRITE   RPTOUT-RECORD.
012190
012200 9041-PRINT-ONE-STATE-EX.
012210     EXIT.
012220
012230*------------------------------------------------------------------*
012240 9050-PRINT-WARNING-SECTION.
012250*------------------------------------------------------------------*
012260     MOVE    "SCHEMA WARNINGS"   TO    XRPT-LABEL-1.
012270     MOVE    WK-N-SCHEMA-WARNINGS TO   XRPT-COUNT-1.
012280     MOVE    "VERSION SEQUENCE WARNINGS" TO XRPT-LABEL-2.
012290     MOVE    WK-N-SEQUENCE-WARNINGS TO  XRPT-COUNT-2.
012300     MOVE    "W"                 TO    XRPT-FUNCTION.
012310     CALL    "SSTXRPT"           USING WK-C-XRPT-RECORD.
012320     MOVE    XRPT-LINE-OUT       TO    RPTOUT-RECORD.
012330     WRITE   RPTOUT-RECORD.
012340
012350 9050-PRINT-WARNING-SECTION-EX.
012360     EXIT.
012370
012380*------------------------------------------------------------------*
012390 9900-TERMINATION.
012400*------------------------------------------------------------------*
012410     CLOSE   RAWDOCS STATUSIN ITEMOUT DOCVOUT STATOUT ERRLOG
012420             RPTOUT.
012430
012440 9999-TERMINATION-EX.
012450     EXIT.
012460
012470*------------------------------------------------------------------*
012480 Y900-ABNORMAL-TERMINATION.
012490*    A FILE COULD NOT BE OPENED - DISPLAY THE STATUS AND GO DOWN.
012500*------------------------------------------------------------------*
012510     DISPLAY "SSTLOAD - FILE OPEN ERROR, STATUS=" WK-C-FILE-STATUS.
012520     MOVE    "Y"                 TO    WK-C-ABEND-SW.
012530     STOP RUN.
012540
012550 Y999-ABNORMAL-TERMINATION-EX.
012560     EXIT.
012570
012580******************************************************************
012590*************** END OF PROGRAM SOURCE - SSTLOAD ****************
012600******************************************************************
