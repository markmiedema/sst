000100*****************************************************************
000110* SSTRPT.cpybk
000120* WORKING STORAGE FORMATS FOR THE SST DOCUMENT LOAD SUMMARY
000130* REPORT PRINT LINE. USED BY SSTXRPT ONLY.
000140*****************************************************************
000150* MODIFICATION HISTORY                                          *
000160*****************************************************************
000170* TAG    DATE     DEV    DESCRIPTION                             *
000180*------- -------- ------ --------------------------------------- *
000190* SST001  12/06/86 RTH    INITIAL VERSION                        *
000200*---------------------------------------------------------------*
000210* SST014  02/09/99 PMO    Y2K REVIEW - RPT-HDR-DATE CARRIES A     *
000220*                         4-DIGIT YEAR, NO CHANGE REQUIRED        *
000230*---------------------------------------------------------------*
000240* SST044  11/01/17 DLM    - SST 2017 Q1 RELEASE                  *
000250*                         - REQUEST# 52201                        *
000260*                         - ADD RPT-WARNING-VIEW FOR SECTION 5    *
000270*---------------------------------------------------------------*
000280 01 WK-C-SSTRPT.
000290     05 SST-RPT-LINE             PIC X(132).
000300*
000310*    SECTION 0 - PAGE HEADER
000320*
000330     05 RPT-HEADER-VIEW REDEFINES SST-RPT-LINE.
000340        10 RPT-HDR-TITLE         PIC X(26).
000350*           "SST DOCUMENT LOAD SUMMARY"
000360        10 FILLER                PIC X(04).
000370        10 RPT-HDR-DATE-LBL      PIC X(15).
000380*           "RUN EFF DATE: "
000390        10 RPT-HDR-DATE          PIC 9(08).
000400*           YYYYMMDD
000410        10 FILLER                PIC X(79).
000420*
000430*    SECTION 1 - LOADS BY STATUS (COMPLETED/FAILED/SKIPPED)
000440*
000450     05 RPT-STATUS-VIEW REDEFINES SST-RPT-LINE.
000460        10 RPT-STC-LABEL         PIC X(20).
000470        10 RPT-STC-COUNT         PIC ZZZ,ZZ9.
000480        10 FILLER                PIC X(105).
000490*
000500*    SECTION 2 - ITEMS BY DOCUMENT TYPE (LOD/CERT/TAP)
000510*
000520     05 RPT-DOCTYPE-VIEW REDEFINES SST-RPT-LINE.
000530        10 RPT-DTC-LABEL         PIC X(20).
000540        10 RPT-DTC-COUNT         PIC ZZZ,ZZ9.
000550        10 FILLER                PIC X(105).
000560*
000570*    SECTION 3 - ITEMS BY STATE (CONTROL BREAK), INCLUDING THE
000580*    "** TOTAL ITEMS" GRAND-TOTAL LINE
000590*
000600     05 RPT-STATE-VIEW REDEFINES SST-RPT-LINE.
000610        10 RPT-STA-LABEL         PIC X(20).
000620        10 RPT-STA-COUNT         PIC ZZZ,ZZ9.
000630        10 FILLER                PIC X(105).
000640*
000650*    SECTION 5 - WARNING TOTALS (SCHEMA / VERSION-SEQUENCE)
000660*
000670     05 RPT-WARNING-VIEW REDEFINES SST-RPT-LINE.
000680        10 RPT-WRN-LABEL1        PIC X(30).
000690        10 RPT-WRN-COUNT1        PIC ZZZ,ZZ9.
000700        10 RPT-WRN-LABEL2        PIC X(30).
000710        10 RPT-WRN-COUNT2        PIC ZZZ,ZZ9.
000720        10 FILLER                PIC X(58).
