000100*************************
000110 IDENTIFICATION DIVISION.
000120*************************
000130 PROGRAM-ID.     SSTVCRT.
000140 AUTHOR.         ACNRJR.
000150 INSTALLATION.   SST TAX RESEARCH DIVISION.
000160 DATE-WRITTEN.   17 AUG 1989.
000170 DATE-COMPILED.
000180 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
000190*
000200*DESCRIPTION :  THIS IS A CALLED ROUTINE TO NORMALIZE ONE ROW OF
000210*               A CERTIFICATE-OF-COMPLIANCE (CERT) DOCUMENT.  THE
000220*               ANSWER TOKEN IS REDUCED TO YES/NO/SPACE AND THE
000230*               SAME TOKEN IS SEPARATELY REDUCED TO THE STANDARD
000240*               T/F/SPACE COMPLIANCE FLAG.  A ROW WITH A BLANK
000250*               QUESTION DESCRIPTION IS DROPPED, NOT AN ERROR.
000260*
000270*================================================================
000280* HISTORY OF MODIFICATION:
000290*================================================================
000300* SST005 JR     17/08/1989 - INITIAL VERSION
000310*----------------------------------------------------------------*
000320* SST014 PMO    09/02/1999 - Y2K REVIEW - NO DATE FIELDS IN THIS
000330*                            PROGRAM, NO CHANGE REQUIRED
000340*----------------------------------------------------------------*
000350* SST027 DLM    19/01/2005 - REQUEST 18820 - COMPLIANCE FLAG NO
000360*                            LONGER MIRRORS THE ANSWER COLUMN -
000370*                            A BLANK ANSWER NOW SETS THE FLAG TO
000380*                            "F" EVEN THOUGH THE ANSWER COLUMN
000390*                            STAYS BLANK (MATCHES GENERAL BOOLEAN
000400*                            NORMALIZE RULE USED ELSEWHERE)
000410*----------------------------------------------------------------*
000420 EJECT
000430**********************
000440 ENVIRONMENT DIVISION.
000450**********************
000460 CONFIGURATION SECTION.
000470 SOURCE-COMPUTER.  IBM-AS400.
000480 OBJECT-COMPUTER.  IBM-AS400.
000490 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
000500
000510 EJECT
000520***************
000530 DATA DIVISION.
000540***************
000550 WORKING-STORAGE SECTION.
000560*************************
000570 01  FILLER                          PIC X(24)        VALUE
000580     "** PROGRAM SSTVCRT **".
000590
000600* ------------------ PROGRAM WORKING STORAGE -------------------*
000610 01  WK-C-UPPER-ANSWER               PIC X(05).
000620
000630 01  WK-C-YES-MATCH-SW               PIC X(01) VALUE "N".
000640     88  WK-YES-MATCHED                        VALUE "Y".
000650     88  WK-YES-NOT-MATCHED                    VALUE "N".
000660 01  WK-C-NO-MATCH-SW                PIC X(01) VALUE "N".
000670     88  WK-NO-MATCHED                         VALUE "Y".
000680     88  WK-NO-NOT-MATCHED                     VALUE "N".
000690
000700*    YES-SET TABLE (ALSO THE BOOLEAN TRUE SET - SST027)
000710 01  WK-C-YES-LIST.
000720     05  FILLER                      PIC X(05) VALUE "Y    ".
000730     05  FILLER                      PIC X(05) VALUE "YES  ".
000740     05  FILLER                      PIC X(05) VALUE "TRUE ".
000750     05  FILLER                      PIC X(05) VALUE "X    ".
000760     05  FILLER                      PIC X(05) VALUE "1    ".
000770 01  WK-T-YES REDEFINES WK-C-YES-LIST.
000780     05  WK-T-YES-ENTRY              PIC X(05) OCCURS 5 TIMES
000790                                      INDEXED BY WK-X-YES.
000800
000810*    NO-SET TABLE (BLANK IS HANDLED SEPARATELY - SST027)
000820 01  WK-C-NO-LIST.
000830     05  FILLER                      PIC X(05) VALUE "N    ".
000840     05  FILLER                      PIC X(05) VALUE "NO   ".
000850     05  FILLER                      PIC X(05) VALUE "FALSE".
000860     05  FILLER                      PIC X(05) VALUE "0    ".
000870 01  WK-T-NO REDEFINES WK-C-NO-LIST.
000880     05  WK-T-NO-ENTRY                PIC X(05) OCCURS 4 TIMES
000890                                      INDEXED BY WK-X-NO.
000900
000910 EJECT
000920 LINKAGE SECTION.
000930*****************
000940 01  WK-C-VCRT-RECORD.
000950     05  VCRT-RAW-DESCRIPTION        PIC X(60).
000960     05  VCRT-RAW-ANSWER             PIC X(05).
000970     05  VCRT-ANSWER-VIEW REDEFINES VCRT-RAW-ANSWER.
000980         10  VCRT-ANSWER-CHAR1       PIC X(01).
000990         10  FILLER                  PIC X(04).
001000     05  VCRT-DROP-SW                PIC X(01).
001010         88  VCRT-DROP-ROW                    VALUE "Y".
001020         88  VCRT-KEEP-ROW                    VALUE "N".
001030     05  VCRT-ANSWER-OUT             PIC X(03).
001040     05  VCRT-COMPLIANCE-OUT         PIC X(01).
001050     05  FILLER                      PIC X(10).
001060
001070 EJECT
001080********************************************
001090 PROCEDURE DIVISION USING WK-C-VCRT-RECORD.
001100********************************************
001110 MAIN-MODULE.
001120     PERFORM A000-PROCESS-CALLED-ROUTINE
001130        THRU A099-PROCESS-CALLED-ROUTINE-EX.
001140     GOBACK.
001150
001160 EJECT
001170*---------------------------------------------------------------*
001180 A000-PROCESS-CALLED-ROUTINE.
001190*---------------------------------------------------------------*
001200     MOVE    "N"                     TO   VCRT-DROP-SW.
001210     MOVE    SPACES                  TO   VCRT-ANSWER-OUT
001220                                           VCRT-COMPLIANCE-OUT.
001230
001240     IF      VCRT-RAW-DESCRIPTION = SPACES
001250             MOVE "Y"                TO   VCRT-DROP-SW
001260             GO TO A099-PROCESS-CALLED-ROUTINE-EX.
001270
001280     PERFORM B000-NORMALIZE-ANSWER
001290        THRU B099-NORMALIZE-ANSWER-EX.
001300
001310 A099-PROCESS-CALLED-ROUTINE-EX.
001320     EXIT.
001330
001340*---------------------------------------------------------------*
001350 B000-NORMALIZE-ANSWER.
001360*---------------------------------------------------------------*
001370     MOVE    VCRT-RAW-ANSWER         TO   WK-C-UPPER-ANSWER.
001380     INSPECT WK-C-UPPER-ANSWER CONVERTING
001390             "abcdefghijklmnopqrstuvwxyz" TO
001400             "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
001410
001420     MOVE    "N"                     TO   WK-C-YES-MATCH-SW.
001430     SET     WK-X-YES                TO   1.
001440     SEARCH  WK-T-YES-ENTRY
001450        AT END
001460             NEXT SENTENCE
001470        WHEN WK-T-YES-ENTRY (WK-X-YES) = WK-C-UPPER-ANSWER
001480             MOVE "Y"                TO   WK-C-YES-MATCH-SW.
001490
001500     IF      WK-YES-MATCHED
001510             MOVE "YES"              TO   VCRT-ANSWER-OUT
001520             MOVE "T"                TO   VCRT-COMPLIANCE-OUT
001530             GO TO B099-NORMALIZE-ANSWER-EX.
001540
001550     MOVE    "N"                     TO   WK-C-NO-MATCH-SW.
001560     SET     WK-X-NO                 TO   1.
001570     SEARCH  WK-T-NO-ENTRY
001580        AT END
001590             NEXT SENTENCE
001600        WHEN WK-T-NO-ENTRY (WK-X-NO) = WK-C-UPPER-ANSWER
001610             MOVE "Y"                TO   WK-C-NO-MATCH-SW.
001620
001630     IF      WK-NO-MATCHED
001640             MOVE "NO "              TO   VCRT-ANSWER-OUT
001650             MOVE "F"                TO   VCRT-COMPLIANCE-OUT
001660             GO TO B099-NORMALIZE-ANSWER-EX.
001670
001680     MOVE    SPACES                  TO   VCRT-ANSWER-OUT.
001690     IF      WK-C-UPPER-ANSWER = SPACES
001700             MOVE "F"                TO   VCRT-COMPLIANCE-OUT
001710     ELSE
001720             MOVE SPACE              TO   VCRT-COMPLIANCE-OUT.
001730
001740 B099-NORMALIZE-ANSWER-EX.
001750     EXIT.
001760
001770******************************************************************
001780*************** END OF PROGRAM SOURCE - SSTVCRT ****************
001790******************************************************************
