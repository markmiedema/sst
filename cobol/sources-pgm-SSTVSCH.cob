000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.     SSTVSCH.
000120 AUTHOR.         ACNDUS.
000130 INSTALLATION.   SST TAX RESEARCH DIVISION.
000140 DATE-WRITTEN.   14 SEP 1992.
000150 DATE-COMPILED.
000160 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
000170*DESCRIPTION : SUBROUTINE - SCHEMA VALIDATION OF ONE NORMALIZED
000180*              TAXABILITY ITEM (LOD/CERT/TAP) PRIOR TO WRITE TO
000190*              ITEMOUT.  A NON-BLANK VSCH-ERROR-OUT IS A BLOCKING
000200*              ERROR - THE ROW IS NOT LOADED.  VSCH-WARNING-SW
000210*              IS ADVISORY ONLY - THE ROW STILL LOADS.
000220*=================================================================
000230*
000240* HISTORY OF MODIFICATION:
000250*
000260*=================================================================
000270*
000280* TAG    DEV    DATE        DESCRIPTION
000290*
000300*-----------------------------------------------------------------
000310*
000320* SST010 DUS    14/09/1992 - INITIAL VERSION - REQUIRED FIELD,
000330*                            ITEM TYPE, AND TAXABLE/EXEMPT CHECKS
000340*-----------------------------------------------------------------
000350* SST014 PMO    09/02/1999 - Y2K REVIEW - NO DATE FIELDS IN THIS
000360*                            PROGRAM, NO CHANGE REQUIRED
000370*-----------------------------------------------------------------
000380* SST023 RTH    08/08/2003 - REQUEST 17210 - ADD HOLIDAY
000390*                            THRESHOLD CHECK AND CODE-FORMAT
000400*                            WARNING CHECK
000410*-----------------------------------------------------------------
000420* SST035 DLM    26/02/2008 - REQUEST 22005 - ADD CERT ANSWER AND
000430*                            TAP GROUP-NAME WARNING CHECKS
000440*-----------------------------------------------------------------
000450*
000460
000470 ENVIRONMENT DIVISION.
000480 CONFIGURATION SECTION.
000490 SOURCE-COMPUTER. IBM-AS400.
000500 OBJECT-COMPUTER. IBM-AS400.
000510 SPECIAL-NAMES. C01 IS TOP-OF-FORM.
000520
000530 DATA DIVISION.
000540 WORKING-STORAGE SECTION.
000550***********************
000560 01  FILLER                  PIC X(24) VALUE
000570        "** PROGRAM SSTVSCH  **".
000580
000590* -------------------- PROGRAM WORKING STORAGE -------------------*
000600 01  WK-N-SUB                PIC 9(02) COMP.
000610 01  WK-N-LEN                PIC 9(02) COMP.
000620
000630 01  WK-C-UPPER-CODE         PIC X(10).
000640 01  WK-T-UPPER-CODE REDEFINES WK-C-UPPER-CODE.
000650     05  WK-T-UPPER-CHAR     PIC X(01) OCCURS 10 TIMES.
000660
000670 01  WK-C-TYPE-FOUND-SW      PIC X(01) VALUE "N".
000680     88  WK-TYPE-FOUND                 VALUE "Y".
000690     88  WK-TYPE-NOT-FOUND             VALUE "N".
000700 01  WK-C-CHAR-FOUND-SW      PIC X(01) VALUE "N".
000710     88  WK-CHAR-FOUND                 VALUE "Y".
000720     88  WK-CHAR-NOT-FOUND             VALUE "N".
000730 01  WK-C-FORMAT-OK-SW       PIC X(01) VALUE "Y".
000740     88  WK-FORMAT-OK                  VALUE "Y".
000750     88  WK-FORMAT-BAD                 VALUE "N".
000760
000770*    THE FIVE VALID ITEM TYPES (SST010)
000780 01  WK-C-VALID-TYPES.
000790     05  FILLER               PIC X(02) VALUE "AD".
000800     05  FILLER               PIC X(02) VALUE "PD".
000810     05  FILLER               PIC X(02) VALUE "HI".
000820     05  FILLER               PIC X(02) VALUE "CI".
000830     05  FILLER               PIC X(02) VALUE "TP".
000840 01  WK-T-VALID-TYPES REDEFINES WK-C-VALID-TYPES.
000850     05  WK-T-VALID-TYPE      PIC X(02) OCCURS 5 TIMES
000860                               INDEXED BY WK-X-TYPE.
000870
000880*    VALID CODE CHARACTER SET FOR THE CODE-FORMAT CHECK (SST023)
000890 01  WK-C-CLASS-CHARS         PIC X(36) VALUE
000900        "0123456789ABCDEFGHIJKLMNOPQRSTUVWXYZ".
000910 01  WK-T-CLASS REDEFINES WK-C-CLASS-CHARS.
000920     05  WK-T-CLASS-CHAR      PIC X(01) OCCURS 36 TIMES
000930                               INDEXED BY WK-X-CLASS.
000940
000950****************
000960 LINKAGE SECTION.
000970****************
000980 01  WK-C-VSCH-RECORD.
000990     05  VSCH-ITEM-TYPE          PIC X(02).
001000         88  VSCH-TYPE-AD                 VALUE "AD".
001010         88  VSCH-TYPE-PD                 VALUE "PD".
001020         88  VSCH-TYPE-HI                 VALUE "HI".
001030         88  VSCH-TYPE-CI                 VALUE "CI".
001040         88  VSCH-TYPE-TP                 VALUE "TP".
001050     05  VSCH-CODE               PIC X(10).
001060     05  VSCH-CODE-VIEW REDEFINES VSCH-CODE.
001070         10  VSCH-CODE-CHAR      PIC X(01) OCCURS 10 TIMES.
001080     05  VSCH-DESCRIPTION        PIC X(60).
001090     05  VSCH-GROUP-NAME         PIC X(30).
001100     05  VSCH-TAXABLE            PIC X(01).
001110     05  VSCH-EXEMPT             PIC X(01).
001120     05  VSCH-ANSWER             PIC X(03).
001130     05  VSCH-THRESHOLD-ERR-SW   PIC X(01).
001140         88  VSCH-THRESHOLD-BAD            VALUE "Y".
001150         88  VSCH-THRESHOLD-OK             VALUE "N".
001160     05  VSCH-ERROR-OUT          PIC X(40).
001170     05  VSCH-WARNING-SW         PIC X(01).
001180         88  VSCH-HAS-WARNING              VALUE "Y".
001190         88  VSCH-NO-WARNING                VALUE "N".
001200     05  FILLER                  PIC X(10).
001210
001220        EJECT
001230****************************************
001240 PROCEDURE DIVISION USING WK-C-VSCH-RECORD.
001250****************************************
001260 MAIN-MODULE.
001270     PERFORM A000-PROCESS-CALLED-ROUTINE
001280        THRU A099-PROCESS-CALLED-ROUTINE-EX.
001290     GOBACK.
001300
001310*-----------------------------------------------------------------
001320 A000-PROCESS-CALLED-ROUTINE.
001330*-----------------------------------------------------------------
001340     MOVE    SPACES              TO    VSCH-ERROR-OUT.
001350     MOVE    "N"                 TO    VSCH-WARNING-SW.
001360
001370     PERFORM B000-CHECK-REQUIRED
001380        THRU B099-CHECK-REQUIRED-EX.
001390     IF      VSCH-ERROR-OUT NOT = SPACES
001400             GO TO A099-PROCESS-CALLED-ROUTINE-EX.
001410
001420     PERFORM C000-CHECK-TYPE-VALID
001430        THRU C099-CHECK-TYPE-VALID-EX.
001440     IF      VSCH-ERROR-OUT NOT = SPACES
001450             GO TO A099-PROCESS-CALLED-ROUTINE-EX.
001460
001470     PERFORM D000-CHECK-TAXABLE-EXEMPT
001480        THRU D099-CHECK-TAXABLE-EXEMPT-EX.
001490     IF      VSCH-ERROR-OUT NOT = SPACES
001500             GO TO A099-PROCESS-CALLED-ROUTINE-EX.
001510
001520     IF      VSCH-TYPE-HI
001530             PERFORM E000-CHECK-THRESHOLD
001540                THRU E099-CHECK-THRESHOLD-EX
001550             IF VSCH-ERROR-OUT NOT = SPACES
001560                GO TO A099-PROCESS-CALLED-ROUTINE-EX
001570             END-IF
001580     END-IF.
001590
001600     PERFORM F000-CHECK-CODE-FORMAT
001610        THRU F099-CHECK-CODE-FORMAT-EX.
001620
001630     IF      VSCH-TYPE-CI
001640             PERFORM G000-CHECK-CERT-ANSWER
001650                THRU G099-CHECK-CERT-ANSWER-EX
001660     END-IF.
001670
001680     IF      VSCH-TYPE-TP
001690             PERFORM H000-CHECK-TAP-GROUP
001700                THRU H099-CHECK-TAP-GROUP-EX
001710     END-IF.
001720
001730 A099-PROCESS-CALLED-ROUTINE-EX.
001740     EXIT.
001750
001760*-----------------------------------------------------------------
001770 B000-CHECK-REQUIRED.
001780*-----------------------------------------------------------------
001790     IF      VSCH-ITEM-TYPE = SPACES
001800             OR VSCH-CODE = SPACES
001810             OR VSCH-DESCRIPTION = SPACES
001820             MOVE "MISSING REQUIRED FIELD"
001830                                 TO    VSCH-ERROR-OUT.
001840
001850 B099-CHECK-REQUIRED-EX.
001860     EXIT.
001870
001880*-----------------------------------------------------------------
001890 C000-CHECK-TYPE-VALID.
001900*-----------------------------------------------------------------
001910     MOVE    "N"                 TO    WK-C-TYPE-FOUND-SW.
001920     SET     WK-X-TYPE           TO    1.
001930     SEARCH  WK-T-VALID-TYPE
001940        AT END
001950             NEXT SENTENCE
001960        WHEN WK-T-VALID-TYPE (WK-X-TYPE) = VSCH-ITEM-TYPE
001970             MOVE "Y"            TO    WK-C-TYPE-FOUND-SW.
001980
001990     IF      WK-TYPE-NOT-FOUND
002000             MOVE "INVALID ITEM TYPE"
002010                                 TO    VSCH-ERROR-OUT.
002020
002030 C099-CHECK-TYPE-VALID-EX.
002040     EXIT.
002050
002060*-----------------------------------------------------------------
002070 D000-CHECK-TAXABLE-EXEMPT.
002080*-----------------------------------------------------------------
002090     IF      VSCH-TAXABLE = "T" AND VSCH-EXEMPT = "T"
002100             MOVE "TAXABLE AND EXEMPT"
002110                                 TO    VSCH-ERROR-OUT.
002120
002130 D099-CHECK-TAXABLE-EXEMPT-EX.
002140     EXIT.
002150
002160*-----------------------------------------------------------------
002170 E000-CHECK-THRESHOLD.
002180*-----------------------------------------------------------------
002190     IF      VSCH-THRESHOLD-BAD
002200             MOVE "INVALID THRESHOLD"
002210                                 TO    VSCH-ERROR-OUT.
002220
002230 E099-CHECK-THRESHOLD-EX.
002240     EXIT.
002250
002260*-----------------------------------------------------------------
002270 F000-CHECK-CODE-FORMAT.
002280*    FIRST CHAR ALPHANUMERIC, REST ALPHANUMERIC/./- (SST023).
002290*    A VIOLATION IS A WARNING ONLY - THE ITEM STILL LOADS.
002300*-----------------------------------------------------------------
002310     MOVE    VSCH-CODE           TO    WK-C-UPPER-CODE.
002320     INSPECT WK-C-UPPER-CODE CONVERTING
002330             "abcdefghijklmnopqrstuvwxyz" TO
002340             "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
002350
002360     MOVE    ZERO                TO    WK-N-LEN.
002370     PERFORM F050-FIND-CODE-LENGTH
002380        THRU F050-FIND-CODE-LENGTH-EX
002390           VARYING WK-N-SUB FROM 10 BY -1
002400              UNTIL WK-N-SUB < 1 OR WK-N-LEN NOT = ZERO.
002410
002420     MOVE    "Y"                 TO    WK-C-FORMAT-OK-SW.
002430
002440     PERFORM F100-CHECK-ONE-CODE-CHAR
002450        THRU F100-CHECK-ONE-CODE-CHAR-EX
002460           VARYING WK-N-SUB FROM 1 BY 1
002470              UNTIL WK-N-SUB > WK-N-LEN.
002480
002490     IF      WK-FORMAT-BAD
002500             MOVE "Y"            TO    VSCH-WARNING-SW.
002510
002520 F099-CHECK-CODE-FORMAT-EX.
002530     EXIT.
002540
002550 F050-FIND-CODE-LENGTH.
002560     IF      WK-T-UPPER-CHAR (WK-N-SUB) NOT = SPACE
002570             MOVE WK-N-SUB       TO    WK-N-LEN.
002580
002590 F050-FIND-CODE-LENGTH-EX.
002600     EXIT.
002610
002620*-----------------------------------------------------------------
002630 F100-CHECK-ONE-CODE-CHAR.
002640*    POSITION 1 MUST BE ALPHANUMERIC.  POSITIONS 2-N MAY ALSO
002650*    BE "." OR "-".
002660*-----------------------------------------------------------------
002670     IF      WK-N-SUB > 1 AND
002680                 (WK-T-UPPER-CHAR (WK-N-SUB) = "." OR
002690                  WK-T-UPPER-CHAR (WK-N-SUB) = "-")
002700             GO TO F100-CHECK-ONE-CODE-CHAR-EX.
002710
002720     MOVE    "N"                 TO    WK-C-CHAR-FOUND-SW.
002730     SET     WK-X-CLASS          TO    1.
002740     SEARCH  WK-T-CLASS-CHAR
002750        AT END
002760             NEXT SENTENCE
002770        WHEN WK-T-CLASS-CHAR (WK-X-CLASS) =
002780                 WK-T-UPPER-CHAR (WK-N-SUB)
002790             MOVE "Y"            TO    WK-C-CHAR-FOUND-SW.
002800
002810     IF      WK-CHAR-NOT-FOUND
002820             MOVE "N"            TO    WK-C-FORMAT-OK-SW.
002830
002840 F100-CHECK-ONE-CODE-CHAR-EX.
002850     EXIT.
002860
002870*-----------------------------------------------------------------
002880 G000-CHECK-CERT-ANSWER.
002890*-----------------------------------------------------------------
002900     IF      VSCH-ANSWER NOT = "YES" AND VSCH-ANSWER NOT = "NO "
002910                 AND VSCH-ANSWER NOT = SPACES
002920             MOVE "Y"            TO    VSCH-WARNING-SW.
002930
002940 G099-CHECK-CERT-ANSWER-EX.
002950     EXIT.
002960
002970*-----------------------------------------------------------------
002980 H000-CHECK-TAP-GROUP.
002990*-----------------------------------------------------------------
003000     IF      VSCH-GROUP-NAME = SPACES
003010             MOVE "Y"            TO    VSCH-WARNING-SW.
003020
003030 H099-CHECK-TAP-GROUP-EX.
003040     EXIT.
003050
003060*=================================================================
003070*************** END OF PROGRAM SOURCE - SSTVSCH ****************
003080*=================================================================
