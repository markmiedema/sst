000100*************************
000110 IDENTIFICATION DIVISION.
000120*************************
000130 PROGRAM-ID.     SSTXHSH.
000140 AUTHOR.         DESMOND LIM.
000150 INSTALLATION.   SST TAX RESEARCH DIVISION.
000160 DATE-WRITTEN.   23 SEP 1990.
000170 DATE-COMPILED.
000180 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
000190*
000200*DESCRIPTION :  THIS ROUTINE COMPUTES A CONTENT HASH FOR A
000210*               DOCUMENT (ONE RUNNING CHECKSUM PER DOCUMENT,
000220*               ACCUMULATED ROW BY ROW) AND MAINTAINS THE
000230*               IN-MEMORY LOADING-STATUS TABLE USED TO DETECT
000240*               A REPEAT FILE BY CONTENT HASH.  THE TABLE IS
000250*               BUILT ONCE AT START OF RUN FROM STATUSIN AND
000260*               KEPT FOR THE LIFE OF THE RUN.
000270*
000280*FUNCTION CODE  ACTION
000290*  A            ACCUMULATE ONE ROW'S BYTES INTO THE RUNNING HASH
000300*  F            FINALIZE THE RUNNING HASH TO 16 HEX CHARACTERS
000310*               AND RESET THE ACCUMULATOR FOR THE NEXT DOCUMENT
000320*  T            LOAD ONE STATUS ENTRY INTO THE TABLE (STARTUP)
000330*  K            LOOK UP A HASH VALUE IN THE TABLE
000340*  I            INSERT OR UPDATE AN ENTRY KEYED BY ITS OWN HASH
000350*
000360*================================================================
000370* HISTORY OF MODIFICATION:
000380*================================================================
000390* SST007 DLM    23/09/1990 - INITIAL VERSION - PARAMETER LOOKUP
000400*                            ONLY (COPIED FROM SSTXVER SHELL)
000410*----------------------------------------------------------------*
000420* SST014 PMO    09/02/1999 - Y2K REVIEW - NO DATE FIELDS IN THIS
000430*                            PROGRAM, NO CHANGE REQUIRED
000440*----------------------------------------------------------------*
000450* SST025 DLM    11/03/2004 - RE-PURPOSED FOR DOCUMENT LOAD SUITE
000460*                            - ADD ROW-LEVEL HASH ACCUMULATOR
000470*                            - ADD IN-MEMORY STATUS TABLE AND
000480*                              LOOKUP/INSERT FUNCTIONS
000490*----------------------------------------------------------------*
000500* SST030 RTH    19/01/2007 - REQUEST 20118 - RAISE TABLE MAX FROM
000510*                            500 TO 2000 ENTRIES (MULTI-YEAR RUNS)
000520*----------------------------------------------------------------*
000530 EJECT
000540**********************
000550 ENVIRONMENT DIVISION.
000560**********************
000570 CONFIGURATION SECTION.
000580 SOURCE-COMPUTER.  IBM-AS400.
000590 OBJECT-COMPUTER.  IBM-AS400.
000600 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
000610
000620 EJECT
000630***************
000640 DATA DIVISION.
000650***************
000660 WORKING-STORAGE SECTION.
000670*************************
000680 01  FILLER              PIC X(24)  VALUE
000690     "** PROGRAM SSTXHSH   **".
000700
000710* ------------------ PROGRAM WORKING STORAGE -------------------*
000720 01  WK-N-ACCUM               PIC S9(09)  COMP VALUE ZERO.
000730 01  WK-N-HEXSRC              PIC 9(09)   COMP VALUE ZERO.
000740 01  WK-N-QUOT                PIC 9(09)   COMP VALUE ZERO.
000750 01  WK-N-REM                 PIC 9(02)   COMP VALUE ZERO.
000760 01  WK-N-SUB                 PIC 9(02)   COMP VALUE ZERO.
000770 01  WK-N-TABLE-MAX           PIC 9(04)   COMP VALUE 2000.
000780 01  WK-N-TABLE-COUNT         PIC 9(04)   COMP VALUE ZERO.
000790 01  WK-C-SEARCH-HASH         PIC X(16)   VALUE SPACES.
000800 01  WK-C-FOUND-SW            PIC X(01)   VALUE "N".
000810     88  WK-FOUND-YES                     VALUE "Y".
000820     88  WK-FOUND-NO                      VALUE "N".
000830 01  WK-C-HEX-DIGITS          PIC X(16)   VALUE
000840     "0123456789ABCDEF".
000850 01  WK-C-HEX-TABLE REDEFINES WK-C-HEX-DIGITS.
000860     05  WK-C-HEX-CHAR        PIC X(01)   OCCURS 16 TIMES.
000870
000880 01  WK-T-STATUS-TABLE.
000890     05  WK-T-ENTRY OCCURS 1 TO 2000 TIMES
000900            DEPENDING ON WK-N-TABLE-COUNT
000910            INDEXED BY WK-X-IDX.
000920         10  TBL-HASH          PIC X(16).
000930         10  TBL-STATE-CODE    PIC X(02).
000940         10  TBL-DOC-TYPE      PIC X(04).
000950         10  TBL-VERSION       PIC X(10).
000960         10  TBL-STATUS        PIC X(10).
000970         10  TBL-ROWS          PIC 9(06).
000980         10  TBL-ERROR         PIC X(40).
000990         10  FILLER            PIC X(12).
001000
001010 EJECT
001020 LINKAGE SECTION.
001030*****************
001040 01  WK-C-XHSH-RECORD.
001050     05  XHSH-FUNCTION            PIC X(01).
001060         88  XHSH-FN-ACCUM                 VALUE "A".
001070         88  XHSH-FN-FINALIZE               VALUE "F".
001080         88  XHSH-FN-TABLE-LOAD              VALUE "T".
001090         88  XHSH-FN-LOOKUP                   VALUE "K".
001100         88  XHSH-FN-INSERT                    VALUE "I".
001110     05  XHSH-ROW-TEXT            PIC X(260).
001120     05  XHSH-ROW-CHUNKS REDEFINES XHSH-ROW-TEXT.
001130         10  XHSH-CHUNK           PIC S9(09) COMP
001140                                   OCCURS 65 TIMES.
001150     05  XHSH-HASH-OUT            PIC X(16).
001160     05  XHSH-HASH-CHARS REDEFINES XHSH-HASH-OUT.
001170         10  XHSH-HASH-CHAR       PIC X(01) OCCURS 16 TIMES.
001180     05  XHSH-FOUND-SW            PIC X(01).
001190         88  XHSH-WAS-FOUND                VALUE "Y".
001200         88  XHSH-NOT-FOUND                 VALUE "N".
001210     05  XHSH-TABLE-ENTRY.
001220         10  XHSH-TE-HASH         PIC X(16).
001230         10  XHSH-TE-STATE-CODE   PIC X(02).
001240         10  XHSH-TE-DOC-TYPE     PIC X(04).
001250         10  XHSH-TE-VERSION      PIC X(10).
001260         10  XHSH-TE-STATUS       PIC X(10).
001270         10  XHSH-TE-ROWS         PIC 9(06).
001280         10  XHSH-TE-ERROR        PIC X(40).
001290         10  FILLER               PIC X(12).
001300     05  FILLER                   PIC X(10).
001310
001320EJECT
001330********************************************
001340 PROCEDURE DIVISION USING WK-C-XHSH-RECORD.
001350********************************************
001360 MAIN-MODULE.
001370     PERFORM A000-PROCESS-CALLED-ROUTINE
001380        THRU A099-PROCESS-CALLED-ROUTINE-EX.
001390     GOBACK.
001400
001410 EJECT
001420*---------------------------------------------------------------*
001430 A000-PROCESS-CALLED-ROUTINE.
001440*---------------------------------------------------------------*
001450     IF      XHSH-FN-ACCUM
001460             PERFORM B000-ACCUMULATE-ROW
001470                THRU B099-ACCUMULATE-ROW-EX
001480     ELSE
001490     IF      XHSH-FN-FINALIZE
001500             PERFORM C000-FINALIZE-HASH
001510                THRU C099-FINALIZE-HASH-EX
001520     ELSE
001530     IF      XHSH-FN-TABLE-LOAD
001540             PERFORM D000-TABLE-LOAD
001550                THRU D099-TABLE-LOAD-EX
001560     ELSE
001570     IF      XHSH-FN-LOOKUP
001580             PERFORM E000-LOOKUP-HASH
001590                THRU E099-LOOKUP-HASH-EX
001600     ELSE
001610     IF      XHSH-FN-INSERT
001620             PERFORM F000-INSERT-UPDATE
001630                THRU F099-INSERT-UPDATE-EX.
001640
001650 A099-PROCESS-CALLED-ROUTINE-EX.
001660     EXIT.
001670
001680*---------------------------------------------------------------*
001690 B000-ACCUMULATE-ROW.
001700*    TREAT THE 260-BYTE ROW AS 65 FOUR-BYTE BINARY CHUNKS AND
001710*    ADD EACH ONE INTO THE RUNNING CHECKSUM - DELIBERATELY A
001720*    ROLLING (WRAPPING) ADD, NOT A CRYPTOGRAPHIC HASH.
001730*---------------------------------------------------------------*
001740     PERFORM B100-ADD-CHUNK
001750        VARYING WK-N-SUB FROM 1 BY 1 UNTIL WK-N-SUB > 65.
001760
001770 B099-ACCUMULATE-ROW-EX.
001780     EXIT.
001790
001800 B100-ADD-CHUNK.
001810     ADD     XHSH-CHUNK (WK-N-SUB)  TO  WK-N-ACCUM.
001820
001830*---------------------------------------------------------------*
001840 C000-FINALIZE-HASH.
001850*    CONVERT THE RUNNING CHECKSUM TO 16 HEX CHARACTERS AND
001860*    RESET THE ACCUMULATOR FOR THE NEXT DOCUMENT.
001870*---------------------------------------------------------------*
001880     IF      WK-N-ACCUM < ZERO
001890             COMPUTE WK-N-HEXSRC = WK-N-ACCUM * -1
001900     ELSE
001910             MOVE    WK-N-ACCUM      TO   WK-N-HEXSRC.
001920
001930     MOVE    SPACES                  TO   XHSH-HASH-OUT.
001940     PERFORM C100-EMIT-HEX-DIGIT
001950        VARYING WK-N-SUB FROM 16 BY -1 UNTIL WK-N-SUB < 1.
001960
001970     MOVE    ZERO                    TO   WK-N-ACCUM.
001980
001990 C099-FINALIZE-HASH-EX.
002000     EXIT.
002010
002020 C100-EMIT-HEX-DIGIT.
002030     DIVIDE  WK-N-HEXSRC BY 16 GIVING WK-N-QUOT
002040             REMAINDER WK-N-REM.
002050     MOVE    WK-C-HEX-CHAR (WK-N-REM + 1)
002060                             TO   XHSH-HASH-CHAR (WK-N-SUB).
002070     MOVE    WK-N-QUOT               TO   WK-N-HEXSRC.
002080
002090*---------------------------------------------------------------*
002100 D000-TABLE-LOAD.
002110*    APPEND ONE ENTRY TO THE STATUS TABLE, UNCONDITIONALLY -
002120*    USED ONLY WHILE LOADING THE TABLE FROM STATUSIN AT THE
002130*    START OF THE RUN.
002140*---------------------------------------------------------------*
002150     IF      WK-N-TABLE-COUNT < WK-N-TABLE-MAX
002160             ADD  1                  TO   WK-N-TABLE-COUNT
002170             SET  WK-X-IDX           TO   WK-N-TABLE-COUNT
002180             MOVE XHSH-TABLE-ENTRY   TO   WK-T-ENTRY (WK-X-IDX)
002190     ELSE
002200             DISPLAY "SSTXHSH - STATUS TABLE FULL, ENTRY LOST".
002210
002220 D099-TABLE-LOAD-EX.
002230     EXIT.
002240
002250*---------------------------------------------------------------*
002260 E000-LOOKUP-HASH.
002270*    LOOK UP XHSH-HASH-OUT (THE CALLER'S SEARCH KEY) IN THE
002280*    TABLE.  WHEN FOUND, RETURN THE MATCHING ENTRY.
002290*---------------------------------------------------------------*
002300     MOVE    "N"                     TO   XHSH-FOUND-SW.
002310
002320     IF      WK-N-TABLE-COUNT = ZERO
002330             GO TO E099-LOOKUP-HASH-EX.
002340
002350     SET     WK-X-IDX                TO   1.
002360     SEARCH  WK-T-ENTRY
002370        AT END
002380             NEXT SENTENCE
002390        WHEN TBL-HASH (WK-X-IDX) = XHSH-HASH-OUT
002400             MOVE "Y"                TO   XHSH-FOUND-SW
002410             MOVE WK-T-ENTRY (WK-X-IDX) TO XHSH-TABLE-ENTRY.
002420
002430 E099-LOOKUP-HASH-EX.
002440     EXIT.
002450
002460*---------------------------------------------------------------*
002470 F000-INSERT-UPDATE.
002480*    UPSERT XHSH-TABLE-ENTRY BY ITS OWN HASH (XHSH-TE-HASH) -
002490*    UPDATE IN PLACE WHEN THE HASH ALREADY EXISTS, ELSE APPEND.
002500*---------------------------------------------------------------*
002510     MOVE    XHSH-TE-HASH            TO   WK-C-SEARCH-HASH.
002520     MOVE    "N"                     TO   WK-C-FOUND-SW.
002530
002540     IF      WK-N-TABLE-COUNT = ZERO
002550             GO TO F050-APPEND-OR-FULL.
002560
002570     SET     WK-X-IDX                TO   1.
002580     SEARCH  WK-T-ENTRY
002590        AT END
002600             NEXT SENTENCE
002610        WHEN TBL-HASH (WK-X-IDX) = WK-C-SEARCH-HASH
002620             MOVE "Y"                TO   WK-C-FOUND-SW.
002630
002640     IF      WK-FOUND-YES
002650             MOVE XHSH-TABLE-ENTRY   TO   WK-T-ENTRY (WK-X-IDX)
002660             GO TO F099-INSERT-UPDATE-EX.
002670
002680 F050-APPEND-OR-FULL.
002690     IF      WK-N-TABLE-COUNT < WK-N-TABLE-MAX
002700             ADD  1                  TO   WK-N-TABLE-COUNT
002710             SET  WK-X-IDX           TO   WK-N-TABLE-COUNT
002720             MOVE XHSH-TABLE-ENTRY   TO   WK-T-ENTRY (WK-X-IDX)
002730     ELSE
002740             DISPLAY "SSTXHSH - STATUS TABLE FULL, ENTRY LOST".
002750
002760 F099-INSERT-UPDATE-EX.
002770     EXIT.
002780
002790******************************************************************
002800*************** END OF PROGRAM SOURCE - SSTXHSH ****************
002810******************************************************************
