000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.     SSTVTAP.
000120 AUTHOR.         ACNFAM.
000130 INSTALLATION.   SST TAX RESEARCH DIVISION.
000140 DATE-WRITTEN.   24 JUN 1991.
000150 DATE-COMPILED.
000160 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
000170*----------------------------------------------------------------*
000180*DESCRIPTION : THIS IS A CALLED ROUTINE TO CLASSIFY ONE ROW OF   *
000190*              A TAXABILITY ASSESSMENT PRACTICE (TAP) DOCUMENT.  *
000200*              A ROW WITH A BLANK QUESTION CODE AND A NON-BLANK  *
000210*              GROUP NAME SETS THE CURRENT PRACTICE GROUP AND    *
000220*              EMITS NOTHING.  EVERY OTHER ROW IS A DATA ROW AND *
000230*              RECEIVES A RUNNING QUESTION NUMBER (STARTING AT   *
000240*              1 PER DOCUMENT, INDEPENDENT OF THE RAW CODE) AND  *
000250*              THE CURRENT GROUP NAME.  A DATA ROW WITH A BLANK  *
000260*              DESCRIPTION IS DROPPED, NOT AN ERROR.             *
000270*----------------------------------------------------------------*
000280* HISTORY OF MODIFICATION:                                      *
000290*----------------------------------------------------------------*
000300* MOD.#  INIT   DATE        DESCRIPTION                         *
000310* ------ ------ ----------  ----------------------------------- *
000320* SST006 FAM    24/06/1991 - INITIAL VERSION                    *
000330*----------------------------------------------------------------*
000340* SST014 PMO    09/02/1999 - Y2K REVIEW - NO DATE FIELDS IN THIS *
000350*                            PROGRAM, NO CHANGE REQUIRED         *
000360*----------------------------------------------------------------*
000370* SST028 VENL29 11/10/2005 - REQUEST 19360 - QUESTION NUMBER IS  *
000380*                            NOW RESET PER DOCUMENT (FUNCTION R) *
000390*                            RATHER THAN PER RUN - CORRECTS      *
000400*                            NUMBERING ON THE SECOND DOCUMENT OF *
000410*                            A MULTI-DOCUMENT FILE               *
000420*----------------------------------------------------------------*
000430        EJECT
000440********************
000450 ENVIRONMENT DIVISION.
000460********************
000470 CONFIGURATION SECTION.
000480 SOURCE-COMPUTER. IBM-AS400.
000490 OBJECT-COMPUTER. IBM-AS400.
000500 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
000510
000520        EJECT
000530***************
000540 DATA DIVISION.
000550***************
000560 WORKING-STORAGE SECTION.
000570************************
000580 01 FILLER                PIC X(24) VALUE
000590        "** PROGRAM SSTVTAP  **".
000600
000610* ---------------- PROGRAM WORKING STORAGE -----------------*
000620 01 WK-C-CURRENT-GROUP    PIC X(30) VALUE SPACES.
000630*        PERSISTS ACROSS CALLS FOR THE LIFE OF ONE DOCUMENT -
000640*        RESET BY FUNCTION "R" AT EACH NEW DOCUMENT (SST006).
000650 01 WK-N-QUESTION-NO      PIC 9(04) COMP VALUE ZERO.
000660 01 WK-N-SCANSUB          PIC 9(02) COMP.
000670
000680 01 WK-C-CODE-BLANK-SW    PIC X(01) VALUE "Y".
000690     88 WK-CODE-BLANK                       VALUE "Y".
000700     88 WK-CODE-NOT-BLANK                   VALUE "N".
000710 01 WK-C-GROUP-BLANK-SW   PIC X(01) VALUE "Y".
000720     88 WK-GROUP-BLANK                      VALUE "Y".
000730     88 WK-GROUP-NOT-BLANK                  VALUE "N".
000740
000750*------------------- LOCAL DATA AREA -----------------------*
000760 01 FILLER                PIC X(10) VALUE SPACES.
000770
000780 EJECT
000790********************
000800 LINKAGE SECTION.
000810********************
000820 01 WK-C-VTAP-RECORD.
000830     05 VTAP-FUNCTION            PIC X(01).
000840        88 VTAP-FN-RESET                   VALUE "R".
000850        88 VTAP-FN-PROCESS                 VALUE "P".
000860     05 VTAP-RAW-CODE            PIC X(10).
000870     05 VTAP-CODE-VIEW REDEFINES VTAP-RAW-CODE.
000880        10 VTAP-CODE-CHAR        PIC X(01) OCCURS 10 TIMES.
000890     05 VTAP-RAW-GROUP           PIC X(30).
000900     05 VTAP-GROUP-VIEW REDEFINES VTAP-RAW-GROUP.
000910        10 VTAP-GROUP-CHAR       PIC X(01) OCCURS 30 TIMES.
000920     05 VTAP-RAW-DESCRIPTION     PIC X(60).
000930     05 VTAP-ROW-TYPE-OUT        PIC X(01).
000940        88 VTAP-ROW-IS-GROUP               VALUE "G".
000950        88 VTAP-ROW-IS-DATA                VALUE "D".
000960        88 VTAP-ROW-IS-DROP                VALUE "X".
000970     05 VTAP-GROUP-OUT           PIC X(30).
000980     05 VTAP-QUESTION-NO-OUT     PIC 9(04).
000990     05 VTAP-QNO-VIEW REDEFINES VTAP-QUESTION-NO-OUT.
001000        10 VTAP-QNO-CHARS        PIC X(04).
001010     05 FILLER                   PIC X(10).
001020
001030****************************************
001040 PROCEDURE DIVISION USING WK-C-VTAP-RECORD.
001050****************************************
001060 MAIN-MODULE.
001070     PERFORM A000-PROCESS-CALLED-ROUTINE
001080        THRU A099-PROCESS-CALLED-ROUTINE-EX.
001090     GOBACK.
001100
001110*----------------------------------------------------------------*
001120 A000-PROCESS-CALLED-ROUTINE.
001130*----------------------------------------------------------------*
001140     IF      VTAP-FN-RESET
001150             PERFORM B000-RESET-DOCUMENT
001160                THRU B099-RESET-DOCUMENT-EX
001170     ELSE
001180     IF      VTAP-FN-PROCESS
001190             PERFORM C000-PROCESS-ROW
001200                THRU C099-PROCESS-ROW-EX.
001210
001220 A099-PROCESS-CALLED-ROUTINE-EX.
001230     EXIT.
001240
001250*----------------------------------------------------------------*
001260 B000-RESET-DOCUMENT.
001270*----------------------------------------------------------------*
001280     MOVE    SPACES              TO    WK-C-CURRENT-GROUP.
001290     MOVE    ZERO                TO    WK-N-QUESTION-NO.
001300
001310 B099-RESET-DOCUMENT-EX.
001320     EXIT.
001330
001340*----------------------------------------------------------------*
001350 C000-PROCESS-ROW.
001360*----------------------------------------------------------------*
001370     MOVE    SPACE               TO    VTAP-ROW-TYPE-OUT.
001380     MOVE    SPACES              TO    VTAP-GROUP-OUT.
001390     MOVE    ZERO                TO    VTAP-QUESTION-NO-OUT.
001400
001410     PERFORM C100-TEST-CODE-BLANK
001420        THRU C100-TEST-CODE-BLANK-EX.
001430
001440     IF      WK-CODE-BLANK
001450             PERFORM C200-TEST-GROUP-BLANK
001460                THRU C200-TEST-GROUP-BLANK-EX
001470             IF WK-GROUP-NOT-BLANK
001480                MOVE "G"          TO    VTAP-ROW-TYPE-OUT
001490                MOVE VTAP-RAW-GROUP TO  WK-C-CURRENT-GROUP
001500                GO TO C099-PROCESS-ROW-EX
001510             END-IF
001520     END-IF.
001530
001540     IF      VTAP-RAW-DESCRIPTION = SPACES
001550             MOVE "X"             TO    VTAP-ROW-TYPE-OUT
001560             GO TO C099-PROCESS-ROW-EX.
001570
001580     ADD     1                   TO    WK-N-QUESTION-NO.
001590     MOVE    "D"                 TO    VTAP-ROW-TYPE-OUT.
001600     MOVE    WK-C-CURRENT-GROUP  TO    VTAP-GROUP-OUT.
001610     MOVE    WK-N-QUESTION-NO    TO    VTAP-QUESTION-NO-OUT.
001620
001630 C099-PROCESS-ROW-EX.
001640     EXIT.
001650
001660*----------------------------------------------------------------*
001670 C100-TEST-CODE-BLANK.
001680*----------------------------------------------------------------*
001690     MOVE    "Y"                 TO    WK-C-CODE-BLANK-SW.
001700     PERFORM C110-SCAN-CODE-CHAR
001710        THRU C110-SCAN-CODE-CHAR-EX
001720           VARYING WK-N-SCANSUB FROM 1 BY 1
001730              UNTIL WK-N-SCANSUB > 10.
001740
001750 C100-TEST-CODE-BLANK-EX.
001760     EXIT.
001770
001780 C110-SCAN-CODE-CHAR.
001790     IF      VTAP-CODE-CHAR (WK-N-SCANSUB) NOT = SPACE
001800             MOVE "N"            TO    WK-C-CODE-BLANK-SW.
001810
001820 C110-SCAN-CODE-CHAR-EX.
001830     EXIT.
001840
001850*----------------------------------------------------------------*
001860 C200-TEST-GROUP-BLANK.
001870*----------------------------------------------------------------*
001880     MOVE    "Y"                 TO    WK-C-GROUP-BLANK-SW.
001890     PERFORM C210-SCAN-GROUP-CHAR
001900        THRU C210-SCAN-GROUP-CHAR-EX
001910           VARYING WK-N-SCANSUB FROM 1 BY 1
001920              UNTIL WK-N-SCANSUB > 30.
001930
001940 C200-TEST-GROUP-BLANK-EX.
001950     EXIT.
001960
001970 C210-SCAN-GROUP-CHAR.
001980     IF      VTAP-GROUP-CHAR (WK-N-SCANSUB) NOT = SPACE
001990             MOVE "N"            TO    WK-C-GROUP-BLANK-SW.
002000
002010 C210-SCAN-GROUP-CHAR-EX.
002020     EXIT.
002030
002040*=================================================================
002050*************** END OF PROGRAM SOURCE - SSTVTAP ****************
002060*=================================================================
