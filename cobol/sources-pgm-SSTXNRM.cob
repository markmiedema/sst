000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.     SSTXNRM.
000120 AUTHOR.         G. KLEIN.
000130 INSTALLATION.   SST TAX RESEARCH DIVISION.
000140 DATE-WRITTEN.   18 MAY 1988.
000150 DATE-COMPILED.
000160 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
000170*=================================================================
000180*
000190*PROGRAM DESCRIPTION: NORMALIZE A RAW TEXT TOKEN TO EITHER A
000200*  BOOLEAN FLAG (T/F/SPACE) OR A YYYYMMDD DATE, DEPENDING ON THE
000210*  FUNCTION CODE THE CALLER PASSES.
000220*
000230* FUNCTION ACTION............... INPUT...............
000240* B NORMALIZE BOOLEAN TOKEN...... XNRM-INPUT-TEXT
000250* D NORMALIZE DATE TOKEN......... XNRM-INPUT-TEXT
000260*
000270*=================================================================
000280*
000290* HISTORY OF MODIFICATION:
000300*=================================================================
000310*
000320*MOD.#  INIT  DATE        DESCRIPTION
000330*------ ----- ----------- ---------------------------------------
000340*SST003 GKL   18/05/1988  INITIAL VERSION - BOOLEAN NORMALIZE ONLY
000350*-----------------------------------------------------------------
000360*SST011 RTH   09/09/1992  ADD FUNCTION "D" - DATE NORMALIZE, TRY
000370*                         MM/DD/YYYY THEN YYYY-MM-DD
000380*-----------------------------------------------------------------
000390*SST014 PMO   09/02/1999  Y2K REVIEW - DATE OUTPUT IS ALREADY A
000400*                         4-DIGIT-YEAR YYYYMMDD FIELD, NO CHANGE
000410*-----------------------------------------------------------------
000420*SST031 DLM   30/09/2007  REQUEST 21005 - ADD THIRD DATE FORMAT
000430*                         DD/MM/YYYY FOR THE CARIBBEAN STATE FEED
000440*=================================================================
000450*
000460 ENVIRONMENT DIVISION.
000470 CONFIGURATION SECTION.
000480 SOURCE-COMPUTER. IBM-AS400.
000490 OBJECT-COMPUTER. IBM-AS400.
000500 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
000510 DATA DIVISION.
000520 WORKING-STORAGE SECTION.
000530 01  FILLER                  PIC X(24) VALUE
000540        "** PROGRAM SSTXNRM   **".
000550
000560* ------------------ PROGRAM WORKING STORAGE ------------------*
000570 01  WK-C-UPPER-TOKEN         PIC X(10).
000580 01  FILLER                   PIC X(10) VALUE SPACES.
000590
000600****************
000610 LINKAGE SECTION.
000620****************
000630 01  WK-C-XNRM-RECORD.
000640     05  XNRM-FUNCTION          PIC X(01).
000650         88  XNRM-FN-BOOLEAN             VALUE "B".
000660         88  XNRM-FN-DATE                VALUE "D".
000670     05  XNRM-INPUT-TEXT        PIC X(10).
000680     05  XNRM-SLASH-VIEW REDEFINES XNRM-INPUT-TEXT.
000690         10  XNS-FLD-A          PIC 9(02).
000700         10  XNS-SEP1           PIC X(01).
000710         10  XNS-FLD-B          PIC 9(02).
000720         10  XNS-SEP2           PIC X(01).
000730         10  XNS-FLD-C          PIC 9(04).
000740     05  XNRM-DASH-VIEW REDEFINES XNRM-INPUT-TEXT.
000750         10  XND-YEAR           PIC 9(04).
000760         10  XND-SEP1           PIC X(01).
000770         10  XND-MONTH          PIC 9(02).
000780         10  XND-SEP2           PIC X(01).
000790         10  XND-DAY            PIC 9(02).
000800     05  XNRM-OUTPUT-FLAG       PIC X(01).
000810     05  XNRM-OUTPUT-DATE       PIC 9(08).
000820     05  XNRM-OUT-DATE-X REDEFINES XNRM-OUTPUT-DATE
000830                                PIC X(08).
000840     05  FILLER                 PIC X(04).
000850
000860        EJECT
000870****************************************
000880 PROCEDURE DIVISION USING WK-C-XNRM-RECORD.
000890****************************************
000900 MAIN-MODULE.
000910
000920     PERFORM A000-PROCESS-CALLED-ROUTINE
000930        THRU A099-PROCESS-CALLED-ROUTINE-EX.
000940
000950     GOBACK.
000960
000970*-----------------------------------------------------------------*
000980 A000-PROCESS-CALLED-ROUTINE.
000990*-----------------------------------------------------------------*
001000     IF      XNRM-FN-BOOLEAN
001010             PERFORM B000-NORMALIZE-BOOLEAN
001020                THRU B099-NORMALIZE-BOOLEAN-EX
001030     ELSE
001040     IF      XNRM-FN-DATE
001050             PERFORM C000-NORMALIZE-DATE
001060                THRU C099-NORMALIZE-DATE-EX.
001070
001080 A099-PROCESS-CALLED-ROUTINE-EX.
001090     EXIT.
001100
001110*-----------------------------------------------------------------*
001120 B000-NORMALIZE-BOOLEAN.
001130*    TRUE SET : X Y YES TRUE 1   FALSE SET : BLANK N NO FALSE 0
001140*    ANYTHING ELSE - UNKNOWN - RESULT IS SPACE
001150*-----------------------------------------------------------------*
001160     MOVE    XNRM-INPUT-TEXT     TO    WK-C-UPPER-TOKEN.
001170     INSPECT WK-C-UPPER-TOKEN CONVERTING
001180             "abcdefghijklmnopqrstuvwxyz" TO
001190             "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
001200
001210     IF      WK-C-UPPER-TOKEN = "X" OR "Y" OR "YES" OR "TRUE"
001220                              OR "1"
001230             MOVE "T"            TO    XNRM-OUTPUT-FLAG
001240     ELSE
001250     IF      WK-C-UPPER-TOKEN = SPACES OR "N" OR "NO" OR "FALSE"
001260                              OR "0"
001270             MOVE "F"            TO    XNRM-OUTPUT-FLAG
001280     ELSE
001290             MOVE SPACE          TO    XNRM-OUTPUT-FLAG.
001300
001310 B099-NORMALIZE-BOOLEAN-EX.
001320     EXIT.
001330
001340*-----------------------------------------------------------------*
001350 C000-NORMALIZE-DATE.
001360*    TRY MM/DD/YYYY, THEN YYYY-MM-DD, THEN DD/MM/YYYY (SST031).
001370*    FIRST FORMAT WHOSE COMPONENTS ARE IN RANGE WINS.
001380*-----------------------------------------------------------------*
001390     MOVE    ZERO                TO    XNRM-OUTPUT-DATE.
001400
001410     IF      XNRM-INPUT-TEXT = SPACES
001420             GO TO C099-NORMALIZE-DATE-EX.
001430
001440     PERFORM C100-TRY-MMDDYYYY
001450        THRU C100-TRY-MMDDYYYY-EX.
001460     IF      XNRM-OUTPUT-DATE NOT = ZERO
001470             GO TO C099-NORMALIZE-DATE-EX.
001480
001490     PERFORM C200-TRY-YYYYMMDD
001500        THRU C200-TRY-YYYYMMDD-EX.
001510     IF      XNRM-OUTPUT-DATE NOT = ZERO
001520             GO TO C099-NORMALIZE-DATE-EX.
001530
001540     PERFORM C300-TRY-DDMMYYYY
001550        THRU C300-TRY-DDMMYYYY-EX.
001560
001570 C099-NORMALIZE-DATE-EX.
001580     EXIT.
001590
001600*-----------------------------------------------------------------*
001610 C100-TRY-MMDDYYYY.
001620*-----------------------------------------------------------------*
001630     IF      XNS-SEP1 NOT = "/" OR XNS-SEP2 NOT = "/"
001640             GO TO C100-TRY-MMDDYYYY-EX.
001650
001660     IF      NOT XNS-FLD-A NUMERIC OR NOT XNS-FLD-B NUMERIC
001670                 OR NOT XNS-FLD-C NUMERIC
001680             GO TO C100-TRY-MMDDYYYY-EX.
001690
001700     IF      XNS-FLD-A < 1 OR XNS-FLD-A > 12
001710             GO TO C100-TRY-MMDDYYYY-EX.
001720
001730     IF      XNS-FLD-B < 1 OR XNS-FLD-B > 31
001740             GO TO C100-TRY-MMDDYYYY-EX.
001750
001760     STRING  XNS-FLD-C XNS-FLD-A XNS-FLD-B DELIMITED BY SIZE
001770             INTO XNRM-OUT-DATE-X.
001780
001790 C100-TRY-MMDDYYYY-EX.
001800     EXIT.
001810
001820*-----------------------------------------------------------------*
001830 C200-TRY-YYYYMMDD.
001840*-----------------------------------------------------------------*
001850     IF      XND-SEP1 NOT = "-" OR XND-SEP2 NOT = "-"
001860             GO TO C200-TRY-YYYYMMDD-EX.
001870
001880     IF      NOT XND-YEAR NUMERIC OR NOT XND-MONTH NUMERIC
001890                 OR NOT XND-DAY NUMERIC
001900             GO TO C200-TRY-YYYYMMDD-EX.
001910
001920     IF      XND-MONTH < 1 OR XND-MONTH > 12
001930             GO TO C200-TRY-YYYYMMDD-EX.
001940
001950     IF      XND-DAY < 1 OR XND-DAY > 31
001960             GO TO C200-TRY-YYYYMMDD-EX.
001970
001980     STRING  XND-YEAR XND-MONTH XND-DAY DELIMITED BY SIZE
001990             INTO XNRM-OUT-DATE-X.
002000
002010 C200-TRY-YYYYMMDD-EX.
002020     EXIT.
002030
002040*-----------------------------------------------------------------*
002050 C300-TRY-DDMMYYYY.
002060*-----------------------------------------------------------------*
002070     IF      XNS-SEP1 NOT = "/" OR XNS-SEP2 NOT = "/"
002080             GO TO C300-TRY-DDMMYYYY-EX.
002090
002100     IF      NOT XNS-FLD-A NUMERIC OR NOT XNS-FLD-B NUMERIC
002110                 OR NOT XNS-FLD-C NUMERIC
002120             GO TO C300-TRY-DDMMYYYY-EX.
002130
002140     IF      XNS-FLD-A < 1 OR XNS-FLD-A > 31
002150             GO TO C300-TRY-DDMMYYYY-EX.
002160
002170     IF      XNS-FLD-B < 1 OR XNS-FLD-B > 12
002180             GO TO C300-TRY-DDMMYYYY-EX.
002190
002200     STRING  XNS-FLD-C XNS-FLD-B XNS-FLD-A DELIMITED BY SIZE
002210             INTO XNRM-OUT-DATE-X.
002220
002230 C300-TRY-DDMMYYYY-EX.
002240     EXIT.
002250
002260******************************************************************
002270*************** END OF PROGRAM SOURCE - SSTXNRM ****************
002280******************************************************************
