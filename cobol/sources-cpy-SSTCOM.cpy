000100*-----------------------------------------------------------------*
000110* SSTCOM.cpybk
000120* COMMON WORK AREA - FILE STATUS AND SHARED SWITCHES FOR THE
000130* SST DOCUMENT LOAD SUITE (SSTLOAD AND ITS CALLED ROUTINES).
000140*-----------------------------------------------------------------*
000150* HISTORY OF MODIFICATION:
000160*-----------------------------------------------------------------*
000170* SST001 RTH    12/06/1986 - INITIAL VERSION FOR SST DOCUMENT
000180*                            LOAD SUITE
000190*-----------------------------------------------------------------*
000200* SST014 PMO    09/02/1999 - Y2K REVIEW - NO 2-DIGIT YEAR FIELDS
000210*                            IN THIS MEMBER, NO CHANGE REQUIRED
000220*-----------------------------------------------------------------*
000230* SST027 DLM    17/11/2005 - ADD WK-C-DUPLICATE-KEY CONDITION FOR
000240*                            CHANGE-DETECTOR LOOKUP
000250*-----------------------------------------------------------------*
000260     05  WK-C-FILE-STATUS          PIC X(02).
000270         88  WK-C-SUCCESSFUL                  VALUE "00".
000280         88  WK-C-END-OF-FILE                 VALUE "10".
000290         88  WK-C-DUPLICATE-KEY               VALUE "22".
000300         88  WK-C-RECORD-NOT-FOUND             VALUE "23".
000310     05  WK-C-ABEND-SW             PIC X(01) VALUE "N".
000320         88  WK-C-ABEND-YES                   VALUE "Y".
000330         88  WK-C-ABEND-NO                    VALUE "N".
000340     05  FILLER                    PIC X(17) VALUE SPACES.
