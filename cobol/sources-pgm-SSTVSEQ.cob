000100 IDENTIFICATION DIVISION.
000110***********************
000120 PROGRAM-ID. SSTVSEQ.
000130 AUTHOR. TYK.
000140 INSTALLATION. SST TAX RESEARCH DIVISION.
000150 DATE-WRITTEN. 11 MAR 1996.
000160 DATE-COMPILED.
000170 SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.
000180*DESCRIPTION : SUBROUTINE - VERSION SEQUENCE CHECK.
000190*             COMPARES TWO DOCUMENT VERSION STRINGS (vYYYY.N) AND
000200*             REPORTS WHETHER THE SECOND IS THE IMMEDIATE
000210*             SUCCESSOR OF THE FIRST - SAME YEAR NEXT SEQUENCE
000220*             NUMBER, OR NEXT YEAR SEQUENCE NUMBER ZERO.  IF
000230*             EITHER STRING DOES NOT MATCH THE VERSION PATTERN
000240*             THE PAIR CANNOT BE VALIDATED AND IS TREATED AS
000250*             SEQUENTIAL (NO WARNING).
000260*______________________________________________________________________
000270* HISTORY OF MODIFICATION:
000280*======================================================================
000290* SST012  11/03/1996 TYK     - INITIAL VERSION
000300*----------------------------------------------------------------------
000310* SST014  09/02/1999 PMO     - Y2K REVIEW - YEAR DIGITS ARE TESTED
000320*                             NUMERIC ONLY, NO 2-DIGIT WINDOW LOGIC
000330*                             IN THIS PROGRAM, NO CHANGE REQUIRED
000340*----------------------------------------------------------------------
000350* SST034  07/11/2007 DLM     - REQUEST 21980 - ADD "NEXT YEAR, SEQ
000360*                             ZERO" CASE - WAS ONLY CHECKING THE
000370*                             SAME-YEAR-NEXT-SEQUENCE CASE
000380*======================================================================
000390
000400 ENVIRONMENT DIVISION.
000410*********************
000420 CONFIGURATION SECTION.
000430 SOURCE-COMPUTER. IBM-AS400.
000440 OBJECT-COMPUTER. IBM-AS400.
000450 SPECIAL-NAMES. C01 IS TOP-OF-FORM.
000460
000470 DATA DIVISION.
000480 WORKING-STORAGE SECTION.
000490***********************
000500 01  FILLER                  PIC X(24) VALUE
000510        "** PROGRAM SSTVSEQ  **".
000520
000530* -------------------- PROGRAM WORKING STORAGE -------------------*
000540 01  WK-N-SUB                PIC 9(02) COMP.
000550 01  WK-N-LEN                PIC 9(02) COMP.
000560
000570 01  WK-N-V1-YEAR            PIC 9(04) COMP.
000580 01  WK-N-V1-SEQ             PIC 9(04) COMP.
000590 01  WK-N-V2-YEAR            PIC 9(04) COMP.
000600 01  WK-N-V2-SEQ             PIC 9(04) COMP.
000610
000620 01  WK-C-V1-VALID-SW        PIC X(01) VALUE "N".
000630     88  WK-V1-VALID                   VALUE "Y".
000640     88  WK-V1-NOT-VALID                VALUE "N".
000650 01  WK-C-V2-VALID-SW        PIC X(01) VALUE "N".
000660     88  WK-V2-VALID                   VALUE "Y".
000670     88  WK-V2-NOT-VALID                VALUE "N".
000680 01  WK-C-BAD-SW             PIC X(01) VALUE "N".
000690     88  WK-BAD-YES                    VALUE "Y".
000700     88  WK-BAD-NO                     VALUE "N".
000710
000720 01  WK-C-TAIL-BUILD         PIC X(04) JUSTIFIED RIGHT.
000730 01  WK-N-TAIL-BUILD REDEFINES WK-C-TAIL-BUILD
000740                             PIC 9(04).
000750
000760 EJECT
000770****************
000780 LINKAGE SECTION.
000790****************
000800 01  WK-C-VSEQ-RECORD.
000810     05  VSEQ-VERSION-1          PIC X(10).
000820     05  VSEQ-V1-VCHARS REDEFINES VSEQ-VERSION-1.
000830         10  VSEQ-V1-VCHAR       PIC X(01) OCCURS 10 TIMES.
000840     05  VSEQ-V1-YEAR-VIEW REDEFINES VSEQ-VERSION-1.
000850         10  FILLER              PIC X(01).
000860         10  VSEQ-V1-YEAR        PIC 9(04).
000870         10  FILLER              PIC X(05).
000880     05  VSEQ-VERSION-2          PIC X(10).
000890     05  VSEQ-V2-VCHARS REDEFINES VSEQ-VERSION-2.
000900         10  VSEQ-V2-VCHAR       PIC X(01) OCCURS 10 TIMES.
000910     05  VSEQ-V2-YEAR-VIEW REDEFINES VSEQ-VERSION-2.
000920         10  FILLER              PIC X(01).
000930         10  VSEQ-V2-YEAR        PIC 9(04).
000940         10  FILLER              PIC X(05).
000950     05  VSEQ-IS-SEQUENTIAL      PIC X(01).
000960         88  VSEQ-SEQUENTIAL               VALUE "Y".
000970         88  VSEQ-NOT-SEQUENTIAL           VALUE "N".
000980     05  FILLER                  PIC X(10).
000990
001000        EJECT
001010****************************************
001020 PROCEDURE DIVISION USING WK-C-VSEQ-RECORD.
001030****************************************
001040 MAIN-MODULE.
001050     PERFORM A000-PROCESS-CALLED-ROUTINE
001060        THRU A099-PROCESS-CALLED-ROUTINE-EX.
001070     GOBACK.
001080
001090*-----------------------------------------------------------------
001100 A000-PROCESS-CALLED-ROUTINE.
001110*-----------------------------------------------------------------
001120     MOVE    "Y"                 TO    VSEQ-IS-SEQUENTIAL.
001130     MOVE    "N"                 TO    WK-C-V1-VALID-SW
001140                                       WK-C-V2-VALID-SW.
001150
001160     PERFORM B000-PARSE-VERSION-1
001170        THRU B099-PARSE-VERSION-1-EX.
001180     PERFORM C000-PARSE-VERSION-2
001190        THRU C099-PARSE-VERSION-2-EX.
001200
001210     IF      WK-V1-VALID AND WK-V2-VALID
001220             PERFORM D000-COMPARE-SEQUENCE
001230                THRU D099-COMPARE-SEQUENCE-EX.
001240
001250 A099-PROCESS-CALLED-ROUTINE-EX.
001260     EXIT.
001270
001280*-----------------------------------------------------------------
001290 B000-PARSE-VERSION-1.
001300*-----------------------------------------------------------------
001310     IF      VSEQ-V1-VCHAR (1) NOT = "v"
001320             GO TO B099-PARSE-VERSION-1-EX.
001330
001340     IF      NOT VSEQ-V1-YEAR NUMERIC
001350             GO TO B099-PARSE-VERSION-1-EX.
001360
001370     IF      VSEQ-V1-VCHAR (6) NOT = "."
001380             GO TO B099-PARSE-VERSION-1-EX.
001390
001400     MOVE    ZERO                TO    WK-N-LEN.
001410     PERFORM B100-FIND-TAIL-END-1
001420        THRU B100-FIND-TAIL-END-1-EX
001430           VARYING WK-N-SUB FROM 10 BY -1
001440              UNTIL WK-N-SUB < 7 OR WK-N-LEN NOT = ZERO.
001450
001460     IF      WK-N-LEN = ZERO
001470             GO TO B099-PARSE-VERSION-1-EX.
001480
001490     MOVE    "N"                 TO    WK-C-BAD-SW.
001500     PERFORM B200-CHECK-TAIL-DIGIT-1
001510        THRU B200-CHECK-TAIL-DIGIT-1-EX
001520           VARYING WK-N-SUB FROM 7 BY 1
001530              UNTIL WK-N-SUB > WK-N-LEN OR WK-BAD-YES.
001540
001550     IF      WK-BAD-YES
001560             GO TO B099-PARSE-VERSION-1-EX.
001570
001580     MOVE    SPACES              TO    WK-C-TAIL-BUILD.
001590     MOVE    VSEQ-VERSION-1 (7 : WK-N-LEN - 6)
001600                                 TO    WK-C-TAIL-BUILD.
001610     INSPECT WK-C-TAIL-BUILD REPLACING LEADING SPACE BY "0".
001620     MOVE    WK-N-TAIL-BUILD     TO    WK-N-V1-SEQ.
001630     MOVE    VSEQ-V1-YEAR        TO    WK-N-V1-YEAR.
001640     MOVE    "Y"                 TO    WK-C-V1-VALID-SW.
001650
001660 B099-PARSE-VERSION-1-EX.
001670     EXIT.
001680
001690 B100-FIND-TAIL-END-1.
001700     IF      VSEQ-V1-VCHAR (WK-N-SUB) NOT = SPACE
001710             MOVE WK-N-SUB        TO    WK-N-LEN.
001720
001730 B100-FIND-TAIL-END-1-EX.
001740     EXIT.
001750
001760 B200-CHECK-TAIL-DIGIT-1.
001770     IF      VSEQ-V1-VCHAR (WK-N-SUB) NOT NUMERIC
001780             MOVE "Y"            TO    WK-C-BAD-SW.
001790
001800 B200-CHECK-TAIL-DIGIT-1-EX.
001810     EXIT.
001820
001830*-----------------------------------------------------------------
001840 C000-PARSE-VERSION-2.
001850*-----------------------------------------------------------------
001860     IF      VSEQ-V2-VCHAR (1) NOT = "v"
001870             GO TO C099-PARSE-VERSION-2-EX.
001880
001890     IF      NOT VSEQ-V2-YEAR NUMERIC
001900             GO TO C099-PARSE-VERSION-2-EX.
001910
001920     IF      VSEQ-V2-VCHAR (6) NOT = "."
001930             GO TO C099-PARSE-VERSION-2-EX.
001940
001950     MOVE    ZERO                TO    WK-N-LEN.
001960     PERFORM C100-FIND-TAIL-END-2
001970        THRU C100-FIND-TAIL-END-2-EX
001980           VARYING WK-N-SUB FROM 10 BY -1
001990              UNTIL WK-N-SUB < 7 OR WK-N-LEN NOT = ZERO.
002000
002010     IF      WK-N-LEN = ZERO
002020             GO TO C099-PARSE-VERSION-2-EX.
002030
002040     MOVE    "N"                 TO    WK-C-BAD-SW.
002050     PERFORM C200-CHECK-TAIL-DIGIT-2
002060        THRU C200-CHECK-TAIL-DIGIT-2-EX
002070           VARYING WK-N-SUB FROM 7 BY 1
002080              UNTIL WK-N-SUB > WK-N-LEN OR WK-BAD-YES.
002090
002100     IF      WK-BAD-YES
002110             GO TO C099-PARSE-VERSION-2-EX.
002120
002130     MOVE    SPACES              TO    WK-C-TAIL-BUILD.
002140     MOVE    VSEQ-VERSION-2 (7 : WK-N-LEN - 6)
002150                                 TO    WK-C-TAIL-BUILD.
002160     INSPECT WK-C-TAIL-BUILD REPLACING LEADING SPACE BY "0".
002170     MOVE    WK-N-TAIL-BUILD     TO    WK-N-V2-SEQ.
002180     MOVE    VSEQ-V2-YEAR        TO    WK-N-V2-YEAR.
002190     MOVE    "Y"                 TO    WK-C-V2-VALID-SW.
002200
002210 C099-PARSE-VERSION-2-EX.
002220     EXIT.
002230
002240 C100-FIND-TAIL-END-2.
002250     IF      VSEQ-V2-VCHAR (WK-N-SUB) NOT = SPACE
002260             MOVE WK-N-SUB        TO    WK-N-LEN.
002270
002280 C100-FIND-TAIL-END-2-EX.
002290     EXIT.
002300
002310 C200-CHECK-TAIL-DIGIT-2.
002320     IF      VSEQ-V2-VCHAR (WK-N-SUB) NOT NUMERIC
002330             MOVE "Y"            TO    WK-C-BAD-SW.
002340
002350 C200-CHECK-TAIL-DIGIT-2-EX.
002360     EXIT.
002370
002380*-----------------------------------------------------------------
002390 D000-COMPARE-SEQUENCE.
002400*    SAME YEAR, NEXT SEQUENCE - OR - NEXT YEAR, SEQUENCE ZERO
002410*    (SST034).
002420*-----------------------------------------------------------------
002430     IF      WK-N-V1-YEAR = WK-N-V2-YEAR
002440                 AND WK-N-V2-SEQ = WK-N-V1-SEQ + 1
002450             MOVE "Y"            TO    VSEQ-IS-SEQUENTIAL
002460     ELSE
002470     IF      WK-N-V2-YEAR = WK-N-V1-YEAR + 1
002480                 AND WK-N-V2-SEQ = ZERO
002490             MOVE "Y"            TO    VSEQ-IS-SEQUENTIAL
002500     ELSE
002510             MOVE "N"            TO    VSEQ-IS-SEQUENTIAL.
002520
002530 D099-COMPARE-SEQUENCE-EX.
002540     EXIT.
002550
002560*=================================================================
002570*************** END OF PROGRAM SOURCE - SSTVSEQ ****************
002580*=================================================================
